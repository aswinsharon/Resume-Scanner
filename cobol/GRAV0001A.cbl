000010******************************************************************
000020*                                                                *
000030*    PROGRAMA...: GRAV0001A                                     *
000040*    DESCRICAO..: MODULO DE GRAVACAO DO ARQUIVO DE HABILIDADES  *
000050*                 DO CANDIDATO (RESUME-SKILL-OUT) - GRAVA EM UMA*
000060*                 SO CHAMADA TODAS AS LINHAS DE HABILIDADE      *
000070*                 ACUMULADAS PELO EXT0001A/EXT0002A PARA O LOTE *
000080*    PROGRAMADOR: R.ALVES                                       *
000090*    INSTALACAO.: CPD - SECAO DE DESENVOLVIMENTO                 *
000100*    ESCRITO EM.: 26/01/1999                                     *
000110*    SEGURANCA..: USO RESTRITO - LOTE NOTURNO RH                 *
000120*                                                                *
000130*----------------------------------------------------------------*
000140*    HISTORICO DE ALTERACOES                                     *
000150*----------------------------------------------------------------*
000160* 26/01/1999 JCS CR-0320  VERSAO INICIAL
000170* 22/07/1999 JCS CR-0327  REVISAO FINAL PARA PRODUCAO
000180* 19/08/2009 MVS CR-0455  AUMENTO DO LIMITE DE LINHAS PARA 5000
000190*================================================================*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.     GRAV0001A.
000220 AUTHOR.         R.ALVES.
000230 INSTALLATION.   CPD - SECAO DE DESENVOLVIMENTO.
000240 DATE-WRITTEN.   26/01/1999.
000250 DATE-COMPILED.
000260 SECURITY.       USO RESTRITO - LOTE NOTURNO RH.
000270*================================================================*
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SOURCE-COMPUTER. IBM-370.
000310 OBJECT-COMPUTER. IBM-370.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     SELECT ARQUIVO-SAIDA ASSIGN TO "RESUMSKL.dat"
000370     ORGANIZATION IS LINE SEQUENTIAL.
000380*================================================================*
000390 DATA DIVISION.
000400 FILE SECTION.
000410 FD  ARQUIVO-SAIDA.
000420 01  WRK-CPY0001A-REGFD            PIC X(50).
000425 01  WRK-CPY0001A-REGFD-RED REDEFINES WRK-CPY0001A-REGFD.
000426     05  WRK-REGFD-CANDIDATO-ID    PIC 9(09).
000427     05  WRK-REGFD-RESTO           PIC X(41).
000430 WORKING-STORAGE SECTION.
000440 01  WRK-IND1                      PIC 9(05) COMP VALUE ZERO.
000445     COPY CPY0001A.
000450*----------------------------------------------------------------*
000460*    REDEFINICAO DO REGISTRO DE SAIDA PARA CONFERENCIA EM DEBUG
000470*----------------------------------------------------------------*
000480 01  WRK-CPY0001A-RED REDEFINES CPY0001A-REGISTRO.
000490     05  WRK-CPY0001A-ALFA         PIC X(50).
000500 LINKAGE SECTION.
000510 01  LK-QTD-SKILL-IN               PIC 9(05) COMP.
000520 01  LK-TAB-SKILL-IN.
000530     05  LK-SKILL-LINHA            OCCURS 5000 TIMES.
000540         10  LK-SKILL-CANDIDATO-ID PIC 9(09).
000550         10  LK-SKILL-NOME         PIC X(20).
000560         10  LK-SKILL-ANOS-EXP     PIC 9(02).
000570         10  LK-SKILL-PROFICIENC   PIC X(12).
000572 01  LK-TAB-SKILL-RED REDEFINES LK-TAB-SKILL-IN.
000574     05  LK-SKILL-LINHA-ALFA       PIC X(43) OCCURS 5000 TIMES.
000580*================================================================*
000590 PROCEDURE DIVISION USING LK-QTD-SKILL-IN
000600                          LK-TAB-SKILL-IN.
000610*================================================================*
000620*----------------------------------------------------------------*
000630*    PROCESSAMENTO PRINCIPAL
000640*----------------------------------------------------------------*
000650*> cobol-lint CL002 0000-principal
000660 0000-PRINCIPAL                    SECTION.
000670*----------------------------------------------------------------*
000680     PERFORM 0001-ABRE-ARQUIVO
000690     PERFORM 0002-ESCREVE-REGISTROS
000700     PERFORM 0003-FECHA-ARQUIVO
000710     .
000720*----------------------------------------------------------------*
000730*> cobol-lint CL002 0000-fim
000740 0000-FIM.                         EXIT.
000750*----------------------------------------------------------------*
000760*----------------------------------------------------------------*
000770*    ABRIR ARQUIVO DE SAIDA DO LOTE
000780*----------------------------------------------------------------*
000790 0001-ABRE-ARQUIVO                 SECTION.
000800*----------------------------------------------------------------*
000810     OPEN OUTPUT ARQUIVO-SAIDA
000820     .
000830*----------------------------------------------------------------*
000840*> cobol-lint CL002 0001-fim
000850 0001-FIM.                         EXIT.
000860*----------------------------------------------------------------*
000870*----------------------------------------------------------------*
000880*    ESCREVER UMA LINHA DE HABILIDADE PARA CADA ENTRADA DA TABELA
000890*----------------------------------------------------------------*
000900 0002-ESCREVE-REGISTROS            SECTION.
000910*----------------------------------------------------------------*
000920     DISPLAY "GRAV0001A - GRAVANDO RESUME-SKILL-OUT"
000930
000940     PERFORM 0002-ESCREVE-UMA-LINHA
000945        VARYING WRK-IND1 FROM 1 BY 1
000950        UNTIL WRK-IND1 GREATER LK-QTD-SKILL-IN
001090     .
001100*----------------------------------------------------------------*
001110*> cobol-lint CL002 0002-fim
001120 0002-FIM.                         EXIT.
001130*----------------------------------------------------------------*
001140*----------------------------------------------------------------*
001145*    ESCREVER UMA LINHA DA TABELA - CORPO DO LACO DE 0002
001146*----------------------------------------------------------------*
001147 0002-ESCREVE-UMA-LINHA            SECTION.
001148*----------------------------------------------------------------*
001150     MOVE LK-SKILL-CANDIDATO-ID(WRK-IND1)
001151                                TO CPY0001A-CANDIDATO-ID
001152     MOVE LK-SKILL-NOME(WRK-IND1)
001153                                TO CPY0001A-SKILL-NOME
001154     MOVE LK-SKILL-ANOS-EXP(WRK-IND1)
001155                                TO CPY0001A-ANOS-EXP
001156     MOVE LK-SKILL-PROFICIENC(WRK-IND1)
001157                                TO CPY0001A-PROFICIENCIA
001158
001159     MOVE CPY0001A-REGISTRO     TO WRK-CPY0001A-REGFD
001160     WRITE WRK-CPY0001A-REGFD
001161     .
001162*----------------------------------------------------------------*
001163*> cobol-lint CL002 0002-linha-fim
001164 0002-ESCREVE-UMA-LINHA-FIM.   EXIT.
001165*----------------------------------------------------------------*
001166*----------------------------------------------------------------*
001167*    FECHAR ARQUIVO DE SAIDA
001168*----------------------------------------------------------------*
001170 0003-FECHA-ARQUIVO                SECTION.
001180*----------------------------------------------------------------*
001190     CLOSE ARQUIVO-SAIDA
001200     DISPLAY "GRAV0001A - ARQUIVO RESUME-SKILL-OUT GRAVADO"
001210     GOBACK
001220     .
001230*----------------------------------------------------------------*
001240*> cobol-lint CL002 0003-fim
001250 0003-FIM.                         EXIT.
001260*----------------------------------------------------------------*
