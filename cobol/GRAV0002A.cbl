000010******************************************************************
000020*                                                                *
000030*    PROGRAMA...: GRAV0002A                                     *
000040*    DESCRICAO..: MODULO DE GRAVACAO DO ARQUIVO DE PONTUACOES    *
000050*                 CANDIDATO X VAGA (MATCH-SCORE-OUT) - GRAVA EM  *
000060*                 UMA SO CHAMADA TODAS AS LINHAS ACUMULADAS PELO *
000070*                 MAT0001A/MAT0002A PARA O LOTE                  *
000080*    PROGRAMADOR: R.ALVES                                       *
000090*    INSTALACAO.: CPD - SECAO DE DESENVOLVIMENTO                 *
000100*    ESCRITO EM.: 15/03/1999                                     *
000110*    SEGURANCA..: USO RESTRITO - LOTE NOTURNO RH                 *
000120*                                                                *
000130*----------------------------------------------------------------*
000140*    HISTORICO DE ALTERACOES                                     *
000150*----------------------------------------------------------------*
000160* 15/03/1999 JCS CR-0336  VERSAO INICIAL
000170* 22/07/1999 JCS CR-0327  REVISAO FINAL PARA PRODUCAO
000180* 14/02/2008 MVS CR-0447  AUMENTO DO LIMITE DE LINHAS PARA 9000
000190*================================================================*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.     GRAV0002A.
000220 AUTHOR.         R.ALVES.
000230 INSTALLATION.   CPD - SECAO DE DESENVOLVIMENTO.
000240 DATE-WRITTEN.   15/03/1999.
000250 DATE-COMPILED.
000260 SECURITY.       USO RESTRITO - LOTE NOTURNO RH.
000270*================================================================*
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SOURCE-COMPUTER. IBM-370.
000310 OBJECT-COMPUTER. IBM-370.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     SELECT ARQUIVO-SAIDA ASSIGN TO "MATCHSCR.dat"
000370     ORGANIZATION IS SEQUENTIAL.
000380*================================================================*
000390 DATA DIVISION.
000400 FILE SECTION.
000410 FD  ARQUIVO-SAIDA.
000420 01  WRK-CPY0007A-REGFD            PIC X(35).
000430 01  WRK-CPY0007A-REGFD-RED REDEFINES WRK-CPY0007A-REGFD.
000440     05  WRK-REGFD-CANDIDATO-ID    PIC 9(09).
000450     05  WRK-REGFD-RESTO           PIC X(26).
000460 WORKING-STORAGE SECTION.
000470 01  WRK-IND1                      PIC 9(05) COMP VALUE ZERO.
000480     COPY CPY0007A.
000490*----------------------------------------------------------------*
000500*    REDEFINICAO DO REGISTRO DE SAIDA PARA CONFERENCIA EM DEBUG
000510*----------------------------------------------------------------*
000520 01  WRK-CPY0007A-RED REDEFINES CPY0007A-REGISTRO.
000530     05  WRK-CPY0007A-ALFA         PIC X(35).
000540 LINKAGE SECTION.
000550 01  LK-QTD-MATCH-IN               PIC 9(05) COMP.
000560 01  LK-TAB-MATCH-IN.
000570     05  LK-MATCH-LINHA            OCCURS 9000 TIMES.
000580         10  LK-MATCH-CANDIDATO-ID PIC 9(09).
000590         10  LK-MATCH-VAGA-ID      PIC 9(09).
000600         10  LK-MATCH-SCORE-SKILL  PIC 9(03)V9(02) COMP-3.
000610         10  LK-MATCH-SCORE-EXPER  PIC 9(03)V9(02) COMP-3.
000620         10  LK-MATCH-SCORE-ESCOL  PIC 9(03)V9(02) COMP-3.
000630         10  LK-MATCH-SCORE-TOTAL  PIC 9(03)V9(02) COMP-3.
000640 01  LK-TAB-MATCH-RED REDEFINES LK-TAB-MATCH-IN.
000650     05  LK-MATCH-LINHA-ALFA       PIC X(30) OCCURS 9000 TIMES.
000660*================================================================*
000670 PROCEDURE DIVISION USING LK-QTD-MATCH-IN
000680                          LK-TAB-MATCH-IN.
000690*================================================================*
000700*----------------------------------------------------------------*
000710*    PROCESSAMENTO PRINCIPAL
000720*----------------------------------------------------------------*
000730*> cobol-lint CL002 0000-principal
000740 0000-PRINCIPAL                    SECTION.
000750*----------------------------------------------------------------*
000760     PERFORM 0001-ABRE-ARQUIVO
000770     PERFORM 0002-ESCREVE-REGISTROS
000780     PERFORM 0003-FECHA-ARQUIVO
000790     .
000800*----------------------------------------------------------------*
000810*> cobol-lint CL002 0000-fim
000820 0000-FIM.                         EXIT.
000830*----------------------------------------------------------------*
000840*----------------------------------------------------------------*
000850*    ABRIR ARQUIVO DE SAIDA DO LOTE
000860*----------------------------------------------------------------*
000870 0001-ABRE-ARQUIVO                 SECTION.
000880*----------------------------------------------------------------*
000890     OPEN OUTPUT ARQUIVO-SAIDA
000900     .
000910*----------------------------------------------------------------*
000920*> cobol-lint CL002 0001-fim
000930 0001-FIM.                         EXIT.
000940*----------------------------------------------------------------*
000950*----------------------------------------------------------------*
000960*    ESCREVER UMA LINHA DE PONTUACAO PARA CADA ENTRADA DA TABELA
000970*----------------------------------------------------------------*
000980 0002-ESCREVE-REGISTROS            SECTION.
000990*----------------------------------------------------------------*
001000     DISPLAY "GRAV0002A - GRAVANDO MATCH-SCORE-OUT"
001010
001020     PERFORM 0002-ESCREVE-UMA-LINHA
001030        VARYING WRK-IND1 FROM 1 BY 1
001040        UNTIL WRK-IND1 GREATER LK-QTD-MATCH-IN
001050     .
001060*----------------------------------------------------------------*
001070*> cobol-lint CL002 0002-fim
001080 0002-FIM.                         EXIT.
001090*----------------------------------------------------------------*
001100*----------------------------------------------------------------*
001110*    ESCREVER UMA LINHA DA TABELA - CORPO DO LACO DE 0002
001120*----------------------------------------------------------------*
001130 0002-ESCREVE-UMA-LINHA            SECTION.
001140*----------------------------------------------------------------*
001150     MOVE LK-MATCH-CANDIDATO-ID(WRK-IND1)
001160                                TO CPY0007A-CANDIDATO-ID
001170     MOVE LK-MATCH-VAGA-ID(WRK-IND1)
001180                                TO CPY0007A-VAGA-ID
001190     MOVE LK-MATCH-SCORE-SKILL(WRK-IND1)
001200                                TO CPY0007A-SCORE-SKILL
001210     MOVE LK-MATCH-SCORE-EXPER(WRK-IND1)
001220                                TO CPY0007A-SCORE-EXPER
001230     MOVE LK-MATCH-SCORE-ESCOL(WRK-IND1)
001240                                TO CPY0007A-SCORE-ESCOLAR
001250     MOVE LK-MATCH-SCORE-TOTAL(WRK-IND1)
001260                                TO CPY0007A-SCORE-TOTAL
001270
001280     MOVE CPY0007A-REGISTRO     TO WRK-CPY0007A-REGFD
001290     WRITE WRK-CPY0007A-REGFD
001300     .
001310*----------------------------------------------------------------*
001320*> cobol-lint CL002 0002-linha-fim
001330 0002-ESCREVE-UMA-LINHA-FIM.   EXIT.
001340*----------------------------------------------------------------*
001350*----------------------------------------------------------------*
001360*    FECHAR ARQUIVO DE SAIDA
001370*----------------------------------------------------------------*
001380 0003-FECHA-ARQUIVO                SECTION.
001390*----------------------------------------------------------------*
001400     CLOSE ARQUIVO-SAIDA
001410     DISPLAY "GRAV0002A - ARQUIVO MATCH-SCORE-OUT GRAVADO"
001420     GOBACK
001430     .
001440*----------------------------------------------------------------*
001450*> cobol-lint CL002 0003-fim
001460 0003-FIM.                         EXIT.
001470*----------------------------------------------------------------*
