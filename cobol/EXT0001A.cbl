000010******************************************************************
000020*                                                                *
000030*    PROGRAMA...: EXT0001A                                      *
000040*    DESCRICAO..: PROGRAMA PRINCIPAL DA UNIDADE 1 DO BATCH DE    *
000050*                 CASAMENTO CURRICULO X VAGA - LE O ARQUIVO DE   *
000060*                 TEXTO DE CURRICULOS (RESUME-TEXT-IN), APLICA O *
000070*                 DICIONARIO DE HABILIDADES E A EXTRACAO DE      *
000080*                 DADOS ESTRUTURADOS, E GRAVA O ARQUIVO DE       *
000090*                 HABILIDADES DO CANDIDATO (RESUME-SKILL-OUT).   *
000100*    PROGRAMADOR: R.ALVES                                       *
000110*    INSTALACAO.: CPD - SECAO DE DESENVOLVIMENTO                 *
000120*    ESCRITO EM.: 06/01/1999                                     *
000130*    SEGURANCA..: USO RESTRITO - LOTE NOTURNO RH                 *
000140*                                                                *
000150*----------------------------------------------------------------*
000160*    HISTORICO DE ALTERACOES                                     *
000170*----------------------------------------------------------------*
000180* 06/01/1999 JCS CR-0317  VERSAO INICIAL - ESTRUTURA DO DRIVER
000190* 09/01/1999 JCS CR-0318  INCLUSAO DA CHAMADA AO EXT0002A
000200* 15/01/1999 JCS CR-0319  INCLUSAO DA CHAMADA AO EXT0003A
000210* 26/01/1999 JCS CR-0320  INCLUSAO DA GRAVACAO VIA GRAV0001A
000220* 22/07/1999 JCS CR-0327  REVISAO FINAL PARA PRODUCAO
000230* 11/05/2005 MVS CR-0401  REVISAO GERAL - SEM IMPACTO FUNCIONAL
000240* 19/08/2009 MVS CR-0455  CARGA DO ARQUIVO DE ENTRADA PASSOU A
000250*                         SER FEITA EM LOTE PELO LER0001A, E NAO
000260*                         MAIS REGISTRO A REGISTRO - LIMITE DE
000270*                         500 CANDIDATOS E 5000 LINHAS DE SAIDA
000280*================================================================*
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     EXT0001A.
000310 AUTHOR.         R.ALVES.
000320 INSTALLATION.   CPD - SECAO DE DESENVOLVIMENTO.
000330 DATE-WRITTEN.   06/01/1999.
000340 DATE-COMPILED.
000350 SECURITY.       USO RESTRITO - LOTE NOTURNO RH.
000360*================================================================*
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER. IBM-370.
000400 OBJECT-COMPUTER. IBM-370.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430*================================================================*
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460*----------------------------------------------------------------*
000470*    MASCARA FORMATO DA DATA - DD/MM/AAAA
000480*----------------------------------------------------------------*
000490 01  WRK-MASC-DATA.
000500     05  WRK-MASC-DATA-DIA         PIC 9(02) VALUE ZEROS.
000510     05  FILLER                    PIC X(01) VALUE '/'.
000520     05  WRK-MASC-DATA-MES         PIC 9(02) VALUE ZEROS.
000530     05  FILLER                    PIC X(01) VALUE '/'.
000540     05  WRK-MASC-DATA-ANO         PIC 9(04) VALUE ZEROS.
000550*----------------------------------------------------------------*
000560*    REDEFINICAO DA MASCARA DE DATA EM BLOCO UNICO DE 10 POS.
000570*----------------------------------------------------------------*
000580 01  WRK-MASC-DATA-RED REDEFINES WRK-MASC-DATA.
000590     05  WRK-MASC-DATA-ALFA        PIC X(10).
000600*----------------------------------------------------------------*
000610*    DEFINICAO DE DATA E HORA DO SISTEMA
000620*----------------------------------------------------------------*
000630     COPY COD001A.
000640*----------------------------------------------------------------*
000650*    CONTADORES GERAIS DO LOTE (COMP)
000660*----------------------------------------------------------------*
000670 01  WRK-QTD-CANDIDATO-LIDO        PIC 9(05) COMP VALUE ZERO.
000680 01  WRK-IND-CAND                  PIC 9(05) COMP VALUE ZERO.
000690 01  WRK-QTD-SKILL-CAND            PIC 9(03) COMP VALUE ZERO.
000700 01  WRK-QTD-SKILL-LOTE            PIC 9(05) COMP VALUE ZERO.
000710 01  WRK-IND-SKILL-LOTE            PIC 9(05) COMP VALUE ZERO.
000720*----------------------------------------------------------------*
000730*    TABELA DE ENTRADA - CURRICULOS CARREGADOS PELO LER0001A
000740*----------------------------------------------------------------*
000750 01  WRK-TAB-RESUME-IN.
000760     05  WRK-RESUME-LINHA          OCCURS 500 TIMES.
000770         10  WRK-RESUME-CANDIDATO-ID PIC 9(09).
000780         10  WRK-RESUME-TEXTO        PIC X(2000).
000785 01  WRK-TAB-RESUME-IN-RED REDEFINES WRK-TAB-RESUME-IN.
000786     05  WRK-RESUME-LINHA-ALFA     PIC X(2009) OCCURS 500 TIMES.
000790*----------------------------------------------------------------*
000800*    TABELA DE SAIDA DO CURRICULO CORRENTE (RETORNO DO EXT0002A)
000810*----------------------------------------------------------------*
000820 01  WRK-TAB-SKILL-CAND.
000830     05  WRK-SKILL-CAND-LINHA      OCCURS 200 TIMES.
000840         10  WRK-SKILL-CAND-CANDIDATO-ID PIC 9(09).
000850         10  WRK-SKILL-CAND-NOME         PIC X(20).
000860         10  WRK-SKILL-CAND-ANOS-EXP     PIC 9(02).
000870         10  WRK-SKILL-CAND-PROFICIENC   PIC X(12).
000875 01  WRK-TAB-SKILL-CAND-RED REDEFINES WRK-TAB-SKILL-CAND.
000876     05  WRK-SKILL-CAND-ALFA       PIC X(43) OCCURS 200 TIMES.
000880*----------------------------------------------------------------*
000890*    TABELA ACUMULADORA DE HABILIDADES DO LOTE (TODOS CANDIDATOS)
000900*    PASSADA A GRAV0001A NO FINAL DO PROCESSAMENTO
000910*----------------------------------------------------------------*
000920 01  WRK-TAB-SKILL-LOTE.
000930     05  WRK-SKILL-LOTE-LINHA      OCCURS 5000 TIMES.
000940         10  WRK-SKILL-LOTE-CANDIDATO-ID PIC 9(09).
000950         10  WRK-SKILL-LOTE-NOME         PIC X(20).
000960         10  WRK-SKILL-LOTE-ANOS-EXP     PIC 9(02).
000970         10  WRK-SKILL-LOTE-PROFICIENC   PIC X(12).
000980*----------------------------------------------------------------*
000990*    VALORES ESTRUTURADOS DEVOLVIDOS PELO EXT0003A (INFORMATIVO)
001000*----------------------------------------------------------------*
001010 01  WRK-TOTAL-EXP-ANOS            PIC 9(02) VALUE ZERO.
001020 01  WRK-MAIOR-ESCOLAR             PIC X(12) VALUE SPACES.
001030*================================================================*
001040 PROCEDURE DIVISION.
001050*================================================================*
001060*----------------------------------------------------------------*
001070*    PROCESSAMENTO PRINCIPAL
001080*----------------------------------------------------------------*
001090*> cobol-lint CL002 0000-processar
001100 0000-PROCESSAR                    SECTION.
001110*----------------------------------------------------------------*
001120     PERFORM 0001-OBTER-DATA
001130     PERFORM 0002-LER-RESUMO
001140     PERFORM 0003-PROCESSAR-CANDIDATO
001150        VARYING WRK-IND-CAND FROM 1 BY 1
001160        UNTIL WRK-IND-CAND GREATER WRK-QTD-CANDIDATO-LIDO
001170     PERFORM 0005-GRAVAR-LOTE
001180     PERFORM 9999-FINALIZAR
001190     .
001200*----------------------------------------------------------------*
001210*> cobol-lint CL002 0000-end
001220 0000-END.                         EXIT.
001230*----------------------------------------------------------------*
001240*----------------------------------------------------------------*
001250*    OBTER DATA DO SISTEMA
001260*----------------------------------------------------------------*
001270 0001-OBTER-DATA                   SECTION.
001280*----------------------------------------------------------------*
001290     CALL 'PROGDATA'               USING COD001A-REGISTRO
001300     MOVE COD001A-DATA-ANO         TO WRK-MASC-DATA-ANO
001310     MOVE COD001A-DATA-MES         TO WRK-MASC-DATA-MES
001320     MOVE COD001A-DATA-DIA         TO WRK-MASC-DATA-DIA
001330     .
001340*----------------------------------------------------------------*
001350*> cobol-lint CL002 0001-end
001360 0001-END.                         EXIT.
001370*----------------------------------------------------------------*
001380*----------------------------------------------------------------*
001390*    CARREGAR EM LOTE O ARQUIVO DE CURRICULOS (RESUME-TEXT-IN)
001400*----------------------------------------------------------------*
001410 0002-LER-RESUMO                   SECTION.
001420*----------------------------------------------------------------*
001430     CALL 'LER0001A'               USING WRK-QTD-CANDIDATO-LIDO
001440                                         WRK-TAB-RESUME-IN
001450     .
001460*----------------------------------------------------------------*
001470*> cobol-lint CL002 0002-end
001480 0002-END.                         EXIT.
001490*----------------------------------------------------------------*
001500*----------------------------------------------------------------*
001510*    PROCESSAR O CURRICULO CORRENTE - EXTRAIR HABILIDADES E
001520*    DADOS ESTRUTURADOS E ACUMULAR NA TABELA DO LOTE
001530*----------------------------------------------------------------*
001540 0003-PROCESSAR-CANDIDATO          SECTION.
001550*----------------------------------------------------------------*
001560     MOVE ZERO                     TO WRK-QTD-SKILL-CAND
001570
001580     CALL 'EXT0002A'               USING
001590             WRK-RESUME-CANDIDATO-ID(WRK-IND-CAND)
001600             WRK-RESUME-TEXTO(WRK-IND-CAND)
001610             WRK-QTD-SKILL-CAND
001620             WRK-TAB-SKILL-CAND
001630
001640     CALL 'EXT0003A'               USING
001650             WRK-RESUME-CANDIDATO-ID(WRK-IND-CAND)
001660             WRK-RESUME-TEXTO(WRK-IND-CAND)
001670             WRK-TOTAL-EXP-ANOS
001680             WRK-MAIOR-ESCOLAR
001690
001700     PERFORM 0004-ACUMULAR-SKILL
001710        VARYING WRK-IND-SKILL-LOTE FROM 1 BY 1
001720        UNTIL WRK-IND-SKILL-LOTE GREATER WRK-QTD-SKILL-CAND
001730     .
001740*----------------------------------------------------------------*
001750*> cobol-lint CL002 0003-end
001760 0003-END.                         EXIT.
001770*----------------------------------------------------------------*
001780*----------------------------------------------------------------*
001790*    ACUMULAR UMA LINHA DE HABILIDADE DO CANDIDATO CORRENTE NA
001800*    TABELA GERAL DO LOTE
001810*----------------------------------------------------------------*
001820 0004-ACUMULAR-SKILL               SECTION.
001830*----------------------------------------------------------------*
001840     IF WRK-QTD-SKILL-LOTE GREATER OR EQUAL 5000
001850        DISPLAY "EXT0001A - LIMITE DE 5000 LINHAS DE SAIDA EXCEDIDO"
001855     ELSE
001860        ADD 1                      TO WRK-QTD-SKILL-LOTE
001870        MOVE WRK-SKILL-CAND-CANDIDATO-ID(WRK-IND-SKILL-LOTE)
001880              TO WRK-SKILL-LOTE-CANDIDATO-ID(WRK-QTD-SKILL-LOTE)
001890        MOVE WRK-SKILL-CAND-NOME(WRK-IND-SKILL-LOTE)
001900              TO WRK-SKILL-LOTE-NOME(WRK-QTD-SKILL-LOTE)
001910        MOVE WRK-SKILL-CAND-ANOS-EXP(WRK-IND-SKILL-LOTE)
001920              TO WRK-SKILL-LOTE-ANOS-EXP(WRK-QTD-SKILL-LOTE)
001930        MOVE WRK-SKILL-CAND-PROFICIENC(WRK-IND-SKILL-LOTE)
001940              TO WRK-SKILL-LOTE-PROFICIENC(WRK-QTD-SKILL-LOTE)
001950     END-IF
001960     .
001970*----------------------------------------------------------------*
001980*> cobol-lint CL002 0004-end
001990 0004-END.                         EXIT.
002000*----------------------------------------------------------------*
002010*----------------------------------------------------------------*
002020*    GRAVAR O ARQUIVO DE SAIDA RESUME-SKILL-OUT PARA O LOTE
002030*----------------------------------------------------------------*
002040 0005-GRAVAR-LOTE                  SECTION.
002050*----------------------------------------------------------------*
002060     IF WRK-QTD-SKILL-LOTE GREATER ZERO
002070        CALL 'GRAV0001A'           USING WRK-QTD-SKILL-LOTE
002080                                         WRK-TAB-SKILL-LOTE
002090     END-IF
002100     .
002110*----------------------------------------------------------------*
002120*> cobol-lint CL002 0005-end
002130 0005-END.                         EXIT.
002140*----------------------------------------------------------------*
002150*----------------------------------------------------------------*
002160*    FINALIZAR PROGRAMA
002170*----------------------------------------------------------------*
002180 9999-FINALIZAR                    SECTION.
002190*----------------------------------------------------------------*
002200     DISPLAY "EXT0001A - DATA PROCESSAMENTO: " WRK-MASC-DATA
002210     DISPLAY "EXT0001A - CANDIDATOS LIDOS..: " WRK-QTD-CANDIDATO-LIDO
002220     DISPLAY "EXT0001A - HABILID. GRAVADAS.: " WRK-QTD-SKILL-LOTE
002230     STOP RUN
002240     .
002250*----------------------------------------------------------------*
002260*> cobol-lint CL002 9999-end
002270 9999-END.                         EXIT.
002280*----------------------------------------------------------------*
