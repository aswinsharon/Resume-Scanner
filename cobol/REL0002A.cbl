000010******************************************************************
000020*                                                                *
000030*    PROGRAMA...: REL0002A                                      *
000040*    DESCRICAO..: RELATORIO DE CONTROLE DO LOTE DE CASAMENTO     *
000050*                 CANDIDATO X VAGA (MATCH SCORE REPORT) - RECEBE *
000060*                 A TABELA DE PONTUACOES MONTADA PELO MAT0001A,  *
000070*                 CLASSIFICA POR VAGA/CANDIDATO E IMPRIME COM    *
000080*                 QUEBRA DE CONTROLE POR VAGA E TOTAL GERAL      *
000090*    PROGRAMADOR: R.ALVES                                       *
000100*    INSTALACAO.: CPD - SECAO DE DESENVOLVIMENTO                 *
000110*    ESCRITO EM.: 22/03/1999                                     *
000120*    SEGURANCA..: USO RESTRITO - LOTE NOTURNO RH                 *
000130*                                                                *
000140*----------------------------------------------------------------*
000150*    HISTORICO DE ALTERACOES                                     *
000160*----------------------------------------------------------------*
000170* 22/03/1999 JCS CR-0337  VERSAO INICIAL - CABECALHO E DETALHE
000180* 29/03/1999 JCS CR-0338  INCLUSAO DA CLASSIFICACAO POR VAGA
000190*                         (ROTINA ADAPTADA DE SORT001A)
000200* 05/04/1999 JCS CR-0339  INCLUSAO DA QUEBRA DE CONTROLE POR VAGA
000210*                         E DO TOTAL GERAL DO LOTE
000220* 22/07/1999 JCS CR-0327  REVISAO FINAL PARA PRODUCAO
000230* 14/02/2008 MVS CR-0447  AUMENTO DO LIMITE DE LINHAS PARA 9000
000240*================================================================*
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.     REL0002A.
000270 AUTHOR.         R.ALVES.
000280 INSTALLATION.   CPD - SECAO DE DESENVOLVIMENTO.
000290 DATE-WRITTEN.   22/03/1999.
000300 DATE-COMPILED.
000310 SECURITY.       USO RESTRITO - LOTE NOTURNO RH.
000320*================================================================*
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-370.
000360 OBJECT-COMPUTER. IBM-370.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT REL0002A-OUT    ASSIGN TO "MATCHRPT.dat"
000420     ORGANIZATION IS LINE SEQUENTIAL.
000430*================================================================*
000440 DATA DIVISION.
000450 FILE SECTION.
000460 FD  REL0002A-OUT.
000470 01  WRK-REL-REGISTRO              PIC X(100).
000480 WORKING-STORAGE SECTION.
000490*----------------------------------------------------------------*
000500*    DEFINICAO DE DATA E HORA DO SISTEMA PARA TIMBRE DO RELATORIO
000510*----------------------------------------------------------------*
000520     COPY COD001A.
000530*----------------------------------------------------------------*
000540*    CONTADORES E INDICES (COMP)
000550*----------------------------------------------------------------*
000560 01  WRK-GRP-INDICES.
000561     05  WRK-QTD-REG               PIC 9(05) COMP VALUE ZERO.
000562     05  WRK-IND1                  PIC 9(05) COMP VALUE ZERO.
000563     05  WRK-IND2                  PIC 9(05) COMP VALUE ZERO.
000564     05  WRK-NUM-PAGINA            PIC 9(03) COMP VALUE ZERO.
000565     05  WRK-IND-LINHA             PIC 9(02) COMP VALUE ZERO.
000566*----------------------------------------------------------------*
000567*    REDEFINICAO DOS INDICES PARA CONFERENCIA EM DEBUG
000568*----------------------------------------------------------------*
000569 01  WRK-GRP-INDICES-RED REDEFINES WRK-GRP-INDICES.
000570     05  WRK-INDICES-ALFA          PIC X(20).
000610 01  WRK-VAGA-ATUAL                PIC 9(09) VALUE ZERO.
000620 01  WRK-QTD-VAGA-ATUAL            PIC 9(05) COMP VALUE ZERO.
000630 01  WRK-GRP-TOTAL-VAGA.
000631     05  WRK-SOMA-TOTAL-VAGA       PIC 9(05)V9(02) COMP-3 VALUE ZERO.
000632     05  WRK-MEDIA-VAGA            PIC 9(03)V9(02) COMP-3 VALUE ZERO.
000633*----------------------------------------------------------------*
000634*    REDEFINICAO DOS TOTAIS DE VAGA PARA CONFERENCIA EM DEBUG
000635*----------------------------------------------------------------*
000636 01  WRK-GRP-TOTAL-VAGA-RED REDEFINES WRK-GRP-TOTAL-VAGA.
000637     05  WRK-TOTAL-VAGA-ALFA       PIC X(04).
000650 01  WRK-QTD-GERAL                 PIC 9(05) COMP VALUE ZERO.
000660 01  WRK-SOMA-TOTAL-GERAL          PIC 9(07)V9(02) COMP-3 VALUE ZERO.
000670 01  WRK-MEDIA-GERAL               PIC 9(03)V9(02) COMP-3 VALUE ZERO.
000680 01  WRK-SW-PRIMEIRA-VAGA          PIC X(01) VALUE 'S'.
000690     88  PRIMEIRA-VAGA             VALUE 'S'.
000700*----------------------------------------------------------------*
000710*    TABELA DE TRABALHO PARA A CLASSIFICACAO (ESPELHO DA TABELA
000720*    LINKAGE RECEBIDA DO MAT0001A) E REGISTRO TEMPORARIO DE TROCA
000730*----------------------------------------------------------------*
000740 01  WRK-TABELA.
000750     05  WRK-LINHA                 OCCURS 9000 TIMES.
000760         10  WRK-CANDIDATO-ID      PIC 9(09).
000770         10  WRK-VAGA-ID           PIC 9(09).
000780         10  WRK-SCORE-SKILL       PIC 9(03)V9(02) COMP-3.
000790         10  WRK-SCORE-EXPER       PIC 9(03)V9(02) COMP-3.
000800         10  WRK-SCORE-ESCOLAR     PIC 9(03)V9(02) COMP-3.
000810         10  WRK-SCORE-TOTAL       PIC 9(03)V9(02) COMP-3.
000820 01  WRK-TABELA-RED REDEFINES WRK-TABELA.
000830     05  WRK-LINHA-ALFA            PIC X(30) OCCURS 9000 TIMES.
000840 01  WRK-TEMP                      PIC X(30) VALUE SPACES.
000850*----------------------------------------------------------------*
000860*    LINHAS DO RELATORIO (TIMBRE, CABECALHO DE VAGA, DETALHE E
000870*    LINHAS DE QUEBRA)
000880*----------------------------------------------------------------*
000890 01  WRK-LINHA-CABEC-VAGA.
000900     05  FILLER                    PIC X(08) VALUE "JOB ID: ".
000910     05  CAB-VAGA-ID               PIC 9(09).
000920     05  FILLER                    PIC X(83) VALUE SPACES.
000930 01  WRK-LINHA-COLHEAD             PIC X(100) VALUE
000940     "CANDIDATE-ID   SKILL-SCORE  EXP-SCORE  EDU-SCORE  TOTAL-SCOR
000950-    "E".
000960 01  WRK-LINHA-DETALHE.
000970     05  FILLER                    PIC X(01) VALUE SPACE.
000980     05  DET-CANDIDATO-ID          PIC 9(09).
000990     05  FILLER                    PIC X(06) VALUE SPACES.
001000     05  DET-SCORE-SKILL           PIC ZZ9.99.
001010     05  FILLER                    PIC X(03) VALUE SPACES.
001020     05  DET-SCORE-EXPER           PIC ZZ9.99.
001030     05  FILLER                    PIC X(03) VALUE SPACES.
001040     05  DET-SCORE-ESCOLAR         PIC ZZ9.99.
001050     05  FILLER                    PIC X(03) VALUE SPACES.
001060     05  DET-SCORE-TOTAL           PIC ZZ9.99.
001070     05  FILLER                    PIC X(51) VALUE SPACES.
001080 01  WRK-ED-CONTADOR               PIC ZZZZ9.
001090 01  WRK-ED-MEDIA                  PIC ZZ9.99.
001100 LINKAGE SECTION.
001110 01  LK-QTD-MATCH-IN               PIC 9(05) COMP.
001120 01  LK-TAB-MATCH-IN.
001130     05  LK-MATCH-LINHA            OCCURS 9000 TIMES.
001140         10  LK-MATCH-CANDIDATO-ID PIC 9(09).
001150         10  LK-MATCH-VAGA-ID      PIC 9(09).
001160         10  LK-MATCH-SCORE-SKILL  PIC 9(03)V9(02) COMP-3.
001170         10  LK-MATCH-SCORE-EXPER  PIC 9(03)V9(02) COMP-3.
001180         10  LK-MATCH-SCORE-ESCOL  PIC 9(03)V9(02) COMP-3.
001190         10  LK-MATCH-SCORE-TOTAL  PIC 9(03)V9(02) COMP-3.
001200*================================================================*
001210 PROCEDURE DIVISION USING LK-QTD-MATCH-IN
001220                          LK-TAB-MATCH-IN.
001230*================================================================*
001240*----------------------------------------------------------------*
001250*    PROCESSAMENTO PRINCIPAL
001260*----------------------------------------------------------------*
001270*> cobol-lint CL002 0000-processar
001280 0000-PROCESSAR                    SECTION.
001290*----------------------------------------------------------------*
001300     PERFORM 0001-CARREGAR-TAB-INT
001310     PERFORM 0002-CLASSIFICAR-REG
001320
001330     PERFORM 0010-ABRE-ARQUIVO
001340     PERFORM 0011-OBTER-DATA
001350     PERFORM 0012-OBTER-TIME
001360
001370     PERFORM 0020-GERAR-DETALHE
001380        VARYING WRK-IND1 FROM 1 BY 1
001390        UNTIL WRK-IND1 GREATER WRK-QTD-REG
001400
001410     IF NOT PRIMEIRA-VAGA
001420        PERFORM 0030-TOTAL-VAGA
001430     END-IF
001440     PERFORM 0031-TOTAL-GERAL
001450
001460     PERFORM 0040-FECHA-ARQUIVO
001470     PERFORM 9999-FINALIZAR
001480     .
001490*----------------------------------------------------------------*
001500*> cobol-lint CL002 0000-end
001510 0000-END.                         EXIT.
001520*----------------------------------------------------------------*
001530*----------------------------------------------------------------*
001540*    CARREGAR A TABELA LINKAGE RECEBIDA DO MAT0001A NA TABELA DE
001550*    TRABALHO, PARA CLASSIFICACAO SEM ALTERAR A TABELA DO CHAMADOR
001560*----------------------------------------------------------------*
001570 0001-CARREGAR-TAB-INT              SECTION.
001580*----------------------------------------------------------------*
001590     MOVE LK-QTD-MATCH-IN           TO WRK-QTD-REG
001600
001610     PERFORM 0001-COPIAR-LINHA
001620        VARYING WRK-IND1 FROM 1 BY 1
001630        UNTIL WRK-IND1 GREATER WRK-QTD-REG
001640     .
001650*----------------------------------------------------------------*
001660*> cobol-lint CL002 0001-end
001670 0001-END.                         EXIT.
001680*----------------------------------------------------------------*
001690 0001-COPIAR-LINHA                 SECTION.
001700*----------------------------------------------------------------*
001710     MOVE LK-MATCH-CANDIDATO-ID(WRK-IND1)
001720                                   TO WRK-CANDIDATO-ID(WRK-IND1)
001730     MOVE LK-MATCH-VAGA-ID(WRK-IND1)
001740                                   TO WRK-VAGA-ID(WRK-IND1)
001750     MOVE LK-MATCH-SCORE-SKILL(WRK-IND1)
001760                                   TO WRK-SCORE-SKILL(WRK-IND1)
001770     MOVE LK-MATCH-SCORE-EXPER(WRK-IND1)
001780                                   TO WRK-SCORE-EXPER(WRK-IND1)
001790     MOVE LK-MATCH-SCORE-ESCOL(WRK-IND1)
001800                                   TO WRK-SCORE-ESCOLAR(WRK-IND1)
001810     MOVE LK-MATCH-SCORE-TOTAL(WRK-IND1)
001820                                   TO WRK-SCORE-TOTAL(WRK-IND1)
001830     .
001840*----------------------------------------------------------------*
001850*> cobol-lint CL002 0001-copiar-end
001860 0001-COPIAR-LINHA-END.             EXIT.
001870*----------------------------------------------------------------*
001880*----------------------------------------------------------------*
001890*    CLASSIFICAR A TABELA DE TRABALHO POR VAGA-ID/CANDIDATO-ID
001900*    CRESCENTE (BUBBLE SORT - ROTINA ADAPTADA DE SORT001A)
001910*----------------------------------------------------------------*
001920 0002-CLASSIFICAR-REG               SECTION.
001930*----------------------------------------------------------------*
001940     IF WRK-QTD-REG LESS 2
001950        GO TO 0002-END
001960     END-IF
001970
001980     PERFORM 0003-LACO-EXTERNO
001990        VARYING WRK-IND1 FROM 1 BY 1
002000        UNTIL WRK-IND1 NOT LESS WRK-QTD-REG
002010     .
002020*----------------------------------------------------------------*
002030*> cobol-lint CL002 0002-end
002040 0002-END.                         EXIT.
002050*----------------------------------------------------------------*
002060*----------------------------------------------------------------*
002070*    LACO EXTERNO DO BUBBLE SORT - UMA PASSAGEM PELA TABELA
002080*----------------------------------------------------------------*
002090 0003-LACO-EXTERNO                  SECTION.
002100*----------------------------------------------------------------*
002110     PERFORM 0004-COMPARA-TROCA
002120        VARYING WRK-IND2 FROM 1 BY 1
002130        UNTIL WRK-IND2 GREATER WRK-QTD-REG - WRK-IND1
002140     .
002150*----------------------------------------------------------------*
002160*> cobol-lint CL002 0003-end
002170 0003-END.                         EXIT.
002180*----------------------------------------------------------------*
002190*----------------------------------------------------------------*
002200*    COMPARAR UM PAR DE LINHAS ADJACENTES E TROCAR SE FORA DE
002210*    ORDEM (VAGA-ID MAIOR, OU VAGA-ID IGUAL E CANDIDATO-ID MAIOR)
002220*----------------------------------------------------------------*
002230 0004-COMPARA-TROCA                 SECTION.
002240*----------------------------------------------------------------*
002250     IF WRK-VAGA-ID(WRK-IND2) GREATER WRK-VAGA-ID(WRK-IND2 + 1)
002260        PERFORM 0005-TROCAR-LINHA
002270     ELSE
002280        IF WRK-VAGA-ID(WRK-IND2) EQUAL WRK-VAGA-ID(WRK-IND2 + 1)
002290           AND WRK-CANDIDATO-ID(WRK-IND2) GREATER
002300                               WRK-CANDIDATO-ID(WRK-IND2 + 1)
002310           PERFORM 0005-TROCAR-LINHA
002320        END-IF
002330     END-IF
002340     .
002350*----------------------------------------------------------------*
002360*> cobol-lint CL002 0004-end
002370 0004-END.                         EXIT.
002380*----------------------------------------------------------------*
002390*----------------------------------------------------------------*
002400*    TROCAR DUAS LINHAS ADJACENTES DA TABELA, VIA CAMPO ALFA
002410*    TEMPORARIO (MOVE DE GRUPO UNICO, IGUAL A SORT001A)
002420*----------------------------------------------------------------*
002430 0005-TROCAR-LINHA                  SECTION.
002440*----------------------------------------------------------------*
002450     MOVE WRK-LINHA-ALFA(WRK-IND2)     TO WRK-TEMP
002460     MOVE WRK-LINHA-ALFA(WRK-IND2 + 1) TO WRK-LINHA-ALFA(WRK-IND2)
002470     MOVE WRK-TEMP                     TO WRK-LINHA-ALFA(WRK-IND2 + 1)
002480     .
002490*----------------------------------------------------------------*
002500*> cobol-lint CL002 0005-end
002510 0005-END.                         EXIT.
002520*----------------------------------------------------------------*
002530*----------------------------------------------------------------*
002540*    ABRIR O ARQUIVO DE SAIDA DO RELATORIO
002550*----------------------------------------------------------------*
002560 0010-ABRE-ARQUIVO                  SECTION.
002570*----------------------------------------------------------------*
002580     OPEN OUTPUT REL0002A-OUT
002590     MOVE ZERO                      TO WRK-NUM-PAGINA
002600     MOVE ZERO                      TO WRK-IND-LINHA
002610     .
002620*----------------------------------------------------------------*
002630*> cobol-lint CL002 0010-end
002640 0010-END.                         EXIT.
002650*----------------------------------------------------------------*
002660*----------------------------------------------------------------*
002670*    OBTER A DATA DO SISTEMA PARA O TIMBRE DO RELATORIO
002680*----------------------------------------------------------------*
002690 0011-OBTER-DATA                    SECTION.
002700*----------------------------------------------------------------*
002710     CALL 'PROGDATA'                USING COD001A-REGISTRO
002720     .
002730*----------------------------------------------------------------*
002740*> cobol-lint CL002 0011-end
002750 0011-END.                         EXIT.
002760*----------------------------------------------------------------*
002770*----------------------------------------------------------------*
002780*    OBTER A HORA DO SISTEMA PARA O TIMBRE DO RELATORIO
002790*----------------------------------------------------------------*
002800 0012-OBTER-TIME                    SECTION.
002810*----------------------------------------------------------------*
002820     CALL 'PROGTIME'                USING COD001A-REGISTRO
002830     .
002840*----------------------------------------------------------------*
002850*> cobol-lint CL002 0012-end
002860 0012-END.                         EXIT.
002870*----------------------------------------------------------------*
002880*----------------------------------------------------------------*
002890*    IMPRIMIR O CABECALHO DE UMA NOVA VAGA (QUEBRA DE CONTROLE)
002900*    OU UMA NOVA PAGINA POR ESTOURO DE LINHA
002910*----------------------------------------------------------------*
002920 0013-GERAR-CABECALHO                SECTION.
002930*----------------------------------------------------------------*
002940     ADD 1                          TO WRK-NUM-PAGINA
002950     MOVE WRK-VAGA-ID(WRK-IND1)     TO CAB-VAGA-ID
002960     WRITE WRK-REL-REGISTRO         FROM WRK-LINHA-CABEC-VAGA
002970     WRITE WRK-REL-REGISTRO         FROM WRK-LINHA-COLHEAD
002980     MOVE 2                         TO WRK-IND-LINHA
002990     .
003000*----------------------------------------------------------------*
003010*> cobol-lint CL002 0013-end
003020 0013-END.                         EXIT.
003030*----------------------------------------------------------------*
003040*----------------------------------------------------------------*
003050*    IMPRIMIR UMA LINHA DE DETALHE - DETECTA A QUEBRA DE VAGA E
003060*    O ESTOURO DE PAGINA ANTES DE ESCREVER A LINHA
003070*----------------------------------------------------------------*
003080 0020-GERAR-DETALHE                 SECTION.
003090*----------------------------------------------------------------*
003100     IF PRIMEIRA-VAGA
003110        MOVE 'N'                    TO WRK-SW-PRIMEIRA-VAGA
003120        MOVE WRK-VAGA-ID(WRK-IND1)  TO WRK-VAGA-ATUAL
003130        MOVE ZERO                   TO WRK-QTD-VAGA-ATUAL
003140        MOVE ZERO                   TO WRK-SOMA-TOTAL-VAGA
003150        PERFORM 0013-GERAR-CABECALHO
003160     ELSE
003170        IF WRK-VAGA-ID(WRK-IND1) NOT EQUAL WRK-VAGA-ATUAL
003180           PERFORM 0030-TOTAL-VAGA
003190           MOVE WRK-VAGA-ID(WRK-IND1) TO WRK-VAGA-ATUAL
003200           MOVE ZERO                  TO WRK-QTD-VAGA-ATUAL
003210           MOVE ZERO                  TO WRK-SOMA-TOTAL-VAGA
003220           PERFORM 0013-GERAR-CABECALHO
003230        ELSE
003240           IF WRK-IND-LINHA GREATER 54
003250              WRITE WRK-REL-REGISTRO FROM SPACES
003260              PERFORM 0013-GERAR-CABECALHO
003270           END-IF
003280        END-IF
003290     END-IF
003300
003310     MOVE WRK-CANDIDATO-ID(WRK-IND1)  TO DET-CANDIDATO-ID
003320     MOVE WRK-SCORE-SKILL(WRK-IND1)   TO DET-SCORE-SKILL
003330     MOVE WRK-SCORE-EXPER(WRK-IND1)   TO DET-SCORE-EXPER
003340     MOVE WRK-SCORE-ESCOLAR(WRK-IND1) TO DET-SCORE-ESCOLAR
003350     MOVE WRK-SCORE-TOTAL(WRK-IND1)   TO DET-SCORE-TOTAL
003360     WRITE WRK-REL-REGISTRO           FROM WRK-LINHA-DETALHE
003370     ADD 1                            TO WRK-IND-LINHA
003380
003390     ADD 1                            TO WRK-QTD-VAGA-ATUAL
003400     ADD 1                            TO WRK-QTD-GERAL
003410     ADD WRK-SCORE-TOTAL(WRK-IND1)    TO WRK-SOMA-TOTAL-VAGA
003420     ADD WRK-SCORE-TOTAL(WRK-IND1)    TO WRK-SOMA-TOTAL-GERAL
003430     .
003440*----------------------------------------------------------------*
003450*> cobol-lint CL002 0020-end
003460 0020-END.                         EXIT.
003470*----------------------------------------------------------------*
003480*----------------------------------------------------------------*
003490*    IMPRIMIR A LINHA DE TOTAL DA VAGA CORRENTE (QUEBRA DE
003500*    CONTROLE POR VAGA)
003510*----------------------------------------------------------------*
003520 0030-TOTAL-VAGA                    SECTION.
003530*----------------------------------------------------------------*
003540     MOVE WRK-QTD-VAGA-ATUAL        TO WRK-ED-CONTADOR
003550
003560     IF WRK-QTD-VAGA-ATUAL GREATER ZERO
003570        COMPUTE WRK-MEDIA-VAGA ROUNDED =
003580                WRK-SOMA-TOTAL-VAGA / WRK-QTD-VAGA-ATUAL
003590     ELSE
003600        MOVE ZERO                   TO WRK-MEDIA-VAGA
003610     END-IF
003620     MOVE WRK-MEDIA-VAGA            TO WRK-ED-MEDIA
003630
003640     MOVE SPACES                    TO WRK-REL-REGISTRO
003650     STRING "-- JOB TOTAL --   record-count: " DELIMITED BY SIZE
003660            WRK-ED-CONTADOR         DELIMITED BY SIZE
003670            "   average total-score: " DELIMITED BY SIZE
003680            WRK-ED-MEDIA            DELIMITED BY SIZE
003690            INTO WRK-REL-REGISTRO
003700     WRITE WRK-REL-REGISTRO
003710     WRITE WRK-REL-REGISTRO         FROM SPACES
003720     ADD 2                          TO WRK-IND-LINHA
003730     .
003740*----------------------------------------------------------------*
003750*> cobol-lint CL002 0030-end
003760 0030-END.                         EXIT.
003770*----------------------------------------------------------------*
003780*----------------------------------------------------------------*
003790*    IMPRIMIR A LINHA DE TOTAL GERAL DO LOTE
003800*----------------------------------------------------------------*
003810 0031-TOTAL-GERAL                   SECTION.
003820*----------------------------------------------------------------*
003830     MOVE WRK-QTD-GERAL             TO WRK-ED-CONTADOR
003840
003850     IF WRK-QTD-GERAL GREATER ZERO
003860        COMPUTE WRK-MEDIA-GERAL ROUNDED =
003870                WRK-SOMA-TOTAL-GERAL / WRK-QTD-GERAL
003880     ELSE
003890        MOVE ZERO                   TO WRK-MEDIA-GERAL
003900     END-IF
003910     MOVE WRK-MEDIA-GERAL           TO WRK-ED-MEDIA
003920
003930     MOVE SPACES                    TO WRK-REL-REGISTRO
003940     STRING "== GRAND TOTAL ==   records: " DELIMITED BY SIZE
003950            WRK-ED-CONTADOR         DELIMITED BY SIZE
003960            "   average total-score: " DELIMITED BY SIZE
003970            WRK-ED-MEDIA            DELIMITED BY SIZE
003980            INTO WRK-REL-REGISTRO
003990     WRITE WRK-REL-REGISTRO
004000     .
004010*----------------------------------------------------------------*
004020*> cobol-lint CL002 0031-end
004030 0031-END.                         EXIT.
004040*----------------------------------------------------------------*
004050*----------------------------------------------------------------*
004060*    FECHAR O ARQUIVO DE SAIDA DO RELATORIO
004070*----------------------------------------------------------------*
004080 0040-FECHA-ARQUIVO                 SECTION.
004090*----------------------------------------------------------------*
004100     CLOSE REL0002A-OUT
004110     .
004120*----------------------------------------------------------------*
004130*> cobol-lint CL002 0040-end
004140 0040-END.                         EXIT.
004150*----------------------------------------------------------------*
004160*----------------------------------------------------------------*
004170*    FINALIZAR PROGRAMA
004180*----------------------------------------------------------------*
004190 9999-FINALIZAR                     SECTION.
004200*----------------------------------------------------------------*
004210     DISPLAY "REL0002A - RELATORIO DE CASAMENTO GERADO COM SUCESSO"
004220     GOBACK
004230     .
004240*----------------------------------------------------------------*
004250*> cobol-lint CL002 9999-end
004260 9999-END.                         EXIT.
004270*----------------------------------------------------------------*
