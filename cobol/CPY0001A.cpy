000010******************************************************************
000020*    DESCRICAO..: BOOK DE INTERFACE - HABILIDADE EXTRAIDA DO
000030*                 CURRICULO (SAIDA DO MODULO DE EXTRACAO)
000040*    PROGRAMADOR: R.ALVES
000050*    DATA.......: 14/01/1989
000060*    TAMANHO....: 00050
000070*----------------------------------------------------------------*
000080*    CPY0001A-CANDIDATO-ID   = IDENTIFICADOR DO CANDIDATO
000090*    CPY0001A-SKILL-NOME     = NOME DA HABILIDADE (MINUSCULA)
000100*    CPY0001A-ANOS-EXP       = ANOS DE EXPERIENCIA NA HABILIDADE
000110*                              (99 = NAO INFORMADO NO CURRICULO)
000120*    CPY0001A-PROFICIENCIA   = BEGINNER/INTERMEDIATE/ADVANCED/
000130*                              EXPERT
000140*----------------------------------------------------------------*
000150* 05/03/1994 RAL CR-0118  AJUSTE TAMANHO SKILL-NOME P/ 20 POS
000160* 11/09/1998 JCS CR-0304  REVISAO GERAL Y2K - SEM IMPACTO AQUI
000170*================================================================*
000180 01  CPY0001A-HEADER.
000190     05  CPY0001A-COD-BOOK          PIC X(08) VALUE 'CPY0001A'.
000200     05  CPY0001A-TAM-BOOK          PIC 9(05) VALUE 00050.
000210 01  CPY0001A-REGISTRO.
000220     05  CPY0001A-CANDIDATO-ID      PIC 9(09).
000230     05  CPY0001A-SKILL-NOME        PIC X(20).
000240     05  CPY0001A-ANOS-EXP          PIC 9(02).
000250     05  CPY0001A-PROFICIENCIA      PIC X(12).
000260     05  FILLER                     PIC X(07).
