000010******************************************************************
000020*                                                                *
000030*    PROGRAMA...: MAT0001A                                      *
000040*    DESCRICAO..: PROGRAMA PRINCIPAL DA UNIDADE 2 DO BATCH DE    *
000050*                 CASAMENTO CURRICULO X VAGA - CARREGA VAGAS,    *
000060*                 HABILIDADES DE VAGA, CANDIDATOS, EXPERIENCIAS, *
000070*                 FORMACAO E HABILIDADES EXTRAIDAS DO CURRICULO, *
000080*                 CALCULA A PONTUACAO DE CADA PAR CANDIDATO X    *
000090*                 VAGA (VIA MAT0002A) E ACIONA A GRAVACAO E O    *
000100*                 RELATORIO DE CONTROLE DO LOTE                  *
000110*    PROGRAMADOR: R.ALVES                                       *
000120*    INSTALACAO.: CPD - SECAO DE DESENVOLVIMENTO                 *
000130*    ESCRITO EM.: 09/02/1999                                     *
000140*    SEGURANCA..: USO RESTRITO - LOTE NOTURNO RH                 *
000150*                                                                *
000160*----------------------------------------------------------------*
000170*    HISTORICO DE ALTERACOES                                     *
000180*----------------------------------------------------------------*
000190* 09/02/1999 JCS CR-0331  VERSAO INICIAL - ESTRUTURA DO DRIVER,
000200*                         CARGA DAS TABELAS DE VAGA
000210* 16/02/1999 JCS CR-0332  CARGA DAS TABELAS DE CANDIDATO
000220* 02/03/1999 JCS CR-0335  INCLUSAO DA CHAMADA AO MAT0002A E DO
000230*                         LACO CANDIDATO X VAGA
000240* 15/03/1999 JCS CR-0336  INCLUSAO DA GRAVACAO VIA GRAV0002A
000250* 22/03/1999 JCS CR-0337  INCLUSAO DO RELATORIO VIA REL0002A
000260* 22/07/1999 JCS CR-0327  REVISAO FINAL PARA PRODUCAO
000270* 30/08/1999 JCS CR-0341  Y2K - AMPLIACAO DAS DATAS PARA CCYYMMDD
000280*                         NOS ARQUIVOS DE EXPERIENCIA
000290* 11/05/2005 MVS CR-0401  REVISAO GERAL - SEM IMPACTO FUNCIONAL
000300* 14/02/2008 MVS CR-0447  AUMENTO DO LIMITE DE VAGAS DE 100 PARA
000310*                         300 E DE CANDIDATOS DE 200 PARA 500
000320*================================================================*
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID.     MAT0001A.
000350 AUTHOR.         R.ALVES.
000360 INSTALLATION.   CPD - SECAO DE DESENVOLVIMENTO.
000370 DATE-WRITTEN.   09/02/1999.
000380 DATE-COMPILED.
000390 SECURITY.       USO RESTRITO - LOTE NOTURNO RH.
000400*================================================================*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-370.
000440 OBJECT-COMPUTER. IBM-370.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT ARQ-VAGA            ASSIGN TO "JOB.dat"
000500     ORGANIZATION IS SEQUENTIAL.
000510     SELECT ARQ-VAGA-SKILL      ASSIGN TO "JOBSKILL.dat"
000520     ORGANIZATION IS SEQUENTIAL.
000530     SELECT ARQ-CANDIDATO       ASSIGN TO "CANDIDAT.dat"
000540     ORGANIZATION IS SEQUENTIAL.
000550     SELECT ARQ-EXPERIENCIA     ASSIGN TO "EXPERIEN.dat"
000560     ORGANIZATION IS SEQUENTIAL.
000570     SELECT ARQ-EDUCACAO        ASSIGN TO "EDUCACAO.dat"
000580     ORGANIZATION IS SEQUENTIAL.
000590     SELECT ARQ-SKILL-CAND      ASSIGN TO "RESUMSKL.dat"
000600     ORGANIZATION IS SEQUENTIAL.
000610*================================================================*
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  ARQ-VAGA.
000650 01  WRK-VAGA-REGFD             PIC X(420).
000660 FD  ARQ-VAGA-SKILL.
000670 01  WRK-VAGA-SKILL-REGFD       PIC X(40).
000680 FD  ARQ-CANDIDATO.
000690 01  WRK-CANDIDATO-REGFD        PIC X(60).
000700 FD  ARQ-EXPERIENCIA.
000710 01  WRK-EXPERIENCIA-REGFD      PIC X(30).
000720 FD  ARQ-EDUCACAO.
000730 01  WRK-EDUCACAO-REGFD         PIC X(40).
000740 FD  ARQ-SKILL-CAND.
000750 01  WRK-SKILL-CAND-REGFD       PIC X(50).
000760 WORKING-STORAGE SECTION.
000770*----------------------------------------------------------------*
000780*    DEFINICAO DE DATA E HORA DO SISTEMA (INFORMATIVO)
000790*----------------------------------------------------------------*
000800     COPY COD001A.
000810*----------------------------------------------------------------*
000820*    BOOKS DE INTERFACE USADOS PELAS ROTINAS DE CARGA
000830*----------------------------------------------------------------*
000840     COPY CPY0005A.
000850     COPY CPY0006A.
000860     COPY CPY0002A.
000870     COPY CPY0003A.
000880     COPY CPY0004A.
000890     COPY CPY0001A.
000900     COPY CPY0007A.
000910*----------------------------------------------------------------*
000920*    SWITCHES DE FIM-DE-ARQUIVO
000930*----------------------------------------------------------------*
000940 01  WRK-FIM-VAGA               PIC X(01) VALUE 'N'.
000950     88  FIM-VAGA               VALUE 'S'.
000960 01  WRK-FIM-VAGA-SKILL         PIC X(01) VALUE 'N'.
000970     88  FIM-VAGA-SKILL         VALUE 'S'.
000980 01  WRK-FIM-CANDIDATO          PIC X(01) VALUE 'N'.
000990     88  FIM-CANDIDATO          VALUE 'S'.
001000 01  WRK-FIM-EXPERIENCIA        PIC X(01) VALUE 'N'.
001010     88  FIM-EXPERIENCIA        VALUE 'S'.
001020 01  WRK-FIM-EDUCACAO           PIC X(01) VALUE 'N'.
001030     88  FIM-EDUCACAO           VALUE 'S'.
001040 01  WRK-FIM-SKILL-CAND         PIC X(01) VALUE 'N'.
001050     88  FIM-SKILL-CAND         VALUE 'S'.
001060*----------------------------------------------------------------*
001070*    CONTADORES E INDICES GERAIS (COMP)
001080*----------------------------------------------------------------*
001090 01  WRK-QTD-VAGA               PIC 9(03) COMP VALUE ZERO.
001100 01  WRK-QTD-VAGA-SKILL         PIC 9(04) COMP VALUE ZERO.
001110 01  WRK-QTD-CANDIDATO          PIC 9(03) COMP VALUE ZERO.
001120 01  WRK-QTD-EXPERIENCIA        PIC 9(04) COMP VALUE ZERO.
001130 01  WRK-QTD-EDUCACAO           PIC 9(04) COMP VALUE ZERO.
001140 01  WRK-QTD-SKILL-CAND         PIC 9(04) COMP VALUE ZERO.
001150 01  WRK-QTD-MATCH-LOTE         PIC 9(05) COMP VALUE ZERO.
001160 01  WRK-GRP-INDICES.
001170     05  WRK-IND-VAGA           PIC 9(03) COMP VALUE ZERO.
001180     05  WRK-IND-CAND           PIC 9(03) COMP VALUE ZERO.
001190     05  WRK-IND1               PIC 9(05) COMP VALUE ZERO.
001200     05  WRK-IND2               PIC 9(05) COMP VALUE ZERO.
001210*----------------------------------------------------------------*
001220*    REDEFINICAO DOS INDICES PARA CONFERENCIA EM DEBUG
001230*----------------------------------------------------------------*
001240 01  WRK-GRP-INDICES-RED REDEFINES WRK-GRP-INDICES.
001250     05  WRK-INDICES-ALFA       PIC X(16).
001260*----------------------------------------------------------------*
001270*    TABELA DE VAGAS E DE HABILIDADES REQUERIDAS POR VAGA
001280*----------------------------------------------------------------*
001290 01  WRK-TAB-VAGA.
001300     05  WRK-VAGA-LINHA         OCCURS 300 TIMES.
001310         10  WRK-VAGA-ID        PIC 9(09).
001320         10  WRK-VAGA-DESCRICAO PIC X(200).
001330         10  WRK-VAGA-REQUISITOS PIC X(200).
001340 01  WRK-TAB-VAGA-RED REDEFINES WRK-TAB-VAGA.
001350     05  WRK-VAGA-LINHA-ALFA    PIC X(409) OCCURS 300 TIMES.
001360 01  WRK-TAB-VAGA-SKILL.
001370     05  WRK-VAGA-SKILL-LINHA   OCCURS 3000 TIMES.
001380         10  WRK-VAGA-SKILL-VAGA-ID   PIC 9(09).
001390         10  WRK-VAGA-SKILL-NOME      PIC X(20).
001400         10  WRK-VAGA-SKILL-FLAG      PIC X(01).
001410         10  WRK-VAGA-SKILL-ANOS-MIN  PIC 9(02).
001420         10  WRK-VAGA-SKILL-PESO      PIC 9(01)V9(02) COMP-3.
001430*----------------------------------------------------------------*
001440*    TABELA DE CANDIDATOS, EXPERIENCIAS, FORMACAO E HABILIDADES
001450*    EXTRAIDAS DO CURRICULO (CARGA INTEGRAL PARA O LOTE)
001460*----------------------------------------------------------------*
001470 01  WRK-TAB-CANDIDATO.
001480     05  WRK-CAND-LINHA         OCCURS 500 TIMES.
001490         10  WRK-CAND-ID        PIC 9(09).
001500         10  WRK-CAND-LOCALIDADE PIC X(30).
001510 01  WRK-TAB-CANDIDATO-RED REDEFINES WRK-TAB-CANDIDATO.
001520     05  WRK-CAND-LINHA-ALFA    PIC X(39) OCCURS 500 TIMES.
001530 01  WRK-TAB-EXPERIENCIA.
001540     05  WRK-EXP-LINHA          OCCURS 3000 TIMES.
001550         10  WRK-EXP-CAND-ID    PIC 9(09).
001560         10  WRK-EXP-DATA-INICIO PIC 9(08).
001570         10  WRK-EXP-DATA-FIM    PIC 9(08).
001580 01  WRK-TAB-EDUCACAO.
001590     05  WRK-EDU-LINHA          OCCURS 1000 TIMES.
001600         10  WRK-EDU-CAND-ID    PIC 9(09).
001610         10  WRK-EDU-GRAU       PIC X(30).
001620 01  WRK-TAB-SKILL-CAND-GLOBAL.
001630     05  WRK-SKG-LINHA          OCCURS 5000 TIMES.
001640         10  WRK-SKG-CAND-ID    PIC 9(09).
001650         10  WRK-SKG-NOME       PIC X(20).
001660         10  WRK-SKG-ANOS-EXP   PIC 9(02).
001670*----------------------------------------------------------------*
001680*    AREAS DE TRABALHO PARA O CANDIDATO CORRENTE
001690*----------------------------------------------------------------*
001700 01  WRK-CAND-ID-ATUAL          PIC 9(09) VALUE ZERO.
001710 01  WRK-TOTAL-EXP-ATUAL        PIC 9(02) VALUE ZERO.
001720 01  WRK-SOMA-EXP-ATUAL         PIC 9(04) COMP VALUE ZERO.
001730 01  WRK-ANOS-EXP-ROW           PIC 9(02) COMP VALUE ZERO.
001740 01  WRK-MAIOR-ESCOLAR-ATUAL    PIC X(12) VALUE SPACES.
001750 01  WRK-NIVEL-MAIOR-ACHADO     PIC 9(01) COMP VALUE ZERO.
001760 01  WRK-NIVEL-GRAU-ROW         PIC 9(01) COMP VALUE ZERO.
001770 01  WRK-GRAU-ROW               PIC X(30) VALUE SPACES.
001780*----------------------------------------------------------------*
001790*    BUFFERS REPASSADOS AO MAT0002A (UM CANDIDATO X UMA VAGA)
001800*----------------------------------------------------------------*
001810 01  WRK-QTD-BUF-SKILL-CAND     PIC 9(03) COMP VALUE ZERO.
001820 01  WRK-BUF-SKILL-CAND.
001830     05  WRK-BUF-SKCAND-LINHA   OCCURS 200 TIMES.
001840         10  WRK-BUF-SKCAND-NOME PIC X(20).
001850         10  WRK-BUF-SKCAND-ANOS PIC 9(02).
001860 01  WRK-QTD-BUF-SKILL-VAGA     PIC 9(03) COMP VALUE ZERO.
001870 01  WRK-BUF-SKILL-VAGA.
001880     05  WRK-BUF-SKVAGA-LINHA   OCCURS 200 TIMES.
001890         10  WRK-BUF-SKVAGA-NOME PIC X(20).
001900         10  WRK-BUF-SKVAGA-FLAG PIC X(01).
001910         10  WRK-BUF-SKVAGA-ANOS-MIN PIC 9(02).
001920         10  WRK-BUF-SKVAGA-PESO PIC 9(01)V9(02) COMP-3.
001930*----------------------------------------------------------------*
001940*    PONTUACOES DEVOLVIDAS PELO MAT0002A
001950*----------------------------------------------------------------*
001960 01  WRK-SCORE-SKILL            PIC 9(03)V9(02) COMP-3 VALUE ZERO.
001970 01  WRK-SCORE-EXPER            PIC 9(03)V9(02) COMP-3 VALUE ZERO.
001980 01  WRK-SCORE-ESCOLAR          PIC 9(03)V9(02) COMP-3 VALUE ZERO.
001990 01  WRK-SCORE-TOTAL            PIC 9(03)V9(02) COMP-3 VALUE ZERO.
002000*----------------------------------------------------------------*
002010*    TABELA ACUMULADORA DAS PONTUACOES DO LOTE
002020*----------------------------------------------------------------*
002030 01  WRK-TAB-MATCH-LOTE.
002040     05  WRK-MATCH-LINHA        OCCURS 9000 TIMES.
002050         10  WRK-MATCH-CAND-ID  PIC 9(09).
002060         10  WRK-MATCH-VAGA-ID  PIC 9(09).
002070         10  WRK-MATCH-SC-SKILL PIC 9(03)V9(02) COMP-3.
002080         10  WRK-MATCH-SC-EXPER PIC 9(03)V9(02) COMP-3.
002090         10  WRK-MATCH-SC-ESCOL PIC 9(03)V9(02) COMP-3.
002100         10  WRK-MATCH-SC-TOTAL PIC 9(03)V9(02) COMP-3.
002110*================================================================*
002120 PROCEDURE DIVISION.
002130*================================================================*
002140*----------------------------------------------------------------*
002150*    PROCESSAMENTO PRINCIPAL
002160*----------------------------------------------------------------*
002170*> cobol-lint CL002 0000-processar
002180 0000-PROCESSAR                    SECTION.
002190*----------------------------------------------------------------*
002200     CALL 'PROGDATA'                  USING COD001A-REGISTRO
002210
002220     PERFORM 0001-CARREGAR-TAB-VAGAS
002230     PERFORM 0006-CARREGAR-CANDIDATOS
002240
002250     PERFORM 0015-PROCESSAR-CANDIDATO
002260        VARYING WRK-IND-CAND FROM 1 BY 1
002270        UNTIL WRK-IND-CAND GREATER WRK-QTD-CANDIDATO
002280
002290     PERFORM 0022-GRAVAR-LOTE
002300     PERFORM 0023-EMITIR-RELATORIO
002310     PERFORM 9999-FINALIZAR
002320     .
002330*----------------------------------------------------------------*
002340*> cobol-lint CL002 0000-end
002350 0000-END.                         EXIT.
002360*----------------------------------------------------------------*
002370*----------------------------------------------------------------*
002380*    CARREGAR EM TABELA AS VAGAS E AS HABILIDADES DE VAGA
002390*----------------------------------------------------------------*
002400 0001-CARREGAR-TAB-VAGAS            SECTION.
002410*----------------------------------------------------------------*
002420     MOVE ZERO                     TO WRK-QTD-VAGA
002430     OPEN INPUT ARQ-VAGA
002440     PERFORM 0002-LER-VAGA
002450     PERFORM 0003-CARREGAR-VAGA    UNTIL FIM-VAGA
002460     CLOSE ARQ-VAGA
002470
002480     MOVE ZERO                     TO WRK-QTD-VAGA-SKILL
002490     OPEN INPUT ARQ-VAGA-SKILL
002500     PERFORM 0004-LER-VAGA-SKILL
002510     PERFORM 0005-CARREGAR-VAGA-SKILL UNTIL FIM-VAGA-SKILL
002520     CLOSE ARQ-VAGA-SKILL
002530     .
002540*----------------------------------------------------------------*
002550*> cobol-lint CL002 0001-end
002560 0001-END.                         EXIT.
002570*----------------------------------------------------------------*
002580*----------------------------------------------------------------*
002590*    LER UM REGISTRO DO ARQUIVO DE VAGAS (JOB-IN)
002600*----------------------------------------------------------------*
002610 0002-LER-VAGA                      SECTION.
002620*----------------------------------------------------------------*
002630     READ ARQ-VAGA INTO CPY0005A-REGISTRO
002640        AT END MOVE 'S'            TO WRK-FIM-VAGA
002650     END-READ
002660     .
002670*----------------------------------------------------------------*
002680*> cobol-lint CL002 0002-end
002690 0002-END.                         EXIT.
002700*----------------------------------------------------------------*
002710*----------------------------------------------------------------*
002720*    CARREGAR A VAGA LIDA NA TABELA E LER A PROXIMA
002730*----------------------------------------------------------------*
002740 0003-CARREGAR-VAGA                 SECTION.
002750*----------------------------------------------------------------*
002760     ADD 1                         TO WRK-QTD-VAGA
002770     IF WRK-QTD-VAGA GREATER 300
002780        DISPLAY "MAT0001A - LIMITE DE 300 VAGAS EXCEDIDO"
002790        MOVE 300                   TO WRK-QTD-VAGA
002800     ELSE
002810        MOVE CPY0005A-VAGA-ID       TO WRK-VAGA-ID(WRK-QTD-VAGA)
002820        MOVE CPY0005A-DESCRICAO     TO WRK-VAGA-DESCRICAO(WRK-QTD-VAGA)
002830        MOVE CPY0005A-REQUISITOS    TO WRK-VAGA-REQUISITOS(WRK-QTD-VAGA)
002840     END-IF
002850
002860     PERFORM 0002-LER-VAGA
002870     .
002880*----------------------------------------------------------------*
002890*> cobol-lint CL002 0003-end
002900 0003-END.                         EXIT.
002910*----------------------------------------------------------------*
002920*----------------------------------------------------------------*
002930*    LER UM REGISTRO DO ARQUIVO DE HABILIDADES DE VAGA
002940*----------------------------------------------------------------*
002950 0004-LER-VAGA-SKILL                SECTION.
002960*----------------------------------------------------------------*
002970     READ ARQ-VAGA-SKILL INTO CPY0006A-REGISTRO
002980        AT END MOVE 'S'            TO WRK-FIM-VAGA-SKILL
002990     END-READ
003000     .
003010*----------------------------------------------------------------*
003020*> cobol-lint CL002 0004-end
003030 0004-END.                         EXIT.
003040*----------------------------------------------------------------*
003050*----------------------------------------------------------------*
003060*    CARREGAR A HABILIDADE DE VAGA LIDA NA TABELA E LER A PROXIMA
003070*----------------------------------------------------------------*
003080 0005-CARREGAR-VAGA-SKILL           SECTION.
003090*----------------------------------------------------------------*
003100     ADD 1                         TO WRK-QTD-VAGA-SKILL
003110     IF WRK-QTD-VAGA-SKILL GREATER 3000
003120        DISPLAY "MAT0001A - LIMITE DE 3000 HABIL. DE VAGA EXCEDIDO"
003130        MOVE 3000                  TO WRK-QTD-VAGA-SKILL
003140     ELSE
003150        MOVE CPY0006A-VAGA-ID
003160              TO WRK-VAGA-SKILL-VAGA-ID(WRK-QTD-VAGA-SKILL)
003170        MOVE CPY0006A-SKILL-NOME
003180              TO WRK-VAGA-SKILL-NOME(WRK-QTD-VAGA-SKILL)
003190        MOVE CPY0006A-FLAG-OBRIGAT
003200              TO WRK-VAGA-SKILL-FLAG(WRK-QTD-VAGA-SKILL)
003210        MOVE CPY0006A-ANOS-MINIMO
003220              TO WRK-VAGA-SKILL-ANOS-MIN(WRK-QTD-VAGA-SKILL)
003230        MOVE CPY0006A-PESO-SKILL
003240              TO WRK-VAGA-SKILL-PESO(WRK-QTD-VAGA-SKILL)
003250     END-IF
003260
003270     PERFORM 0004-LER-VAGA-SKILL
003280     .
003290*----------------------------------------------------------------*
003300*> cobol-lint CL002 0005-end
003310 0005-END.                         EXIT.
003320*----------------------------------------------------------------*
003330*----------------------------------------------------------------*
003340*    CARREGAR EM TABELA OS CANDIDATOS, EXPERIENCIAS, FORMACAO E
003350*    HABILIDADES EXTRAIDAS DO CURRICULO (RESUME-SKILL-IN)
003360*----------------------------------------------------------------*
003370 0006-CARREGAR-CANDIDATOS           SECTION.
003380*----------------------------------------------------------------*
003390     MOVE ZERO                     TO WRK-QTD-CANDIDATO
003400     OPEN INPUT ARQ-CANDIDATO
003410     PERFORM 0007-LER-CANDIDATO
003420     PERFORM 0008-CARREGAR-CANDIDATO UNTIL FIM-CANDIDATO
003430     CLOSE ARQ-CANDIDATO
003440
003450     MOVE ZERO                     TO WRK-QTD-EXPERIENCIA
003460     OPEN INPUT ARQ-EXPERIENCIA
003470     PERFORM 0009-LER-EXPERIENCIA
003480     PERFORM 0010-CARREGAR-EXPERIENCIA UNTIL FIM-EXPERIENCIA
003490     CLOSE ARQ-EXPERIENCIA
003500
003510     MOVE ZERO                     TO WRK-QTD-EDUCACAO
003520     OPEN INPUT ARQ-EDUCACAO
003530     PERFORM 0011-LER-EDUCACAO
003540     PERFORM 0012-CARREGAR-EDUCACAO UNTIL FIM-EDUCACAO
003550     CLOSE ARQ-EDUCACAO
003560
003570     MOVE ZERO                     TO WRK-QTD-SKILL-CAND
003580     OPEN INPUT ARQ-SKILL-CAND
003590     PERFORM 0013-LER-SKILL-CAND
003600     PERFORM 0014-CARREGAR-SKILL-CAND UNTIL FIM-SKILL-CAND
003610     CLOSE ARQ-SKILL-CAND
003620     .
003630*----------------------------------------------------------------*
003640*> cobol-lint CL002 0006-end
003650 0006-END.                         EXIT.
003660*----------------------------------------------------------------*
003670*----------------------------------------------------------------*
003680*    LER UM REGISTRO DO ARQUIVO DE CANDIDATOS (CANDIDATE-IN)
003690*----------------------------------------------------------------*
003700 0007-LER-CANDIDATO                 SECTION.
003710*----------------------------------------------------------------*
003720     READ ARQ-CANDIDATO INTO CPY0002A-REGISTRO
003730        AT END MOVE 'S'            TO WRK-FIM-CANDIDATO
003740     END-READ
003750     .
003760*----------------------------------------------------------------*
003770*> cobol-lint CL002 0007-end
003780 0007-END.                         EXIT.
003790*----------------------------------------------------------------*
003800*----------------------------------------------------------------*
003810*    CARREGAR O CANDIDATO LIDO NA TABELA E LER O PROXIMO - OS
003820*    CAMPOS TOTAL-EXP-ANOS E MAIOR-ESCOLAR DO ARQUIVO SAO
003830*    IGNORADOS AQUI; SAO RECALCULADOS PELO LOTE (PASSO 1 DA
003840*    UNIDADE 2, VER 0016/0017)
003850*----------------------------------------------------------------*
003860 0008-CARREGAR-CANDIDATO            SECTION.
003870*----------------------------------------------------------------*
003880     ADD 1                         TO WRK-QTD-CANDIDATO
003890     IF WRK-QTD-CANDIDATO GREATER 500
003900        DISPLAY "MAT0001A - LIMITE DE 500 CANDIDATOS EXCEDIDO"
003910        MOVE 500                   TO WRK-QTD-CANDIDATO
003920     ELSE
003930        MOVE CPY0002A-CANDIDATO-ID  TO WRK-CAND-ID(WRK-QTD-CANDIDATO)
003940        MOVE CPY0002A-LOCALIDADE    TO WRK-CAND-LOCALIDADE(WRK-QTD-CANDIDATO)
003950     END-IF
003960
003970     PERFORM 0007-LER-CANDIDATO
003980     .
003990*----------------------------------------------------------------*
004000*> cobol-lint CL002 0008-end
004010 0008-END.                         EXIT.
004020*----------------------------------------------------------------*
004030*----------------------------------------------------------------*
004040*    LER UM REGISTRO DO ARQUIVO DE EXPERIENCIAS (EXPERIENCE-IN)
004050*----------------------------------------------------------------*
004060 0009-LER-EXPERIENCIA               SECTION.
004070*----------------------------------------------------------------*
004080     READ ARQ-EXPERIENCIA INTO CPY0003A-REGISTRO
004090        AT END MOVE 'S'            TO WRK-FIM-EXPERIENCIA
004100     END-READ
004110     .
004120*----------------------------------------------------------------*
004130*> cobol-lint CL002 0009-end
004140 0009-END.                         EXIT.
004150*----------------------------------------------------------------*
004160*----------------------------------------------------------------*
004170*    CARREGAR A EXPERIENCIA LIDA NA TABELA E LER A PROXIMA
004180*----------------------------------------------------------------*
004190 0010-CARREGAR-EXPERIENCIA          SECTION.
004200*----------------------------------------------------------------*
004210     ADD 1                         TO WRK-QTD-EXPERIENCIA
004220     IF WRK-QTD-EXPERIENCIA GREATER 3000
004230        DISPLAY "MAT0001A - LIMITE DE 3000 EXPERIENCIAS EXCEDIDO"
004240        MOVE 3000                  TO WRK-QTD-EXPERIENCIA
004250     ELSE
004260        MOVE CPY0003A-CANDIDATO-ID
004270              TO WRK-EXP-CAND-ID(WRK-QTD-EXPERIENCIA)
004280        MOVE CPY0003A-DATA-INICIO
004290              TO WRK-EXP-DATA-INICIO(WRK-QTD-EXPERIENCIA)
004300        MOVE CPY0003A-DATA-FIM
004310              TO WRK-EXP-DATA-FIM(WRK-QTD-EXPERIENCIA)
004320     END-IF
004330
004340     PERFORM 0009-LER-EXPERIENCIA
004350     .
004360*----------------------------------------------------------------*
004370*> cobol-lint CL002 0010-end
004380 0010-END.                         EXIT.
004390*----------------------------------------------------------------*
004400*----------------------------------------------------------------*
004410*    LER UM REGISTRO DO ARQUIVO DE FORMACAO (EDUCATION-IN)
004420*----------------------------------------------------------------*
004430 0011-LER-EDUCACAO                  SECTION.
004440*----------------------------------------------------------------*
004450     READ ARQ-EDUCACAO INTO CPY0004A-REGISTRO
004460        AT END MOVE 'S'            TO WRK-FIM-EDUCACAO
004470     END-READ
004480     .
004490*----------------------------------------------------------------*
004500*> cobol-lint CL002 0011-end
004510 0011-END.                         EXIT.
004520*----------------------------------------------------------------*
004530*----------------------------------------------------------------*
004540*    CARREGAR A FORMACAO LIDA NA TABELA E LER A PROXIMA
004550*----------------------------------------------------------------*
004560 0012-CARREGAR-EDUCACAO             SECTION.
004570*----------------------------------------------------------------*
004580     ADD 1                         TO WRK-QTD-EDUCACAO
004590     IF WRK-QTD-EDUCACAO GREATER 1000
004600        DISPLAY "MAT0001A - LIMITE DE 1000 FORMACOES EXCEDIDO"
004610        MOVE 1000                  TO WRK-QTD-EDUCACAO
004620     ELSE
004630        MOVE CPY0004A-CANDIDATO-ID
004640              TO WRK-EDU-CAND-ID(WRK-QTD-EDUCACAO)
004650        MOVE CPY0004A-GRAU
004660              TO WRK-EDU-GRAU(WRK-QTD-EDUCACAO)
004670     END-IF
004680
004690     PERFORM 0011-LER-EDUCACAO
004700     .
004710*----------------------------------------------------------------*
004720*> cobol-lint CL002 0012-end
004730 0012-END.                         EXIT.
004740*----------------------------------------------------------------*
004750*----------------------------------------------------------------*
004760*    LER UM REGISTRO DO ARQUIVO DE HABILIDADES DO CANDIDATO
004770*    (RESUME-SKILL-IN, GRAVADO PELA UNIDADE 1)
004780*----------------------------------------------------------------*
004790 0013-LER-SKILL-CAND                SECTION.
004800*----------------------------------------------------------------*
004810     READ ARQ-SKILL-CAND INTO CPY0001A-REGISTRO
004820        AT END MOVE 'S'            TO WRK-FIM-SKILL-CAND
004830     END-READ
004840     .
004850*----------------------------------------------------------------*
004860*> cobol-lint CL002 0013-end
004870 0013-END.                         EXIT.
004880*----------------------------------------------------------------*
004890*----------------------------------------------------------------*
004900*    CARREGAR A HABILIDADE DE CANDIDATO LIDA NA TABELA E LER A
004910*    PROXIMA
004920*----------------------------------------------------------------*
004930 0014-CARREGAR-SKILL-CAND           SECTION.
004940*----------------------------------------------------------------*
004950     ADD 1                         TO WRK-QTD-SKILL-CAND
004960     IF WRK-QTD-SKILL-CAND GREATER 5000
004970        DISPLAY "MAT0001A - LIMITE DE 5000 HABIL. CANDIDATO EXCEDIDO"
004980        MOVE 5000                  TO WRK-QTD-SKILL-CAND
004990     ELSE
005000        MOVE CPY0001A-CANDIDATO-ID
005010              TO WRK-SKG-CAND-ID(WRK-QTD-SKILL-CAND)
005020        MOVE CPY0001A-SKILL-NOME
005030              TO WRK-SKG-NOME(WRK-QTD-SKILL-CAND)
005040        MOVE CPY0001A-ANOS-EXP
005050              TO WRK-SKG-ANOS-EXP(WRK-QTD-SKILL-CAND)
005060     END-IF
005070
005080     PERFORM 0013-LER-SKILL-CAND
005090     .
005100*----------------------------------------------------------------*
005110*> cobol-lint CL002 0014-end
005120 0014-END.                         EXIT.
005130*----------------------------------------------------------------*
005140*----------------------------------------------------------------*
005150*    PROCESSAR UM CANDIDATO - MONTAR SEUS FATOS CONSOLIDADOS E
005160*    PERCORRER TODAS AS VAGAS CALCULANDO A PONTUACAO
005170*----------------------------------------------------------------*
005180 0015-PROCESSAR-CANDIDATO           SECTION.
005190*----------------------------------------------------------------*
005200     MOVE WRK-CAND-ID(WRK-IND-CAND) TO WRK-CAND-ID-ATUAL
005210
005220     PERFORM 0016-CALC-EXP-TOTAL
005230     PERFORM 0017-CALC-MAIOR-ESCOLAR
005240     PERFORM 0018-MONTAR-SKILL-CAND
005250
005260     PERFORM 0019-PROCESSAR-VAGA
005270        VARYING WRK-IND-VAGA FROM 1 BY 1
005280        UNTIL WRK-IND-VAGA GREATER WRK-QTD-VAGA
005290     .
005300*----------------------------------------------------------------*
005310*> cobol-lint CL002 0015-end
005320 0015-END.                         EXIT.
005330*----------------------------------------------------------------*
005340*----------------------------------------------------------------*
005350*    SOMAR OS ANOS DE TODAS AS EXPERIENCIAS DO CANDIDATO ATUAL
005360*    (CADA LINHA VIA MAT0003A - ANOS-CALENDARIO COMPLETOS)
005370*----------------------------------------------------------------*
005380 0016-CALC-EXP-TOTAL                SECTION.
005390*----------------------------------------------------------------*
005400     MOVE ZERO                     TO WRK-SOMA-EXP-ATUAL
005410
005420     PERFORM 0016-SOMAR-UMA-EXP
005430        VARYING WRK-IND1 FROM 1 BY 1
005440        UNTIL WRK-IND1 GREATER WRK-QTD-EXPERIENCIA
005450
005460     IF WRK-SOMA-EXP-ATUAL GREATER 99
005470        MOVE 99                    TO WRK-TOTAL-EXP-ATUAL
005480     ELSE
005490        MOVE WRK-SOMA-EXP-ATUAL     TO WRK-TOTAL-EXP-ATUAL
005500     END-IF
005510     .
005520*----------------------------------------------------------------*
005530*> cobol-lint CL002 0016-end
005540 0016-END.                         EXIT.
005550*----------------------------------------------------------------*
005560*----------------------------------------------------------------*
005570*    SOMAR UMA LINHA DE EXPERIENCIA - CORPO DO LACO DE 0016
005580*----------------------------------------------------------------*
005590 0016-SOMAR-UMA-EXP                SECTION.
005600*----------------------------------------------------------------*
005610     IF WRK-EXP-CAND-ID(WRK-IND1) EQUAL WRK-CAND-ID-ATUAL
005620        CALL 'MAT0003A'            USING
005630                WRK-EXP-DATA-INICIO(WRK-IND1)
005640                WRK-EXP-DATA-FIM(WRK-IND1)
005650                WRK-ANOS-EXP-ROW
005660        ADD WRK-ANOS-EXP-ROW       TO WRK-SOMA-EXP-ATUAL
005670     END-IF
005680     .
005690*----------------------------------------------------------------*
005700*> cobol-lint CL002 0016-somar-fim
005710 0016-SOMAR-UMA-EXP-FIM.      EXIT.
005720*----------------------------------------------------------------*
005730*----------------------------------------------------------------*
005740*    DETERMINAR A MAIOR ESCOLARIDADE DO CANDIDATO ATUAL - PERCORRE
005750*    TODAS AS LINHAS DE FORMACAO E GUARDA O TEXTO DO GRAU DE MAIOR
005760*    NIVEL (TABELA DE NIVEIS IGUAL A DO MAT0002A 0008-NIVEL-
005770*    ESCOLARIDADE)
005780*----------------------------------------------------------------*
005790 0017-CALC-MAIOR-ESCOLAR            SECTION.
005800*----------------------------------------------------------------*
005810     MOVE SPACES                   TO WRK-MAIOR-ESCOLAR-ATUAL
005820     MOVE ZERO                     TO WRK-NIVEL-MAIOR-ACHADO
005830
005840     PERFORM 0017-CONFERIR-UMA-EDU
005850        VARYING WRK-IND1 FROM 1 BY 1
005860        UNTIL WRK-IND1 GREATER WRK-QTD-EDUCACAO
005870     .
005880*----------------------------------------------------------------*
005890*> cobol-lint CL002 0017-end
005900 0017-END.                         EXIT.
005910*----------------------------------------------------------------*
005920*----------------------------------------------------------------*
005930*    CONFERIR UMA LINHA DE FORMACAO - CORPO DO LACO DE 0017
005940*----------------------------------------------------------------*
005950 0017-CONFERIR-UMA-EDU             SECTION.
005960*----------------------------------------------------------------*
005970     IF WRK-EDU-CAND-ID(WRK-IND1) EQUAL WRK-CAND-ID-ATUAL
005980        MOVE WRK-EDU-GRAU(WRK-IND1) TO WRK-GRAU-ROW
005990        PERFORM 0025-NIVEL-DO-GRAU
006000        IF WRK-NIVEL-GRAU-ROW GREATER OR EQUAL
006010                                 WRK-NIVEL-MAIOR-ACHADO
006020           MOVE WRK-NIVEL-GRAU-ROW TO WRK-NIVEL-MAIOR-ACHADO
006030           MOVE WRK-GRAU-ROW       TO WRK-MAIOR-ESCOLAR-ATUAL
006040        END-IF
006050     END-IF
006060     .
006070*----------------------------------------------------------------*
006080*> cobol-lint CL002 0017-conferir-fim
006090 0017-CONFERIR-UMA-EDU-FIM.   EXIT.
006100*----------------------------------------------------------------*
006110*----------------------------------------------------------------*
006120*    MONTAR O BUFFER DE HABILIDADES DO CANDIDATO ATUAL, A PARTIR
006130*    DA TABELA GLOBAL DE HABILIDADES EXTRAIDAS DO CURRICULO
006140*----------------------------------------------------------------*
006150 0018-MONTAR-SKILL-CAND             SECTION.
006160*----------------------------------------------------------------*
006170     MOVE ZERO                     TO WRK-QTD-BUF-SKILL-CAND
006180
006190     PERFORM 0018-CONFERIR-UMA-SKILL
006200        VARYING WRK-IND1 FROM 1 BY 1
006210        UNTIL WRK-IND1 GREATER WRK-QTD-SKILL-CAND
006220     .
006230*----------------------------------------------------------------*
006240*> cobol-lint CL002 0018-end
006250 0018-END.                         EXIT.
006260*----------------------------------------------------------------*
006270*----------------------------------------------------------------*
006280*    CONFERIR UMA LINHA DE HABILIDADE - CORPO DO LACO DE 0018
006290*----------------------------------------------------------------*
006300 0018-CONFERIR-UMA-SKILL           SECTION.
006310*----------------------------------------------------------------*
006320     IF WRK-SKG-CAND-ID(WRK-IND1) EQUAL WRK-CAND-ID-ATUAL
006330        IF WRK-QTD-BUF-SKILL-CAND GREATER OR EQUAL 200
006340           DISPLAY "MAT0001A - LIMITE DE 200 HABIL. "
006350                   "POR CANDIDATO EXCEDIDO"
006360        ELSE
006370           ADD 1                 TO WRK-QTD-BUF-SKILL-CAND
006380           MOVE WRK-SKG-NOME(WRK-IND1)
006390                 TO WRK-BUF-SKCAND-NOME(WRK-QTD-BUF-SKILL-CAND)
006400           MOVE WRK-SKG-ANOS-EXP(WRK-IND1)
006410                 TO WRK-BUF-SKCAND-ANOS(WRK-QTD-BUF-SKILL-CAND)
006420        END-IF
006430     END-IF
006440     .
006450*----------------------------------------------------------------*
006460*> cobol-lint CL002 0018-conferir-fim
006470 0018-CONFERIR-UMA-SKILL-FIM. EXIT.
006480*----------------------------------------------------------------*
006490*----------------------------------------------------------------*
006500*    PROCESSAR UMA VAGA PARA O CANDIDATO ATUAL - MONTAR O BUFFER
006510*    DE HABILIDADES DA VAGA, CHAMAR O MAT0002A E ACUMULAR O
006520*    RESULTADO NA TABELA DO LOTE
006530*----------------------------------------------------------------*
006540 0019-PROCESSAR-VAGA                SECTION.
006550*----------------------------------------------------------------*
006560     PERFORM 0020-MONTAR-SKILL-VAGA
006570
006580     CALL 'MAT0002A'               USING
006590             WRK-TOTAL-EXP-ATUAL
006600             WRK-MAIOR-ESCOLAR-ATUAL
006610             WRK-QTD-BUF-SKILL-CAND
006620             WRK-BUF-SKILL-CAND
006630             WRK-VAGA-DESCRICAO(WRK-IND-VAGA)
006640             WRK-VAGA-REQUISITOS(WRK-IND-VAGA)
006650             WRK-QTD-BUF-SKILL-VAGA
006660             WRK-BUF-SKILL-VAGA
006670             WRK-SCORE-SKILL
006680             WRK-SCORE-EXPER
006690             WRK-SCORE-ESCOLAR
006700             WRK-SCORE-TOTAL
006710
006720     PERFORM 0021-ACUMULAR-MATCH
006730     .
006740*----------------------------------------------------------------*
006750*> cobol-lint CL002 0019-end
006760 0019-END.                         EXIT.
006770*----------------------------------------------------------------*
006780*----------------------------------------------------------------*
006790*    MONTAR O BUFFER DE HABILIDADES DA VAGA ATUAL, A PARTIR DA
006800*    TABELA GLOBAL DE HABILIDADES DE VAGA
006810*----------------------------------------------------------------*
006820 0020-MONTAR-SKILL-VAGA             SECTION.
006830*----------------------------------------------------------------*
006840     MOVE ZERO                     TO WRK-QTD-BUF-SKILL-VAGA
006850
006860     PERFORM 0020-CONFERIR-UMA-SKILL-V
006870        VARYING WRK-IND2 FROM 1 BY 1
006880        UNTIL WRK-IND2 GREATER WRK-QTD-VAGA-SKILL
006890     .
006900*----------------------------------------------------------------*
006910*> cobol-lint CL002 0020-end
006920 0020-END.                         EXIT.
006930*----------------------------------------------------------------*
006940*----------------------------------------------------------------*
006950*    CONFERIR UMA LINHA DE HABILIDADE DE VAGA - CORPO DO LACO 0020
006960*----------------------------------------------------------------*
006970 0020-CONFERIR-UMA-SKILL-V         SECTION.
006980*----------------------------------------------------------------*
006990     IF WRK-VAGA-SKILL-VAGA-ID(WRK-IND2) EQUAL
007000                              WRK-VAGA-ID(WRK-IND-VAGA)
007010        IF WRK-QTD-BUF-SKILL-VAGA GREATER OR EQUAL 200
007020           DISPLAY "MAT0001A - LIMITE DE 200 HABIL. POR VAGA "
007030                   "EXCEDIDO"
007040        ELSE
007050           ADD 1                 TO WRK-QTD-BUF-SKILL-VAGA
007060           MOVE WRK-VAGA-SKILL-NOME(WRK-IND2)
007070                 TO WRK-BUF-SKVAGA-NOME(WRK-QTD-BUF-SKILL-VAGA)
007080           MOVE WRK-VAGA-SKILL-FLAG(WRK-IND2)
007090                 TO WRK-BUF-SKVAGA-FLAG(WRK-QTD-BUF-SKILL-VAGA)
007100           MOVE WRK-VAGA-SKILL-ANOS-MIN(WRK-IND2)
007110                 TO WRK-BUF-SKVAGA-ANOS-MIN(WRK-QTD-BUF-SKILL-VAGA)
007120           MOVE WRK-VAGA-SKILL-PESO(WRK-IND2)
007130                 TO WRK-BUF-SKVAGA-PESO(WRK-QTD-BUF-SKILL-VAGA)
007140        END-IF
007150     END-IF
007160     .
007170*----------------------------------------------------------------*
007180*> cobol-lint CL002 0020-conferir-fim
007190 0020-CONFERIR-UMA-SKILL-V-FIM. EXIT.
007200*----------------------------------------------------------------*
007210*----------------------------------------------------------------*
007220*    ACUMULAR A PONTUACAO DO PAR CANDIDATO X VAGA NA TABELA DO
007230*    LOTE, PARA POSTERIOR GRAVACAO E RELATORIO
007240*----------------------------------------------------------------*
007250 0021-ACUMULAR-MATCH                SECTION.
007260*----------------------------------------------------------------*
007270     IF WRK-QTD-MATCH-LOTE GREATER OR EQUAL 9000
007280        DISPLAY "MAT0001A - LIMITE DE 9000 PARES CANDIDATO X VAGA "
007290                "EXCEDIDO"
007300     ELSE
007310        ADD 1                      TO WRK-QTD-MATCH-LOTE
007320        MOVE WRK-CAND-ID-ATUAL      TO WRK-MATCH-CAND-ID(WRK-QTD-MATCH-LOTE)
007330        MOVE WRK-VAGA-ID(WRK-IND-VAGA)
007340              TO WRK-MATCH-VAGA-ID(WRK-QTD-MATCH-LOTE)
007350        MOVE WRK-SCORE-SKILL        TO WRK-MATCH-SC-SKILL(WRK-QTD-MATCH-LOTE)
007360        MOVE WRK-SCORE-EXPER        TO WRK-MATCH-SC-EXPER(WRK-QTD-MATCH-LOTE)
007370        MOVE WRK-SCORE-ESCOLAR      TO WRK-MATCH-SC-ESCOL(WRK-QTD-MATCH-LOTE)
007380        MOVE WRK-SCORE-TOTAL        TO WRK-MATCH-SC-TOTAL(WRK-QTD-MATCH-LOTE)
007390     END-IF
007400     .
007410*----------------------------------------------------------------*
007420*> cobol-lint CL002 0021-end
007430 0021-END.                         EXIT.
007440*----------------------------------------------------------------*
007450*----------------------------------------------------------------*
007460*    GRAVAR O ARQUIVO DE SAIDA MATCH-SCORE-OUT PARA O LOTE
007470*----------------------------------------------------------------*
007480 0022-GRAVAR-LOTE                   SECTION.
007490*----------------------------------------------------------------*
007500     IF WRK-QTD-MATCH-LOTE GREATER ZERO
007510        CALL 'GRAV0002A'           USING WRK-QTD-MATCH-LOTE
007520                                         WRK-TAB-MATCH-LOTE
007530     END-IF
007540     .
007550*----------------------------------------------------------------*
007560*> cobol-lint CL002 0022-end
007570 0022-END.                         EXIT.
007580*----------------------------------------------------------------*
007590*----------------------------------------------------------------*
007600*    ACIONAR O RELATORIO DE CONTROLE DO LOTE (QUEBRA POR VAGA)
007610*----------------------------------------------------------------*
007620 0023-EMITIR-RELATORIO              SECTION.
007630*----------------------------------------------------------------*
007640     IF WRK-QTD-MATCH-LOTE GREATER ZERO
007650        CALL 'REL0002A'            USING WRK-QTD-MATCH-LOTE
007660                                         WRK-TAB-MATCH-LOTE
007670     END-IF
007680     .
007690*----------------------------------------------------------------*
007700*> cobol-lint CL002 0023-end
007710 0023-END.                         EXIT.
007720*----------------------------------------------------------------*
007730*----------------------------------------------------------------*
007740*    DETERMINAR O NIVEL DE ESCOLARIDADE DE UM TEXTO DE GRAU
007750*    (0=NENHUM RECONHECIDO, 1=ASSOCIADO, 2=BACHARELADO,
007760*    3=MESTRADO, 4=DOUTORADO) - MESMA TABELA DO MAT0002A
007770*----------------------------------------------------------------*
007780 0025-NIVEL-DO-GRAU                 SECTION.
007790*----------------------------------------------------------------*
007800     MOVE ZERO                     TO WRK-NIVEL-GRAU-ROW
007810
007820     IF WRK-GRAU-ROW (1:30) = SPACES
007830        GO TO 0025-END
007840     END-IF
007850
007860     IF WRK-GRAU-ROW EQUAL SPACES
007870        GO TO 0025-END
007880     END-IF
007890
007900     MOVE ZERO                     TO WRK-IND2
007910     INSPECT WRK-GRAU-ROW TALLYING WRK-IND2 FOR ALL 'phd' ALL
007920             'doctorate'
007930     IF WRK-IND2 GREATER ZERO
007940        MOVE 4                     TO WRK-NIVEL-GRAU-ROW
007950        GO TO 0025-END
007960     END-IF
007970
007980     MOVE ZERO                     TO WRK-IND2
007990     INSPECT WRK-GRAU-ROW TALLYING WRK-IND2 FOR ALL 'master' ALL
008000             'mba'
008010     IF WRK-IND2 GREATER ZERO
008020        MOVE 3                     TO WRK-NIVEL-GRAU-ROW
008030        GO TO 0025-END
008040     END-IF
008050
008060     MOVE ZERO                     TO WRK-IND2
008070     INSPECT WRK-GRAU-ROW TALLYING WRK-IND2 FOR ALL 'bachelor'
008080     IF WRK-IND2 GREATER ZERO
008090        MOVE 2                     TO WRK-NIVEL-GRAU-ROW
008100        GO TO 0025-END
008110     END-IF
008120
008130     MOVE ZERO                     TO WRK-IND2
008140     INSPECT WRK-GRAU-ROW TALLYING WRK-IND2 FOR ALL 'associate'
008150             ALL 'diploma'
008160     IF WRK-IND2 GREATER ZERO
008170        MOVE 1                     TO WRK-NIVEL-GRAU-ROW
008180     END-IF
008190     .
008200*----------------------------------------------------------------*
008210*> cobol-lint CL002 0025-end
008220 0025-END.                         EXIT.
008230*----------------------------------------------------------------*
008240*----------------------------------------------------------------*
008250*    FINALIZAR PROGRAMA
008260*----------------------------------------------------------------*
008270 9999-FINALIZAR                     SECTION.
008280*----------------------------------------------------------------*
008290     DISPLAY "MAT0001A - VAGAS CARREGADAS........: " WRK-QTD-VAGA
008300     DISPLAY "MAT0001A - CANDIDATOS CARREGADOS...: " WRK-QTD-CANDIDATO
008310     DISPLAY "MAT0001A - PARES PONTUADOS.........: " WRK-QTD-MATCH-LOTE
008320     STOP RUN
008330     .
008340*----------------------------------------------------------------*
008350*> cobol-lint CL002 9999-end
008360 9999-END.                         EXIT.
008370*----------------------------------------------------------------*
