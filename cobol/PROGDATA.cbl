000010******************************************************************
000020*                                                                *
000030*    PROGRAMA...: PROGDATA                                      *
000040*    DESCRICAO..: SUBROTINA DE DATA/HORA DO SISTEMA, CHAMADA     *
000050*                 PELOS MODULOS DE RELATORIO (REL0002A) E PELA   *
000060*                 ROTINA DE CALCULO DE TEMPO DE EXPERIENCIA      *
000070*                 (MAT0003A) DO SISTEMA DE CASAMENTO CURRICULO   *
000080*                 X VAGA.                                       *
000090*    PROGRAMADOR: R.ALVES                                       *
000100*    INSTALACAO.: CPD - SECAO DE DESENVOLVIMENTO                 *
000110*    ESCRITO EM.: 14/01/1989                                     *
000120*    SEGURANCA..: USO INTERNO - CHAMADA SOMENTE POR PROGRAMA     *
000130*                                                                *
000140*----------------------------------------------------------------*
000150*    HISTORICO DE ALTERACOES                                     *
000160*----------------------------------------------------------------*
000170* 14/01/1989 RAL CR-0001  VERSAO INICIAL - OBTER DATA DO SISTEMA
000180* 02/06/1989 RAL CR-0014  INCLUSAO DO CALCULO DE DIA DA SEMANA
000190* 19/11/1990 RAL CR-0037  INCLUSAO DA DESCRICAO DO MES/SEMANA
000200* 08/04/1991 MCS CR-0052  CORRECAO NO ACCEPT DO DIA DO ANO
000210* 23/09/1992 MCS CR-0071  REVISAO DE COMENTARIOS - PADRAO CPD
000220* 17/02/1993 RAL CR-0088  INCLUSAO DE REDEFINES P/ VALIDACAO ANO
000230* 30/07/1994 MCS CR-0103  AJUSTE DESCRICAO DO PERIODO DO DIA
000240* 11/01/1995 RAL CR-0119  INCLUSAO DE CONTADOR DE CHAMADAS COMP
000250* 14/08/1995 MCS CR-0129  REVISAO GERAL - SEM IMPACTO FUNCIONAL
000260* 05/03/1996 RAL CR-0149  AJUSTE NA SECAO 0002 - MES 13 INVALIDO
000270* 21/10/1996 MCS CR-0168  INCLUSAO DE COMENTARIOS DE MANUTENCAO
000280* 09/05/1997 RAL CR-0189  REVISAO ANUAL DE ROTINA
000290* 12/12/1997 MCS CR-0211  PREPARACAO PARA VIRADA DO MILENIO
000300* 30/06/1998 RAL CR-0298  TESTE DE DATAS 1999/2000 - SEM ERRO
000310* 11/09/1998 JCS CR-0304  REVISAO GERAL Y2K - CAMPO DE ANO JA
000320*                         ERA 9(004), SEM NECESSIDADE DE AJUSTE
000330* 03/02/1999 JCS CR-0318  INCLUSAO DESTE PROGRAMA NO SISTEMA DE
000340*                         CASAMENTO CURRICULO X VAGA (MAT0003A)
000350* 22/07/1999 JCS CR-0327  REVISAO FINAL PARA PRODUCAO
000360*================================================================*
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.     PROGDATA.
000390 AUTHOR.         R.ALVES.
000400 INSTALLATION.   CPD - SECAO DE DESENVOLVIMENTO.
000410 DATE-WRITTEN.   14/01/1989.
000420 DATE-COMPILED.
000430 SECURITY.       USO INTERNO - CHAMADA SOMENTE POR PROGRAMA.
000440*================================================================*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-370.
000480 OBJECT-COMPUTER. IBM-370.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510*================================================================*
000520 DATA DIVISION.
000530 FILE SECTION.
000540 WORKING-STORAGE SECTION.
000550*----------------------------------------------------------------*
000560*    AREA DE TRABALHO - DIA DO ANO (FORMATO ACCEPT DAY)
000570*----------------------------------------------------------------*
000580 01  WRK-DIAS-ANO-CCYYDDD.
000590     05  WRK-DIAS-ANO-CCAA         PIC 9(004) VALUE ZEROS.
000600     05  WRK-DIAS-ANO-DDD          PIC 9(003) VALUE ZEROS.
000610*----------------------------------------------------------------*
000620*    REDEFINICAO P/ VALIDACAO DE SECULO NO ANO CORRENTE
000630*----------------------------------------------------------------*
000640 01  WRK-ANO-VALIDACAO             PIC 9(004) VALUE ZEROS.
000650 01  WRK-ANO-SECULO REDEFINES WRK-ANO-VALIDACAO.
000660     05  WRK-ANO-SEC-SEC           PIC 9(002).
000670     05  WRK-ANO-SEC-AA            PIC 9(002).
000680*----------------------------------------------------------------*
000690*    REDEFINICAO P/ QUEBRA DA HORA DO SISTEMA EM PARES
000700*----------------------------------------------------------------*
000710 01  WRK-HORA-COMPLETA             PIC 9(008) VALUE ZEROS.
000720 01  WRK-HORA-PARES REDEFINES WRK-HORA-COMPLETA.
000730     05  WRK-HORA-PAR-1            PIC 9(004).
000740     05  WRK-HORA-PAR-2            PIC 9(004).
000750*----------------------------------------------------------------*
000760*    CONTADOR DE CHAMADAS DESTA SUBROTINA (COMP P/ PERFORMANCE)
000770*----------------------------------------------------------------*
000780 77  WRK-CONT-CHAMADAS             PIC 9(005) COMP VALUE ZERO.
000790*----------------------------------------------------------------*
000800*    LINHA GENERICA DE TRABALHO - DEMONSTRA PADRAO DE FILLER
000810*----------------------------------------------------------------*
000820 01  WRK-LINHA-TRABALHO.
000830     05  WRK-LINHA-IDENT           PIC X(008) VALUE 'PROGDATA'.
000840     05  FILLER                    PIC X(072).
000850*================================================================*
000860 LINKAGE SECTION.
000870     COPY COD001A.
000880*================================================================*
000890 PROCEDURE DIVISION USING COD001A-REGISTRO.
000900*================================================================*
000910*----------------------------------------------------------------*
000920*    PARAGRAFO PRINCIPAL - SEQUENCIA DE OBTENCAO DE DATA/HORA
000930*----------------------------------------------------------------*
000940*> cobol-lint CL002 0000-processar
000950 0000-PROCESSAR                    SECTION.
000960*----------------------------------------------------------------*
000970     ADD 1                         TO WRK-CONT-CHAMADAS
000980     PERFORM 0001-OBTER-DATA
000990     PERFORM 0002-OBTER-DESC-MES
001000     PERFORM 0003-OBTER-DESC-SEM
001010     PERFORM 0004-OBTER-DIAS-ANO
001020     PERFORM 9999-FINALIZAR
001030     .
001040*----------------------------------------------------------------*
001050*> cobol-lint CL002 0000-end
001060 0000-END.                         EXIT.
001070*----------------------------------------------------------------*
001080*----------------------------------------------------------------*
001090*    OBTER DATA E DIA DA SEMANA DO SISTEMA OPERACIONAL
001100*----------------------------------------------------------------*
001110 0001-OBTER-DATA                   SECTION.
001120*----------------------------------------------------------------*
001130     ACCEPT COD001A-DATA           FROM DATE YYYYMMDD
001140     ACCEPT COD001A-DIA-SEMANA     FROM DAY-OF-WEEK
001150     MOVE COD001A-DATA-ANO         TO WRK-ANO-VALIDACAO
001160     .
001170*----------------------------------------------------------------*
001180*> cobol-lint CL002 0001-end
001190 0001-END.                         EXIT.
001200*----------------------------------------------------------------*
001210*----------------------------------------------------------------*
001220*    OBTER DESCRICAO DO MES CORRENTE
001230*----------------------------------------------------------------*
001240 0002-OBTER-DESC-MES               SECTION.
001250*----------------------------------------------------------------*
001260     EVALUATE  COD001A-DATA-MES
001270         WHEN 01
001280             MOVE 'JANEIRO'         TO COD001A-DESC-MES
001290         WHEN 02
001300             MOVE 'FEVEREIRO'       TO COD001A-DESC-MES
001310         WHEN 03
001320             MOVE 'MARCO'           TO COD001A-DESC-MES
001330         WHEN 04
001340             MOVE 'ABRIL'           TO COD001A-DESC-MES
001350         WHEN 05
001360             MOVE 'MAIO'            TO COD001A-DESC-MES
001370         WHEN 06
001380             MOVE 'JUNHO'           TO COD001A-DESC-MES
001390         WHEN 07
001400             MOVE 'JULHO'           TO COD001A-DESC-MES
001410         WHEN 08
001420             MOVE 'AGOSTO'          TO COD001A-DESC-MES
001430         WHEN 09
001440             MOVE 'SETEMBRO'        TO COD001A-DESC-MES
001450         WHEN 10
001460             MOVE 'OUTUBRO'         TO COD001A-DESC-MES
001470         WHEN 11
001480             MOVE 'NOVEMBRO'        TO COD001A-DESC-MES
001490         WHEN 12
001500             MOVE 'DEZEMBRO'        TO COD001A-DESC-MES
001510*        CR-0149 - MES 13 NAO EXISTE, MAS MANTIDO POR SEGURANCA
001520         WHEN OTHER
001530             MOVE 'INVALIDO'        TO COD001A-DESC-MES
001540     END-EVALUATE
001550     .
001560*----------------------------------------------------------------*
001570*> cobol-lint CL002 0002-end
001580 0002-END.                         EXIT.
001590*----------------------------------------------------------------*
001600*----------------------------------------------------------------*
001610*    OBTER DESCRICAO DO DIA DA SEMANA
001620*----------------------------------------------------------------*
001630 0003-OBTER-DESC-SEM               SECTION.
001640*----------------------------------------------------------------*
001650     EVALUATE  COD001A-DIA-SEMANA
001660         WHEN 01
001670             MOVE 'SEGUNDA-FEIRA'   TO COD001A-DESC-SEMANA
001680         WHEN 02
001690             MOVE 'TERCA-FEIRA'     TO COD001A-DESC-SEMANA
001700         WHEN 03
001710             MOVE 'QUARTA-FEIRA'    TO COD001A-DESC-SEMANA
001720         WHEN 04
001730             MOVE 'QUINTA-FEIRA'    TO COD001A-DESC-SEMANA
001740         WHEN 05
001750             MOVE 'SEXTA-FEIRA'     TO COD001A-DESC-SEMANA
001760         WHEN 06
001770             MOVE 'SABADO'          TO COD001A-DESC-SEMANA
001780         WHEN 07
001790             MOVE 'DOMINGO'         TO COD001A-DESC-SEMANA
001800         WHEN OTHER
001810             MOVE 'INVALIDO'        TO COD001A-DESC-SEMANA
001820     END-EVALUATE
001830     .
001840*----------------------------------------------------------------*
001850*> cobol-lint CL002 0003-end
001860 0003-END.                         EXIT.
001870*----------------------------------------------------------------*
001880*----------------------------------------------------------------*
001890*    OBTER QUANTIDADE DE DIAS TRANSCORRIDOS NO ANO
001900*----------------------------------------------------------------*
001910 0004-OBTER-DIAS-ANO               SECTION.
001920*----------------------------------------------------------------*
001930     ACCEPT WRK-DIAS-ANO-CCYYDDD    FROM DAY YYYYDDD
001940     MOVE WRK-DIAS-ANO-DDD          TO COD001A-DIAS-ANO
001950     .
001960*----------------------------------------------------------------*
001970*> cobol-lint CL002 0004-end
001980 0004-END.                         EXIT.
001990*----------------------------------------------------------------*
002000*----------------------------------------------------------------*
002010*    FINALIZAR SUBROTINA E RETORNAR AO PROGRAMA CHAMADOR
002020*----------------------------------------------------------------*
002030 9999-FINALIZAR                    SECTION.
002040*----------------------------------------------------------------*
002050     GOBACK
002060     .
002070*----------------------------------------------------------------*
002080*> cobol-lint CL002 9999-end
002090 9999-END.                         EXIT.
002100*----------------------------------------------------------------*
