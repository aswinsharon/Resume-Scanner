000010******************************************************************
000020*    DESCRICAO..: BOOK DE INTERFACE - HABILIDADE REQUERIDA PELA
000030*                 VAGA (UMA LINHA POR HABILIDADE DA VAGA)
000040*    PROGRAMADOR: R.ALVES
000050*    DATA.......: 14/01/1989
000060*    TAMANHO....: 00040
000070*----------------------------------------------------------------*
000080*    CPY0006A-VAGA-ID        = IDENTIFICADOR DA VAGA
000090*    CPY0006A-SKILL-NOME     = NOME DA HABILIDADE (MINUSCULA)
000100*    CPY0006A-FLAG-OBRIGAT   = 'Y' = HABILIDADE OBRIGATORIA
000110*                              'N' = HABILIDADE DESEJAVEL
000120*    CPY0006A-ANOS-MINIMO    = ANOS MINIMOS EXIGIDOS (00 = SEM
000130*                              EXIGENCIA)
000140*    CPY0006A-PESO-SKILL     = PESO RELATIVO DA HABILIDADE,
000150*                              EX. 1,00 (COMP-3)
000160*----------------------------------------------------------------*
000170* 09/08/1998 JCS CR-0304  REVISAO GERAL Y2K - SEM IMPACTO AQUI
000180*================================================================*
000190 01  CPY0006A-HEADER.
000200     05  CPY0006A-COD-BOOK          PIC X(08) VALUE 'CPY0006A'.
000210     05  CPY0006A-TAM-BOOK          PIC 9(05) VALUE 00040.
000220 01  CPY0006A-REGISTRO.
000230     05  CPY0006A-VAGA-ID           PIC 9(09).
000240     05  CPY0006A-SKILL-NOME        PIC X(20).
000250     05  CPY0006A-FLAG-OBRIGAT      PIC X(01).
000260     05  CPY0006A-ANOS-MINIMO       PIC 9(02).
000270     05  CPY0006A-PESO-SKILL        PIC 9(01)V9(02) COMP-3.
000280     05  FILLER                     PIC X(06).
