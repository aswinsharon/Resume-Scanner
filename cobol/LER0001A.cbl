000010******************************************************************
000020*                                                                *
000030*    PROGRAMA...: LER0001A                                      *
000040*    DESCRICAO..: MODULO DE LEITURA DO ARQUIVO DE TEXTO DE       *
000050*                 CURRICULOS (RESUME-TEXT-IN) - UM REGISTRO POR *
000060*                 CANDIDATO, CARGA INTEGRAL EM TABELA DE         *
000070*                 MEMORIA PARA USO PELO EXT0001A                 *
000080*    PROGRAMADOR: R.ALVES                                       *
000090*    INSTALACAO.: CPD - SECAO DE DESENVOLVIMENTO                 *
000100*    ESCRITO EM.: 06/01/1999                                     *
000110*    SEGURANCA..: USO RESTRITO - LOTE NOTURNO RH                 *
000120*                                                                *
000130*----------------------------------------------------------------*
000140*    HISTORICO DE ALTERACOES                                     *
000150*----------------------------------------------------------------*
000160* 06/01/1999 JCS CR-0317  VERSAO INICIAL
000170* 22/07/1999 JCS CR-0327  REVISAO FINAL PARA PRODUCAO
000180* 19/08/2009 MVS CR-0455  AUMENTO DO LIMITE DE 200 PARA 500
000190*                         CANDIDATOS POR LOTE
000200*================================================================*
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.     LER0001A.
000230 AUTHOR.         R.ALVES.
000240 INSTALLATION.   CPD - SECAO DE DESENVOLVIMENTO.
000250 DATE-WRITTEN.   06/01/1999.
000260 DATE-COMPILED.
000270 SECURITY.       USO RESTRITO - LOTE NOTURNO RH.
000280*================================================================*
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER. IBM-370.
000320 OBJECT-COMPUTER. IBM-370.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370     SELECT ARQUIVO-ENTRADA ASSIGN TO "RESUMTXT.dat"
000380     ORGANIZATION IS LINE SEQUENTIAL.
000390*================================================================*
000400 DATA DIVISION.
000410 FILE SECTION.
000420 FD  ARQUIVO-ENTRADA.
000430 01  WRK-RESUME-REG-FD.
000440     05  WRK-RESUME-FD-CANDIDATO-ID  PIC 9(09).
000450     05  WRK-RESUME-FD-TEXTO         PIC X(2000).
000460 WORKING-STORAGE SECTION.
000470 01  WRK-FIM-ARQUIVO               PIC X(01) VALUE 'N'.
000480     88  FIM-ARQUIVO               VALUE 'S'.
000490 01  WRK-IND1                      PIC 9(03) COMP VALUE ZERO.
000500*----------------------------------------------------------------*
000510*    AREA DE TRABALHO PARA O REGISTRO LIDO, COM REDEFINICAO EM
000520*    BLOCO UNICO PARA USO EM ROTINAS DE DEBUG/DUMP
000530*----------------------------------------------------------------*
000550 01  WRK-RESUME-LINHA.
000560     05  WRK-RESUME-LINHA-ID       PIC 9(09).
000570     05  WRK-RESUME-LINHA-TXT      PIC X(2000).
000580 01  WRK-RESUME-LINHA-RED REDEFINES WRK-RESUME-LINHA.
000590     05  WRK-RESUME-LINHA-ALFA     PIC X(2009).
000595 01  WRK-RESUME-LINHA-DUPLA REDEFINES WRK-RESUME-LINHA.
000596     05  WRK-RESUME-LINHA-PARES    PIC X(02) OCCURS 1004 TIMES.
000600 LINKAGE SECTION.
000610 01  LK-QTD-RESUME-OUT             PIC 9(03) COMP.
000620 01  LK-TAB-RESUME-OUT.
000630     05  LK-RESUME-LINHA           OCCURS 500 TIMES.
000640         10  LK-RESUME-CANDIDATO-ID PIC 9(09).
000650         10  LK-RESUME-TEXTO        PIC X(2000).
000655 01  LK-TAB-RESUME-OUT-RED REDEFINES LK-TAB-RESUME-OUT.
000656     05  LK-RESUME-LINHA-ALFA      PIC X(2009) OCCURS 500 TIMES.
000660*================================================================*
000670 PROCEDURE DIVISION USING LK-QTD-RESUME-OUT
000680                          LK-TAB-RESUME-OUT.
000690*================================================================*
000700*----------------------------------------------------------------*
000710*    PROCESSAMENTO PRINCIPAL
000720*----------------------------------------------------------------*
000730*> cobol-lint CL002 0000-processar
000740 0000-PROCESSAR                    SECTION.
000750*----------------------------------------------------------------*
000760     MOVE ZERO                     TO LK-QTD-RESUME-OUT
000770     MOVE ZERO                     TO WRK-IND1
000780     OPEN INPUT ARQUIVO-ENTRADA
000790     PERFORM 0001-LER-ARQSEQ
000800     PERFORM 0002-CARREGAR-TABELA  UNTIL FIM-ARQUIVO
000810     CLOSE ARQUIVO-ENTRADA
000820     MOVE WRK-IND1                 TO LK-QTD-RESUME-OUT
000830     GOBACK
000840     .
000850*----------------------------------------------------------------*
000860*> cobol-lint CL002 0000-end
000870 0000-END.                         EXIT.
000880*----------------------------------------------------------------*
000890*----------------------------------------------------------------*
000900*    LER UM REGISTRO DO ARQUIVO SEQUENCIAL
000910*----------------------------------------------------------------*
000920 0001-LER-ARQSEQ                   SECTION.
000930*----------------------------------------------------------------*
000940     READ ARQUIVO-ENTRADA INTO WRK-RESUME-REG-FD
000950        AT END MOVE 'S'            TO WRK-FIM-ARQUIVO
000960     END-READ
000970     .
000980*----------------------------------------------------------------*
000990*> cobol-lint CL002 0001-end
001000 0001-END.                         EXIT.
001010*----------------------------------------------------------------*
001020*----------------------------------------------------------------*
001030*    CARREGAR REGISTRO LIDO NA TABELA DE SAIDA E LER O PROXIMO
001040*----------------------------------------------------------------*
001050 0002-CARREGAR-TABELA              SECTION.
001060*----------------------------------------------------------------*
001070     ADD 1                         TO WRK-IND1
001080     IF WRK-IND1 GREATER 500
001090        DISPLAY "LER0001A - LIMITE DE 500 CANDIDATOS EXCEDIDO"
001100        MOVE 500                   TO WRK-IND1
001110     ELSE
001120        MOVE WRK-RESUME-FD-CANDIDATO-ID
001130                                   TO LK-RESUME-CANDIDATO-ID(WRK-IND1)
001140        MOVE WRK-RESUME-FD-TEXTO   TO LK-RESUME-TEXTO(WRK-IND1)
001150     END-IF
001160
001170     PERFORM 0001-LER-ARQSEQ
001180     .
001190*----------------------------------------------------------------*
001200*> cobol-lint CL002 0002-end
001210 0002-END.                         EXIT.
001220*----------------------------------------------------------------*
