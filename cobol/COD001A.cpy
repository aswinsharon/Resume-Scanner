000010******************************************************************
000020*    DESCRICAO..: BOOK DE DATA / HORA DO SISTEMA, USADO PELOS
000030*                 MODULOS DE RELATORIO E PELO CALCULO DE ANOS
000040*                 DE EXPERIENCIA (MAT0003A)
000050*    PROGRAMADOR: R.ALVES
000060*    DATA.......: 14/01/1989
000070*    FORMATO....: CCYYMMDD - HMMSSSS
000080*----------------------------------------------------------------*
000090*    COD001A-DATA-ANO    = ANO
000100*    COD001A-DATA-MES    = MES
000110*    COD001A-DATA-DIA    = DIA
000120*    COD001A-DIA-SEMANA  = DIA DA SEMANA
000130*    COD001A-DESC-MES    = DESCRICAO DO MES
000140*    COD001A-DESC-SEMANA = DESCRICAO DA SEMANA
000150*    COD001A-DIAS-ANO    = QUANTIDADE DE DIAS TRANSCORRIDOS NO ANO
000160*----------------------------------------------------------------*
000170*    COD001A-HORA        = HORA
000180*    COD001A-MINUTO      = MINUTO
000190*    COD001A-SEGUNDO     = SEGUNDO
000200*    COD001A-MILESIMO    = MILESIMO
000210*    COD001A-PERIODO     = PERIODO DO DIA
000220*----------------------------------------------------------------*
000230* 09/08/1998 JCS CR-0304  REVISAO GERAL Y2K - SEM IMPACTO AQUI
000240*================================================================*
000250 01  COD001A-REGISTRO.
000260*        CCYYMMDD
000270     05  COD001A-DATA.
000280         10 COD001A-DATA-ANO           PIC 9(004).
000290         10 COD001A-DATA-MES           PIC 9(002).
000300         10 COD001A-DATA-DIA           PIC 9(002).
000310     05  COD001A-DIA-SEMANA            PIC 9(002).
000320     05  COD001A-DESC-MES              PIC X(020).
000330     05  COD001A-DESC-SEMANA           PIC X(020).
000340     05  COD001A-DIAS-ANO              PIC 9(003).
000350*        HHMMSSSS
000360     05  COD001A-TIME.
000370         10 COD001A-HORA               PIC 9(002).
000380         10 COD001A-MINUTO             PIC 9(002).
000390         10 COD001A-SEGUNDO            PIC 9(002).
000400         10 COD001A-MILESIMO           PIC 9(002).
000410     05  COD001A-PERIODO               PIC X(020).