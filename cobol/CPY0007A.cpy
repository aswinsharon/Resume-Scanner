000010******************************************************************
000020*    DESCRICAO..: BOOK DE INTERFACE - PONTUACAO CANDIDATO X VAGA
000030*                 (SAIDA DO MODULO DE CASAMENTO - MAT0001A)
000040*    PROGRAMADOR: R.ALVES
000050*    DATA.......: 14/01/1989
000060*    TAMANHO....: 00035
000070*----------------------------------------------------------------*
000080*    CPY0007A-CANDIDATO-ID   = IDENTIFICADOR DO CANDIDATO
000090*    CPY0007A-VAGA-ID        = IDENTIFICADOR DA VAGA
000100*    CPY0007A-SCORE-SKILL    = PONTUACAO DE HABILIDADES 0-100
000110*    CPY0007A-SCORE-EXPER    = PONTUACAO DE EXPERIENCIA 0-100
000120*    CPY0007A-SCORE-ESCOLAR  = PONTUACAO DE ESCOLARIDADE 0-100
000130*    CPY0007A-SCORE-TOTAL    = PONTUACAO TOTAL PONDERADA 0-100
000140*                              (2 CASAS DECIMAIS, COMP-3)
000150*----------------------------------------------------------------*
000160* 09/08/1998 JCS CR-0304  REVISAO GERAL Y2K - SEM IMPACTO AQUI
000170*================================================================*
000180 01  CPY0007A-HEADER.
000190     05  CPY0007A-COD-BOOK          PIC X(08) VALUE 'CPY0007A'.
000200     05  CPY0007A-TAM-BOOK          PIC 9(05) VALUE 00035.
000210 01  CPY0007A-REGISTRO.
000220     05  CPY0007A-CANDIDATO-ID      PIC 9(09).
000230     05  CPY0007A-VAGA-ID           PIC 9(09).
000240     05  CPY0007A-SCORE-SKILL       PIC 9(03)V9(02) COMP-3.
000250     05  CPY0007A-SCORE-EXPER       PIC 9(03)V9(02) COMP-3.
000260     05  CPY0007A-SCORE-ESCOLAR     PIC 9(03)V9(02) COMP-3.
000270     05  CPY0007A-SCORE-TOTAL       PIC 9(03)V9(02) COMP-3.
000280     05  FILLER                     PIC X(05).
