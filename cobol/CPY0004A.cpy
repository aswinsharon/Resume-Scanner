000010******************************************************************
000020*    DESCRICAO..: BOOK DE INTERFACE - FORMACAO ACADEMICA
000030*                 (UMA LINHA POR DIPLOMA/GRAU DO CANDIDATO)
000040*    PROGRAMADOR: R.ALVES
000050*    DATA.......: 14/01/1989
000060*    TAMANHO....: 00040
000070*----------------------------------------------------------------*
000080*    CPY0004A-CANDIDATO-ID   = IDENTIFICADOR DO CANDIDATO
000090*    CPY0004A-GRAU           = DESCRICAO DO GRAU, TEXTO LIVRE
000100*                              MINUSCULO (EX.: "bachelor of
000110*                              science in computer science")
000120*----------------------------------------------------------------*
000130* 09/08/1998 JCS CR-0304  REVISAO GERAL Y2K - SEM IMPACTO AQUI
000140*================================================================*
000150 01  CPY0004A-HEADER.
000160     05  CPY0004A-COD-BOOK          PIC X(08) VALUE 'CPY0004A'.
000170     05  CPY0004A-TAM-BOOK          PIC 9(05) VALUE 00040.
000180 01  CPY0004A-REGISTRO.
000190     05  CPY0004A-CANDIDATO-ID      PIC 9(09).
000200     05  CPY0004A-GRAU              PIC X(30).
000210     05  FILLER                     PIC X(01).
