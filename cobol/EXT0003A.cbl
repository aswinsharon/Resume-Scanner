000010******************************************************************
000020*                                                                *
000030*    PROGRAMA...: EXT0003A                                      *
000040*    DESCRICAO..: SUBROTINA DE EXTRACAO DE DADOS ESTRUTURADOS DO *
000050*                 TEXTO DO CURRICULO - E-MAIL, TELEFONE, FRASE   *
000060*                 DE TOTAL DE ANOS DE EXPERIENCIA E GRAU DE      *
000070*                 ESCOLARIDADE. OS VALORES SAO APENAS INFORMA-   *
000080*                 TIVOS (DISPLAY) - NAO HA BOOK DE SAIDA PROPRIO *
000090*                 PARA ESTES CAMPOS NO SISTEMA ATUAL.            *
000100*    CHAMADO POR.: EXT0001A                                     *
000110*    PROGRAMADOR: R.ALVES                                       *
000120*    INSTALACAO.: CPD - SECAO DE DESENVOLVIMENTO                 *
000130*    ESCRITO EM.: 15/01/1999                                     *
000140*    SEGURANCA..: USO INTERNO - CHAMADA SOMENTE POR PROGRAMA     *
000150*                                                                *
000160*----------------------------------------------------------------*
000170*    HISTORICO DE ALTERACOES                                     *
000180*----------------------------------------------------------------*
000190* 15/01/1999 JCS CR-0319  VERSAO INICIAL - EXTRACAO DE E-MAIL
000200* 28/01/1999 JCS CR-0322  INCLUSAO DA EXTRACAO DE TELEFONE
000210* 09/02/1999 JCS CR-0324  INCLUSAO DO TOTAL DE ANOS DE EXPERIENCIA
000220* 19/02/1999 JCS CR-0326  INCLUSAO DO GRAU DE ESCOLARIDADE
000230* 22/07/1999 JCS CR-0327  REVISAO FINAL PARA PRODUCAO
000240* 11/05/2005 MVS CR-0401  REVISAO GERAL - SEM IMPACTO FUNCIONAL
000250* 03/08/2026 RCS CR-0413  TOTAL DE ANOS DE EXPERIENCIA COM 2
000260*                         DIGITOS SAINDO TRUNCADO P/ 1 DIGITO
000270*                         (EX. "10 YEARS OF EXPERIENCE" GRAVAVA
000280*                         SO "1"). CAPTURA AGORA A SEQUENCIA
000290*                         COMPLETA DE DIGITOS
000300*================================================================*
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID.     EXT0003A.
000330 AUTHOR.         R.ALVES.
000340 INSTALLATION.   CPD - SECAO DE DESENVOLVIMENTO.
000350 DATE-WRITTEN.   15/01/1999.
000360 DATE-COMPILED.
000370 SECURITY.       USO INTERNO - CHAMADA SOMENTE POR PROGRAMA.
000380*================================================================*
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-370.
000420 OBJECT-COMPUTER. IBM-370.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450*================================================================*
000460 DATA DIVISION.
000470 FILE SECTION.
000480 WORKING-STORAGE SECTION.
000490*----------------------------------------------------------------*
000500*    TABELA DE CONVERSAO MAIUSCULA / MINUSCULA
000510*----------------------------------------------------------------*
000520 01  WRK-ALFA-MAIUSCULO            PIC X(26)
000530                                    VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000540 01  WRK-ALFA-MINUSCULO            PIC X(26)
000550                                    VALUE 'abcdefghijklmnopqrstuvwxyz'.
000560*----------------------------------------------------------------*
000570*    COPIA DO TEXTO EM MINUSCULAS
000580*----------------------------------------------------------------*
000590 01  WRK-TEXTO-MINUSC              PIC X(2000) VALUE SPACES.
000600*----------------------------------------------------------------*
000610*    REDEFINICAO DO TEXTO EM JANELAS DE 40 P/ BUSCA DE PADROES
000620*----------------------------------------------------------------*
000630 01  WRK-TEXTO-JANELAS REDEFINES WRK-TEXTO-MINUSC.
000640     05  WRK-TEXTO-JANELA-40       PIC X(40) OCCURS 50 TIMES.
000650*----------------------------------------------------------------*
000660*    AREA DE E-MAIL ENCONTRADO
000670*----------------------------------------------------------------*
000680 01  WRK-SW-EMAIL-ACHADO           PIC X(01) VALUE 'N'.
000690     88  WRK-EMAIL-ACHADO          VALUE 'S'.
000700 01  WRK-EMAIL-SAIDA               PIC X(50) VALUE SPACES.
000710 01  WRK-POS-ARROBA                PIC 9(04) COMP VALUE ZERO.
000720 01  WRK-POS-INIC-EMAIL            PIC 9(04) COMP VALUE ZERO.
000730 01  WRK-POS-FIM-EMAIL             PIC 9(04) COMP VALUE ZERO.
000740*----------------------------------------------------------------*
000750*    AREA DE TELEFONE ENCONTRADO
000760*----------------------------------------------------------------*
000770 01  WRK-SW-FONE-ACHADO            PIC X(01) VALUE 'N'.
000780     88  WRK-FONE-ACHADO           VALUE 'S'.
000790 01  WRK-FONE-SAIDA                PIC 9(10) VALUE ZERO.
000800 01  WRK-FONE-QTD-DIGITO           PIC 9(02) COMP VALUE ZERO.
000810 01  WRK-FONE-ACUM.
000820     05  WRK-FONE-ACUM-DIGITO      PIC X(01) OCCURS 10 TIMES.
000830 01  WRK-FONE-ACUM-RED REDEFINES WRK-FONE-ACUM.
000840     05  WRK-FONE-ACUM-ALFA        PIC X(10).
000850*----------------------------------------------------------------*
000860*    AREA DE TOTAL DE ANOS DE EXPERIENCIA (FRASE)
000870*----------------------------------------------------------------*
000880 01  WRK-SW-TOTEXP-ACHADO          PIC X(01) VALUE 'N'.
000890     88  WRK-TOTEXP-ACHADO         VALUE 'S'.
000900 01  WRK-TOTEXP-ANOS               PIC 9(02) VALUE ZERO.
000910*----------------------------------------------------------------*
000920*    AREA P/ CAPTURA DA SEQUENCIA COMPLETA DE DIGITOS DO TOTAL
000930*    DE ANOS DE EXPERIENCIA (CR-0413) - ATE 2 POSICOES, LIMITE
000940*    DO CAMPO
000950*----------------------------------------------------------------*
000960 01  WRK-QTD-DIGITOS-EXP           PIC 9(01) COMP VALUE ZERO.
000970*----------------------------------------------------------------*
000980*    AREA DE GRAU DE ESCOLARIDADE
000990*----------------------------------------------------------------*
001000 01  WRK-SW-ESCOLAR-ACHADO         PIC X(01) VALUE 'N'.
001010     88  WRK-ESCOLAR-ACHADO        VALUE 'S'.
001020 01  WRK-ESCOLAR-SAIDA             PIC X(12) VALUE SPACES.
001030*----------------------------------------------------------------*
001040*    INDICADORES E CONTADORES DE VARREDURA (COMP)
001050*----------------------------------------------------------------*
001060 01  WRK-GRP-CONTADORES.
001070     05  WRK-POS-SCAN              PIC 9(04) COMP VALUE ZERO.
001080     05  WRK-TALLY-PALAVRA         PIC 9(03) COMP VALUE ZERO.
001090     05  WRK-IND-ACUM              PIC 9(02) COMP VALUE ZERO.
001100*----------------------------------------------------------------*
001110*    REDEFINICAO DOS CONTADORES PARA CONFERENCIA EM DEBUG
001120*----------------------------------------------------------------*
001130 01  WRK-GRP-CONTADORES-RED REDEFINES WRK-GRP-CONTADORES.
001140     05  WRK-CONTADORES-ALFA       PIC X(09).
001150*================================================================*
001160 LINKAGE SECTION.
001170*----------------------------------------------------------------*
001180*    DADOS DE ENTRADA - TEXTO DO CURRICULO DO CANDIDATO
001190*----------------------------------------------------------------*
001200 01  LK-CANDIDATO-ID               PIC 9(09).
001210 01  LK-RESUME-TEXTO               PIC X(2000).
001220*----------------------------------------------------------------*
001230*    DADOS DE SAIDA - VALORES ESTRUTURADOS (SO INFORMATIVO)
001240*----------------------------------------------------------------*
001250 01  LK-TOTAL-EXP-ANOS             PIC 9(02).
001260 01  LK-MAIOR-ESCOLAR              PIC X(12).
001270*================================================================*
001280 PROCEDURE DIVISION USING LK-CANDIDATO-ID LK-RESUME-TEXTO
001290           LK-TOTAL-EXP-ANOS LK-MAIOR-ESCOLAR.
001300*================================================================*
001310*----------------------------------------------------------------*
001320*    PROCESSAMENTO PRINCIPAL
001330*----------------------------------------------------------------*
001340*> cobol-lint CL002 0000-processar
001350 0000-PROCESSAR                    SECTION.
001360*----------------------------------------------------------------*
001370     MOVE 99                       TO LK-TOTAL-EXP-ANOS
001380     MOVE SPACES                   TO LK-MAIOR-ESCOLAR
001390     MOVE LK-RESUME-TEXTO          TO WRK-TEXTO-MINUSC
001400     INSPECT WRK-TEXTO-MINUSC CONVERTING WRK-ALFA-MAIUSCULO
001410                                      TO WRK-ALFA-MINUSCULO
001420     PERFORM 0001-OBTER-EMAIL
001430     PERFORM 0002-OBTER-TELEFONE
001440     PERFORM 0003-OBTER-TOTAL-EXP
001450     PERFORM 0004-OBTER-ESCOLARIDADE
001460     PERFORM 0005-EXIBIR-RESULTADO
001470     PERFORM 9999-FINALIZAR
001480     .
001490*----------------------------------------------------------------*
001500*> cobol-lint CL002 0000-end
001510 0000-END.                         EXIT.
001520*----------------------------------------------------------------*
001530*----------------------------------------------------------------*
001540*    OBTER O PRIMEIRO E-MAIL DO TEXTO (PRIMEIRO "@" COM TEXTO
001550*    ALFANUMERICO AO REDOR, SEGUIDO DE UM PONTO)
001560*----------------------------------------------------------------*
001570 0001-OBTER-EMAIL                  SECTION.
001580*----------------------------------------------------------------*
001590     MOVE 'N'                      TO WRK-SW-EMAIL-ACHADO
001600     MOVE ZERO                     TO WRK-POS-ARROBA
001610
001620     PERFORM 0001-CONFERIR-UMA-POS
001630        VARYING WRK-POS-SCAN FROM 1 BY 1
001640        UNTIL WRK-POS-SCAN > 2000 OR WRK-EMAIL-ACHADO
001650     .
001660*----------------------------------------------------------------*
001670*> cobol-lint CL002 0001-end
001680 0001-END.                         EXIT.
001690*----------------------------------------------------------------*
001700*----------------------------------------------------------------*
001710*    CONFERIR UMA POSICAO DE SCAN - CORPO DO LACO DE 0001
001720*----------------------------------------------------------------*
001730 0001-CONFERIR-UMA-POS             SECTION.
001740*----------------------------------------------------------------*
001750     IF WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) EQUAL '@'
001760        MOVE WRK-POS-SCAN       TO WRK-POS-ARROBA
001770        PERFORM 0010-DELIMITAR-EMAIL
001780        IF WRK-POS-FIM-EMAIL GREATER WRK-POS-INIC-EMAIL
001790           MOVE 'S'             TO WRK-SW-EMAIL-ACHADO
001800           MOVE WRK-TEXTO-MINUSC(WRK-POS-INIC-EMAIL:
001810              WRK-POS-FIM-EMAIL - WRK-POS-INIC-EMAIL + 1)
001820                                TO WRK-EMAIL-SAIDA
001830        END-IF
001840     END-IF
001850     .
001860*----------------------------------------------------------------*
001870*> cobol-lint CL002 0001-conferir-fim
001880 0001-CONFERIR-UMA-POS-FIM.   EXIT.
001890*----------------------------------------------------------------*
001900*----------------------------------------------------------------*
001910*    DELIMITAR O TOKEN DE E-MAIL A PARTIR DO "@" ENCONTRADO -
001920*    VOLTA ENQUANTO HOUVER CARACTER VALIDO DE USUARIO, AVANCA
001930*    ENQUANTO HOUVER CARACTER VALIDO DE DOMINIO
001940*----------------------------------------------------------------*
001950 0010-DELIMITAR-EMAIL              SECTION.
001960*----------------------------------------------------------------*
001970     MOVE WRK-POS-ARROBA           TO WRK-POS-INIC-EMAIL
001980     PERFORM 0010-VOLTAR-UMA-POS
001990        UNTIL WRK-POS-INIC-EMAIL EQUAL 1
002000           OR WRK-TEXTO-MINUSC(WRK-POS-INIC-EMAIL - 1:1) EQUAL SPACE
002010
002020     MOVE WRK-POS-ARROBA           TO WRK-POS-FIM-EMAIL
002030     PERFORM 0010-AVANCAR-UMA-POS
002040        UNTIL WRK-POS-FIM-EMAIL EQUAL 2000
002050           OR WRK-TEXTO-MINUSC(WRK-POS-FIM-EMAIL + 1:1) EQUAL SPACE
002060     .
002070*----------------------------------------------------------------*
002080*> cobol-lint CL002 0010-end
002090 0010-END.                         EXIT.
002100*----------------------------------------------------------------*
002110*----------------------------------------------------------------*
002120*    VOLTAR UMA POSICAO - CORPO DO 1O LACO DE 0010
002130*----------------------------------------------------------------*
002140 0010-VOLTAR-UMA-POS               SECTION.
002150*----------------------------------------------------------------*
002160     SUBTRACT 1                 FROM WRK-POS-INIC-EMAIL
002170     .
002180*----------------------------------------------------------------*
002190*> cobol-lint CL002 0010-voltar-fim
002200 0010-VOLTAR-UMA-POS-FIM.     EXIT.
002210*----------------------------------------------------------------*
002220*----------------------------------------------------------------*
002230*    AVANCAR UMA POSICAO - CORPO DO 2O LACO DE 0010
002240*----------------------------------------------------------------*
002250 0010-AVANCAR-UMA-POS              SECTION.
002260*----------------------------------------------------------------*
002270     ADD 1                      TO WRK-POS-FIM-EMAIL
002280     .
002290*----------------------------------------------------------------*
002300*> cobol-lint CL002 0010-avancar-fim
002310 0010-AVANCAR-UMA-POS-FIM.    EXIT.
002320*----------------------------------------------------------------*
002330*----------------------------------------------------------------*
002340*    OBTER O PRIMEIRO TELEFONE DE 10 DIGITOS DO TEXTO (IGNORA
002350*    PARENTESES, HIFENS, PONTOS E O PREFIXO "+1")
002360*----------------------------------------------------------------*
002370 0002-OBTER-TELEFONE               SECTION.
002380*----------------------------------------------------------------*
002390     MOVE 'N'                      TO WRK-SW-FONE-ACHADO
002400     MOVE ZERO                     TO WRK-FONE-QTD-DIGITO
002410     MOVE SPACES                   TO WRK-FONE-ACUM-ALFA
002420
002430     PERFORM 0002-CONFERIR-UMA-POS
002440        VARYING WRK-POS-SCAN FROM 1 BY 1
002450        UNTIL WRK-POS-SCAN > 2000 OR WRK-FONE-ACHADO
002460
002470     IF WRK-FONE-QTD-DIGITO EQUAL 10
002480        MOVE WRK-FONE-ACUM-ALFA    TO WRK-FONE-SAIDA
002490     END-IF
002500     .
002510*----------------------------------------------------------------*
002520*> cobol-lint CL002 0002-end
002530 0002-END.                         EXIT.
002540*----------------------------------------------------------------*
002550*----------------------------------------------------------------*
002560*    CONFERIR UMA POSICAO DE SCAN - CORPO DO LACO DE 0002
002570*----------------------------------------------------------------*
002580 0002-CONFERIR-UMA-POS             SECTION.
002590*----------------------------------------------------------------*
002600     IF WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) GREATER OR EQUAL '0'
002610        AND WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) LESS OR EQUAL '9'
002620        ADD 1                   TO WRK-FONE-QTD-DIGITO
002630        IF WRK-FONE-QTD-DIGITO LESS OR EQUAL 10
002640           MOVE WRK-TEXTO-MINUSC(WRK-POS-SCAN:1)
002650              TO WRK-FONE-ACUM-DIGITO(WRK-FONE-QTD-DIGITO)
002660        END-IF
002670     ELSE
002680        IF WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) NOT EQUAL '(' AND
002690           WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) NOT EQUAL ')' AND
002700           WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) NOT EQUAL '-' AND
002710           WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) NOT EQUAL '.' AND
002720           WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) NOT EQUAL '+' AND
002730           WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) NOT EQUAL SPACE
002740*          QUEBROU A SEQUENCIA - REINICIA A CONTAGEM
002750           IF WRK-FONE-QTD-DIGITO EQUAL 10
002760              MOVE 'S'          TO WRK-SW-FONE-ACHADO
002770           ELSE
002780              MOVE ZERO         TO WRK-FONE-QTD-DIGITO
002790           END-IF
002800        END-IF
002810     END-IF
002820
002830     IF WRK-FONE-QTD-DIGITO EQUAL 10
002840        MOVE 'S'                TO WRK-SW-FONE-ACHADO
002850     END-IF
002860     .
002870*----------------------------------------------------------------*
002880*> cobol-lint CL002 0002-conferir-fim
002890 0002-CONFERIR-UMA-POS-FIM.   EXIT.
002900*----------------------------------------------------------------*
002910*----------------------------------------------------------------*
002920*    OBTER O TOTAL DE ANOS DE EXPERIENCIA DECLARADO NO TEXTO,
002930*    PRIMEIRA OCORRENCIA EM ORDEM DE PRIORIDADE (CR-0324):
002940*     1) <N> YEAR(S) [OF] [TOTAL] EXPERIENCE
002950*     2) <N>+ YEAR(S) EXPERIENCE
002960*     3) OVER <N> YEAR(S) EXPERIENCE
002970*----------------------------------------------------------------*
002980 0003-OBTER-TOTAL-EXP              SECTION.
002990*----------------------------------------------------------------*
003000     MOVE 'N'                      TO WRK-SW-TOTEXP-ACHADO
003010     MOVE 99                       TO WRK-TOTEXP-ANOS
003020
003030     PERFORM 0003-CONFERIR-UMA-POS
003040        VARYING WRK-POS-SCAN FROM 1 BY 1
003050        UNTIL WRK-POS-SCAN > 2000 - 13 OR WRK-TOTEXP-ACHADO
003060     .
003070*----------------------------------------------------------------*
003080*> cobol-lint CL002 0003-end
003090 0003-END.                         EXIT.
003100*----------------------------------------------------------------*
003110*----------------------------------------------------------------*
003120*    CONFERIR UMA POSICAO DE SCAN - CORPO DO LACO DE 0003
003130*----------------------------------------------------------------*
003140 0003-CONFERIR-UMA-POS             SECTION.
003150*----------------------------------------------------------------*
003160     IF WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) GREATER OR EQUAL '0'
003170        AND WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) LESS OR EQUAL '9'
003180        MOVE ZERO               TO WRK-TALLY-PALAVRA
003190        INSPECT WRK-TEXTO-MINUSC(WRK-POS-SCAN:20)
003200           TALLYING WRK-TALLY-PALAVRA FOR ALL 'experience'
003210        IF WRK-TALLY-PALAVRA GREATER ZERO
003220           MOVE ZERO            TO WRK-TALLY-PALAVRA
003230           INSPECT WRK-TEXTO-MINUSC(WRK-POS-SCAN:20)
003240              TALLYING WRK-TALLY-PALAVRA FOR ALL 'year'
003250           IF WRK-TALLY-PALAVRA GREATER ZERO
003260              PERFORM 0003-EXPANDIR-DIGITOS-EXP
003270              MOVE 'S'          TO WRK-SW-TOTEXP-ACHADO
003280           END-IF
003290        END-IF
003300     END-IF
003310     .
003320*----------------------------------------------------------------*
003330*> cobol-lint CL002 0003-conferir-fim
003340 0003-CONFERIR-UMA-POS-FIM.   EXIT.
003350*----------------------------------------------------------------*
003360*----------------------------------------------------------------*
003370*    CR-0413 - O DIGITO EM WRK-POS-SCAN E O PRIMEIRO (MAIS A
003380*    ESQUERDA) DO NUMERO, POIS A VARREDURA DESTE PARAGRAFO VAI
003390*    PARA FRENTE. CONFERE SE A POSICAO SEGUINTE TAMBEM E DIGITO
003400*    (UNIDADE) E MONTA A SUBSTRING COMPLETA ANTES DE MOVER PARA
003410*    O CAMPO DE SAIDA DE 2 POSICOES
003420*----------------------------------------------------------------*
003430 0003-EXPANDIR-DIGITOS-EXP         SECTION.
003440*----------------------------------------------------------------*
003450     MOVE 1                        TO WRK-QTD-DIGITOS-EXP
003460
003470     IF WRK-POS-SCAN LESS 2000
003480        IF WRK-TEXTO-MINUSC(WRK-POS-SCAN + 1:1) GREATER OR EQUAL
003490                 '0' AND WRK-TEXTO-MINUSC(WRK-POS-SCAN + 1:1)
003500                 LESS OR EQUAL '9'
003510           MOVE 2               TO WRK-QTD-DIGITOS-EXP
003520        END-IF
003530     END-IF
003540
003550     MOVE WRK-TEXTO-MINUSC(WRK-POS-SCAN:WRK-QTD-DIGITOS-EXP)
003560                                TO WRK-TOTEXP-ANOS
003570     .
003580*----------------------------------------------------------------*
003590*> cobol-lint CL002 0003-expandir-fim
003600 0003-EXPANDIR-DIGITOS-EXP-FIM.   EXIT.
003610*----------------------------------------------------------------*
003620*----------------------------------------------------------------*
003630*    OBTER O MAIOR GRAU DE ESCOLARIDADE MENCIONADO NO TEXTO
003640*    PRIORIDADE (SEM FRONTEIRA DE PALAVRA - SUBSTRING SIMPLES):
003650*     1) PHD / PH.D / DOCTORATE    -> PHD
003660*     2) MASTER / MBA / MS / MA    -> MASTERS
003670*     3) BACHELOR / BS / BA / BSC  -> BACHELORS
003680*     4) ASSOCIATE / DIPLOMA       -> ASSOCIATE
003690*----------------------------------------------------------------*
003700 0004-OBTER-ESCOLARIDADE           SECTION.
003710*----------------------------------------------------------------*
003720     MOVE ZERO                     TO WRK-TALLY-PALAVRA
003730     INSPECT WRK-TEXTO-MINUSC TALLYING WRK-TALLY-PALAVRA
003740        FOR ALL 'phd' ALL 'ph.d' ALL 'doctorate'
003750     IF WRK-TALLY-PALAVRA GREATER ZERO
003760        MOVE 'PHD'                 TO WRK-ESCOLAR-SAIDA
003770     ELSE
003780        MOVE ZERO                  TO WRK-TALLY-PALAVRA
003790        INSPECT WRK-TEXTO-MINUSC TALLYING WRK-TALLY-PALAVRA
003800           FOR ALL 'master' ALL 'mba' ALL 'ms' ALL 'ma'
003810        IF WRK-TALLY-PALAVRA GREATER ZERO
003820           MOVE 'MASTERS'          TO WRK-ESCOLAR-SAIDA
003830        ELSE
003840           MOVE ZERO               TO WRK-TALLY-PALAVRA
003850           INSPECT WRK-TEXTO-MINUSC TALLYING WRK-TALLY-PALAVRA
003860              FOR ALL 'bachelor' ALL 'bs' ALL 'ba' ALL 'bsc'
003870           IF WRK-TALLY-PALAVRA GREATER ZERO
003880              MOVE 'BACHELORS'     TO WRK-ESCOLAR-SAIDA
003890           ELSE
003900              MOVE ZERO            TO WRK-TALLY-PALAVRA
003910              INSPECT WRK-TEXTO-MINUSC TALLYING WRK-TALLY-PALAVRA
003920                 FOR ALL 'associate' ALL 'diploma'
003930              IF WRK-TALLY-PALAVRA GREATER ZERO
003940                 MOVE 'ASSOCIATE'  TO WRK-ESCOLAR-SAIDA
003950              END-IF
003960           END-IF
003970        END-IF
003980     END-IF
003990     .
004000*----------------------------------------------------------------*
004010*> cobol-lint CL002 0004-end
004020 0004-END.                         EXIT.
004030*----------------------------------------------------------------*
004040*----------------------------------------------------------------*
004050*    EXIBIR OS VALORES ESTRUTURADOS OBTIDOS (APENAS INFORMATIVO -
004060*    NAO EXISTE BOOK DE SAIDA PROPRIO PARA ESTES CAMPOS)
004070*----------------------------------------------------------------*
004080 0005-EXIBIR-RESULTADO             SECTION.
004090*----------------------------------------------------------------*
004100     MOVE WRK-TOTEXP-ANOS          TO LK-TOTAL-EXP-ANOS
004110     MOVE WRK-ESCOLAR-SAIDA        TO LK-MAIOR-ESCOLAR
004120
004130     DISPLAY "CANDIDATO....: " LK-CANDIDATO-ID
004140     DISPLAY "E-MAIL.......: " WRK-EMAIL-SAIDA
004150     DISPLAY "TELEFONE.....: " WRK-FONE-SAIDA
004160     DISPLAY "TOTAL EXP....: " WRK-TOTEXP-ANOS
004170     DISPLAY "ESCOLARIDADE.: " WRK-ESCOLAR-SAIDA
004180     .
004190*----------------------------------------------------------------*
004200*> cobol-lint CL002 0005-end
004210 0005-END.                         EXIT.
004220*----------------------------------------------------------------*
004230*----------------------------------------------------------------*
004240*    FINALIZAR SUBROTINA E RETORNAR AO PROGRAMA CHAMADOR
004250*----------------------------------------------------------------*
004260 9999-FINALIZAR                    SECTION.
004270*----------------------------------------------------------------*
004280     GOBACK
004290     .
004300*----------------------------------------------------------------*
004310*> cobol-lint CL002 9999-end
004320 9999-END.                         EXIT.
004330*----------------------------------------------------------------*
