000010******************************************************************
000020*    DESCRICAO..: BOOK DE INTERFACE - VAGA (DESCRICAO E
000030*                 REQUISITOS EM TEXTO LIVRE)
000040*    PROGRAMADOR: R.ALVES
000050*    DATA.......: 14/01/1989
000060*    TAMANHO....: 00420
000070*----------------------------------------------------------------*
000080*    CPY0005A-VAGA-ID        = IDENTIFICADOR DA VAGA
000090*    CPY0005A-DESCRICAO      = DESCRICAO LIVRE DA VAGA (PALAVRAS
000100*                              DE SENIORIDADE FICAM AQUI)
000110*    CPY0005A-REQUISITOS     = REQUISITOS LIVRES DA VAGA
000120*                              (PALAVRAS DE ESCOLARIDADE FICAM
000130*                              AQUI)
000140*----------------------------------------------------------------*
000150* 09/08/1998 JCS CR-0304  REVISAO GERAL Y2K - SEM IMPACTO AQUI
000160*================================================================*
000170 01  CPY0005A-HEADER.
000180     05  CPY0005A-COD-BOOK          PIC X(08) VALUE 'CPY0005A'.
000190     05  CPY0005A-TAM-BOOK          PIC 9(05) VALUE 00420.
000200 01  CPY0005A-REGISTRO.
000210     05  CPY0005A-VAGA-ID           PIC 9(09).
000220     05  CPY0005A-DESCRICAO         PIC X(200).
000230     05  CPY0005A-REQUISITOS        PIC X(200).
000240     05  FILLER                     PIC X(11).
