000010******************************************************************
000020*                                                                *
000030*    PROGRAMA...: EXT0002A                                      *
000040*    DESCRICAO..: SUBROTINA DE VARREDURA DO TEXTO DO CURRICULO   *
000050*                 CONTRA O DICIONARIO FIXO DE 38 HABILIDADES     *
000060*                 TECNICAS. PARA CADA HABILIDADE ENCONTRADA,     *
000070*                 DEVOLVE UMA LINHA DE SAIDA COM ANOS DE         *
000080*                 EXPERIENCIA E PROFICIENCIA ESTIMADOS.          *
000090*    CHAMADO POR.: EXT0001A                                     *
000100*    PROGRAMADOR: R.ALVES                                       *
000110*    INSTALACAO.: CPD - SECAO DE DESENVOLVIMENTO                 *
000120*    ESCRITO EM.: 09/01/1999                                     *
000130*    SEGURANCA..: USO INTERNO - CHAMADA SOMENTE POR PROGRAMA     *
000140*                                                                *
000150*----------------------------------------------------------------*
000160*    HISTORICO DE ALTERACOES                                     *
000170*----------------------------------------------------------------*
000180* 09/01/1999 JCS CR-0318  VERSAO INICIAL
000190* 22/01/1999 JCS CR-0321  INCLUSAO DA REGRA DE FRONTEIRA DE
000200*                         PALAVRA (JAVA NAO CASA EM JAVASCRIPT)
000210* 04/02/1999 JCS CR-0325  INCLUSAO DE ANOS DE EXPERIENCIA POR
000220*                         HABILIDADE (3 PADROES, EM ORDEM)
000230* 18/02/1999 JCS CR-0326  INCLUSAO DA PROFICIENCIA POR JANELA DE
000240*                         CONTEXTO DE 50 POSICOES
000250* 22/07/1999 JCS CR-0327  REVISAO FINAL PARA PRODUCAO
000260* 14/03/2001 MVS CR-0360  CORRECAO LIMITE DA TABELA DE SAIDA
000270* 30/09/2003 MVS CR-0388  TROCA DE "CONTAINING" POR INSPECT
000280*                         TALLYING - COMPILADOR NAO ACEITAVA
000290* 11/05/2005 MVS CR-0401  REVISAO GERAL - SEM IMPACTO FUNCIONAL
000300* 03/08/2026 RCS CR-0412  ANOS DE EXPERIENCIA POR HABILIDADE COM
000310*                         2 DIGITOS SAINDO TRUNCADO P/ 1 DIGITO
000320*                         (EX. "10 YEARS" GRAVAVA SO "0" OU "1").
000330*                         CAPTURA AGORA A SEQUENCIA COMPLETA DE
000340*                         DIGITOS NOS DOIS PARAGRAFOS DE BUSCA
000350*================================================================*
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.     EXT0002A.
000380 AUTHOR.         R.ALVES.
000390 INSTALLATION.   CPD - SECAO DE DESENVOLVIMENTO.
000400 DATE-WRITTEN.   09/01/1999.
000410 DATE-COMPILED.
000420 SECURITY.       USO INTERNO - CHAMADA SOMENTE POR PROGRAMA.
000430*================================================================*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-370.
000470 OBJECT-COMPUTER. IBM-370.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500*================================================================*
000510 DATA DIVISION.
000520 FILE SECTION.
000530 WORKING-STORAGE SECTION.
000540*----------------------------------------------------------------*
000550*    DICIONARIO FIXO DE HABILIDADES - CARREGADO VIA REDEFINES
000560*----------------------------------------------------------------*
000570 01  WRK-TAB-SKILL-DIC-V.
000580     05  FILLER                    PIC X(20) VALUE 'JAVA'.
000590     05  FILLER                    PIC X(20) VALUE 'PYTHON'.
000600     05  FILLER                    PIC X(20) VALUE 'JAVASCRIPT'.
000610     05  FILLER                    PIC X(20) VALUE 'TYPESCRIPT'.
000620     05  FILLER                    PIC X(20) VALUE 'C++'.
000630     05  FILLER                    PIC X(20) VALUE 'C#'.
000640     05  FILLER                    PIC X(20) VALUE 'PHP'.
000650     05  FILLER                    PIC X(20) VALUE 'RUBY'.
000660     05  FILLER                    PIC X(20) VALUE 'GO'.
000670     05  FILLER                    PIC X(20) VALUE 'RUST'.
000680     05  FILLER                    PIC X(20) VALUE 'SPRING'.
000690     05  FILLER                    PIC X(20) VALUE 'SPRING BOOT'.
000700     05  FILLER                    PIC X(20) VALUE 'REACT'.
000710     05  FILLER                    PIC X(20) VALUE 'ANGULAR'.
000720     05  FILLER                    PIC X(20) VALUE 'VUE'.
000730     05  FILLER                    PIC X(20) VALUE 'NODE.JS'.
000740     05  FILLER                    PIC X(20) VALUE 'EXPRESS'.
000750     05  FILLER                    PIC X(20) VALUE 'DJANGO'.
000760     05  FILLER                    PIC X(20) VALUE 'FLASK'.
000770     05  FILLER                    PIC X(20) VALUE 'MYSQL'.
000780     05  FILLER                    PIC X(20) VALUE 'POSTGRESQL'.
000790     05  FILLER                    PIC X(20) VALUE 'MONGODB'.
000800     05  FILLER                    PIC X(20) VALUE 'REDIS'.
000810     05  FILLER                    PIC X(20) VALUE 'ELASTICSEARCH'.
000820     05  FILLER                    PIC X(20) VALUE 'DOCKER'.
000830     05  FILLER                    PIC X(20) VALUE 'KUBERNETES'.
000840     05  FILLER                    PIC X(20) VALUE 'AWS'.
000850     05  FILLER                    PIC X(20) VALUE 'AZURE'.
000860     05  FILLER                    PIC X(20) VALUE 'GCP'.
000870     05  FILLER                    PIC X(20) VALUE 'JENKINS'.
000880     05  FILLER                    PIC X(20) VALUE 'GIT'.
000890     05  FILLER                    PIC X(20) VALUE 'LINUX'.
000900     05  FILLER                    PIC X(20) VALUE 'HTML'.
000910     05  FILLER                    PIC X(20) VALUE 'CSS'.
000920     05  FILLER                    PIC X(20) VALUE 'SQL'.
000930     05  FILLER                    PIC X(20) VALUE 'NOSQL'.
000940     05  FILLER                    PIC X(20) VALUE 'MICROSERVICES'.
000950     05  FILLER                    PIC X(20) VALUE 'REST'.
000960     05  FILLER                    PIC X(20) VALUE 'GRAPHQL'.
000970     05  FILLER                    PIC X(20) VALUE 'JUNIT'.
000980     05  FILLER                    PIC X(20) VALUE 'TESTING'.
000990     05  FILLER                    PIC X(20) VALUE 'AGILE'.
001000     05  FILLER                    PIC X(20) VALUE 'SCRUM'.
001010     05  FILLER                    PIC X(20) VALUE 'DEVOPS'.
001020 01  WRK-TAB-SKILL-DIC REDEFINES WRK-TAB-SKILL-DIC-V.
001030     05  WRK-SKILL-DIC             PIC X(20) OCCURS 38 TIMES.
001040*----------------------------------------------------------------*
001050*    TABELA DE CONVERSAO MAIUSCULA / MINUSCULA (INSPECT CONVERTING)
001060*----------------------------------------------------------------*
001070 01  WRK-ALFA-MAIUSCULO            PIC X(26)
001080                                    VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001090 01  WRK-ALFA-MINUSCULO            PIC X(26)
001100                                    VALUE 'abcdefghijklmnopqrstuvwxyz'.
001110*----------------------------------------------------------------*
001120*    COPIA DO TEXTO DO CURRICULO EM MINUSCULAS, PARA VARREDURA
001130*----------------------------------------------------------------*
001140 01  WRK-TEXTO-MINUSC              PIC X(2000) VALUE SPACES.
001150 01  WRK-TAM-TEXTO                 PIC 9(04) COMP VALUE ZERO.
001160*----------------------------------------------------------------*
001170*    REDEFINICAO DO TEXTO EM BLOCOS DE 50 POS. P/ JANELA CONTEXTO
001180*----------------------------------------------------------------*
001190 01  WRK-TEXTO-BLOCOS REDEFINES WRK-TEXTO-MINUSC.
001200     05  WRK-TEXTO-BLOCO-50        PIC X(50) OCCURS 40 TIMES.
001210*----------------------------------------------------------------*
001220*    INDICADORES E CONTADORES DE VARREDURA (COMP)
001230*----------------------------------------------------------------*
001240 01  WRK-IND-DIC                   PIC 9(02) COMP VALUE ZERO.
001250 01  WRK-IND-POS                   PIC 9(04) COMP VALUE ZERO.
001260 01  WRK-LEN-SKILL                 PIC 9(02) COMP VALUE ZERO.
001270 01  WRK-POS-ENCONTRADA            PIC 9(04) COMP VALUE ZERO.
001280 01  WRK-POS-INIC-JANELA           PIC 9(04) COMP VALUE ZERO.
001290 01  WRK-POS-SCAN                  PIC 9(04) COMP VALUE ZERO.
001300 01  WRK-QTD-SAIDA                 PIC 9(03) COMP VALUE ZERO.
001310*----------------------------------------------------------------*
001320*    AREAS DE TRABALHO P/ VERIFICACAO DE FRONTEIRA DE PALAVRA
001330*----------------------------------------------------------------*
001340 01  WRK-CARACTER-ANTES            PIC X(01) VALUE SPACE.
001350 01  WRK-CARACTER-DEPOIS           PIC X(01) VALUE SPACE.
001360 01  WRK-SW-ALFANUM                PIC X(01) VALUE 'N'.
001370     88  WRK-E-ALFANUM             VALUE 'S'.
001380*----------------------------------------------------------------*
001390*    JANELA DE CONTEXTO (50 ANTES + SKILL + 50 DEPOIS)
001400*----------------------------------------------------------------*
001410 01  WRK-JANELA-CONTEXTO           PIC X(132) VALUE SPACES.
001420 01  WRK-SKILL-MINUSC              PIC X(20) VALUE SPACES.
001430*----------------------------------------------------------------*
001440*    AREA DE TRABALHO P/ EXTRACAO DE ANOS DE EXPERIENCIA
001450*----------------------------------------------------------------*
001460 01  WRK-SW-ANOS-ACHADO            PIC X(01) VALUE 'N'.
001470     88  WRK-ANOS-ACHADO           VALUE 'S'.
001480 01  WRK-ANOS-DIGITOS              PIC 9(02) VALUE ZERO.
001490 01  WRK-POS-ANOS                  PIC 9(04) COMP VALUE ZERO.
001500*----------------------------------------------------------------*
001510*    AREA P/ CAPTURA DA SEQUENCIA COMPLETA DE DIGITOS DOS ANOS
001520*    DE EXPERIENCIA (CR-0412) - ATE 2 POSICOES, LIMITE DO CAMPO
001530*----------------------------------------------------------------*
001540 01  WRK-POS-DIGITO-INI            PIC 9(04) COMP VALUE ZERO.
001550 01  WRK-QTD-DIGITOS               PIC 9(01) COMP VALUE ZERO.
001560*----------------------------------------------------------------*
001570*    CONTADOR P/ VERIFICACAO DE PALAVRA-CHAVE (INSPECT TALLYING,
001580*    SEM USO DE FUNCTION INTRINSECA)
001590*----------------------------------------------------------------*
001600 01  WRK-TALLY-PALAVRA             PIC 9(03) COMP VALUE ZERO.
001610*================================================================*
001620 LINKAGE SECTION.
001630*----------------------------------------------------------------*
001640*    DADOS DE ENTRADA - TEXTO DO CURRICULO DO CANDIDATO
001650*----------------------------------------------------------------*
001660 01  LK-CANDIDATO-ID               PIC 9(09).
001670 01  LK-RESUME-TEXTO               PIC X(2000).
001680*----------------------------------------------------------------*
001690*    TABELA DE SAIDA - UMA LINHA POR HABILIDADE ENCONTRADA
001700*----------------------------------------------------------------*
001710 01  LK-QTD-SKILL-OUT              PIC 9(03) COMP.
001720 01  LK-TAB-SKILL-OUT.
001730     05  LK-SKILL-LINHA            OCCURS 200 TIMES.
001740         10  LK-SKILL-CANDIDATO-ID PIC 9(09).
001750         10  LK-SKILL-NOME         PIC X(20).
001760         10  LK-SKILL-ANOS-EXP     PIC 9(02).
001770         10  LK-SKILL-PROFICIENC   PIC X(12).
001780*================================================================*
001790 PROCEDURE DIVISION USING LK-CANDIDATO-ID LK-RESUME-TEXTO
001800           LK-QTD-SKILL-OUT LK-TAB-SKILL-OUT.
001810*================================================================*
001820*----------------------------------------------------------------*
001830*    PROCESSAMENTO PRINCIPAL
001840*----------------------------------------------------------------*
001850*> cobol-lint CL002 0000-processar
001860 0000-PROCESSAR                    SECTION.
001870*----------------------------------------------------------------*
001880     MOVE ZERO                     TO LK-QTD-SKILL-OUT
001890     PERFORM 0001-PREPARAR-TEXTO
001900     PERFORM 0002-BUSCAR-HABILIDADE
001910        VARYING WRK-IND-DIC FROM 1 BY 1
001920        UNTIL WRK-IND-DIC > 38
001930     PERFORM 9999-FINALIZAR
001940     .
001950*----------------------------------------------------------------*
001960*> cobol-lint CL002 0000-end
001970 0000-END.                         EXIT.
001980*----------------------------------------------------------------*
001990*----------------------------------------------------------------*
002000*    CONVERTER O TEXTO DO CURRICULO PARA MINUSCULAS
002010*----------------------------------------------------------------*
002020 0001-PREPARAR-TEXTO               SECTION.
002030*----------------------------------------------------------------*
002040     MOVE LK-RESUME-TEXTO          TO WRK-TEXTO-MINUSC
002050     INSPECT WRK-TEXTO-MINUSC CONVERTING WRK-ALFA-MAIUSCULO
002060                                      TO WRK-ALFA-MINUSCULO
002070     .
002080*----------------------------------------------------------------*
002090*> cobol-lint CL002 0001-end
002100 0001-END.                         EXIT.
002110*----------------------------------------------------------------*
002120*----------------------------------------------------------------*
002130*    LOCALIZAR A PRIMEIRA OCORRENCIA DE UMA HABILIDADE DO
002140*    DICIONARIO, RESPEITANDO FRONTEIRA DE PALAVRA (JAVA NAO
002150*    PODE CASAR DENTRO DE JAVASCRIPT)
002160*----------------------------------------------------------------*
002170 0002-BUSCAR-HABILIDADE            SECTION.
002180*----------------------------------------------------------------*
002190     MOVE ZERO                     TO WRK-POS-ENCONTRADA
002200     MOVE WRK-SKILL-DIC(WRK-IND-DIC)
002210                                   TO WRK-SKILL-MINUSC
002220     INSPECT WRK-SKILL-MINUSC      CONVERTING WRK-ALFA-MAIUSCULO
002230                                            TO WRK-ALFA-MINUSCULO
002240     PERFORM 0020-OBTER-TAMANHO-SKILL
002250
002260     PERFORM 0002-CONFERIR-UMA-POS
002270        VARYING WRK-POS-SCAN FROM 1 BY 1
002280        UNTIL WRK-POS-SCAN > 2000 - WRK-LEN-SKILL + 1
002290           OR WRK-POS-ENCONTRADA NOT EQUAL ZERO
002300
002310     IF WRK-POS-ENCONTRADA NOT EQUAL ZERO
002320        PERFORM 0003-OBTER-ANOS-EXP
002330        PERFORM 0004-OBTER-PROFICIENCIA
002340        PERFORM 0005-GRAVAR-LINHA-SAIDA
002350     END-IF
002360     .
002370*----------------------------------------------------------------*
002380*> cobol-lint CL002 0002-end
002390 0002-END.                         EXIT.
002400*----------------------------------------------------------------*
002410*----------------------------------------------------------------*
002420*    CONFERIR UMA POSICAO DE SCAN - CORPO DO LACO DE 0002
002430*----------------------------------------------------------------*
002440 0002-CONFERIR-UMA-POS             SECTION.
002450*----------------------------------------------------------------*
002460     IF WRK-TEXTO-MINUSC(WRK-POS-SCAN:WRK-LEN-SKILL)
002470           EQUAL WRK-SKILL-MINUSC(1:WRK-LEN-SKILL)
002480        PERFORM 0021-VERIFICAR-FRONTEIRA
002490        IF WRK-SW-ALFANUM NOT EQUAL 'S'
002500           MOVE WRK-POS-SCAN   TO WRK-POS-ENCONTRADA
002510        END-IF
002520     END-IF
002530     .
002540*----------------------------------------------------------------*
002550*> cobol-lint CL002 0002-conferir-fim
002560 0002-CONFERIR-UMA-POS-FIM.   EXIT.
002570*----------------------------------------------------------------*
002580*----------------------------------------------------------------*
002590*    OBTER O TAMANHO REAL (SEM BRANCOS) DA HABILIDADE CORRENTE
002600*----------------------------------------------------------------*
002610 0020-OBTER-TAMANHO-SKILL          SECTION.
002620*----------------------------------------------------------------*
002630     MOVE 20                       TO WRK-LEN-SKILL
002640     PERFORM 0020-REDUZIR-UM
002650        UNTIL WRK-LEN-SKILL EQUAL ZERO
002660           OR WRK-SKILL-MINUSC(WRK-LEN-SKILL:1) NOT EQUAL SPACE
002670     .
002680*----------------------------------------------------------------*
002690*> cobol-lint CL002 0020-end
002700 0020-END.                         EXIT.
002710*----------------------------------------------------------------*
002720*----------------------------------------------------------------*
002730*    REDUZIR O TAMANHO EM UMA POSICAO - CORPO DO LACO DE 0020
002740*----------------------------------------------------------------*
002750 0020-REDUZIR-UM                  SECTION.
002760*----------------------------------------------------------------*
002770     SUBTRACT 1                 FROM WRK-LEN-SKILL
002780     .
002790*----------------------------------------------------------------*
002800*> cobol-lint CL002 0020-reduzir-fim
002810 0020-REDUZIR-UM-FIM.         EXIT.
002820*----------------------------------------------------------------*
002830*----------------------------------------------------------------*
002840*    VERIFICAR SE OS CARACTERES IMEDIATAMENTE ANTES/DEPOIS DA
002850*    OCORRENCIA SAO ALFANUMERICOS (SE SIM, NAO E FRONTEIRA DE
002860*    PALAVRA E A OCORRENCIA DEVE SER DESCARTADA)
002870*----------------------------------------------------------------*
002880 0021-VERIFICAR-FRONTEIRA          SECTION.
002890*----------------------------------------------------------------*
002900     MOVE SPACE                    TO WRK-CARACTER-ANTES
002910     MOVE SPACE                    TO WRK-CARACTER-DEPOIS
002920     MOVE 'N'                      TO WRK-SW-ALFANUM
002930
002940     IF WRK-POS-SCAN GREATER 1
002950        MOVE WRK-TEXTO-MINUSC(WRK-POS-SCAN - 1:1)
002960                                   TO WRK-CARACTER-ANTES
002970     END-IF
002980
002990     IF WRK-POS-SCAN + WRK-LEN-SKILL LESS 2001
003000        MOVE WRK-TEXTO-MINUSC(WRK-POS-SCAN + WRK-LEN-SKILL:1)
003010                                   TO WRK-CARACTER-DEPOIS
003020     END-IF
003030
003040     IF (WRK-CARACTER-ANTES  GREATER OR EQUAL 'a' AND
003050         WRK-CARACTER-ANTES  LESS OR EQUAL 'z')  OR
003060        (WRK-CARACTER-ANTES  GREATER OR EQUAL '0' AND
003070         WRK-CARACTER-ANTES  LESS OR EQUAL '9')  OR
003080        (WRK-CARACTER-DEPOIS GREATER OR EQUAL 'a' AND
003090         WRK-CARACTER-DEPOIS LESS OR EQUAL 'z')  OR
003100        (WRK-CARACTER-DEPOIS GREATER OR EQUAL '0' AND
003110         WRK-CARACTER-DEPOIS LESS OR EQUAL '9')
003120        MOVE 'S'                   TO WRK-SW-ALFANUM
003130     END-IF
003140     .
003150*----------------------------------------------------------------*
003160*> cobol-lint CL002 0021-end
003170 0021-END.                         EXIT.
003180*----------------------------------------------------------------*
003190*----------------------------------------------------------------*
003200*    OBTER ANOS DE EXPERIENCIA PROXIMOS A MENCAO DA HABILIDADE
003210*    ORDEM DE PRIORIDADE (CR-0325):
003220*     1) <N> YEAR(S) [OF] <SKILL>
003230*     2) <SKILL> (<N> YEAR(S))
003240*     3) <SKILL> - <N> YEAR(S)
003250*    NAO ENCONTRANDO NENHUM PADRAO, ANOS-EXP = 99 (DESCONHECIDO)
003260*----------------------------------------------------------------*
003270 0003-OBTER-ANOS-EXP               SECTION.
003280*----------------------------------------------------------------*
003290     MOVE 'N'                      TO WRK-SW-ANOS-ACHADO
003300     MOVE 99                       TO WRK-ANOS-DIGITOS
003310
003320*    PADRAO 1 - PROCURA DIGITO NAS 20 POSICOES ANTES DO SKILL,
003330*    CONFIRMADO PELA PALAVRA "YEAR" NO MESMO TRECHO
003340     MOVE WRK-POS-ENCONTRADA       TO WRK-POS-ANOS
003350     PERFORM 0030-PROCURAR-DIGITO-ANTES
003360
003370     IF NOT WRK-ANOS-ACHADO
003380*       PADRAO 2/3 - PROCURA DIGITO NAS 20 POSICOES DEPOIS DO
003390*       FIM DO SKILL (COBRE "(N YEARS)" E "- N YEARS")
003400        MOVE WRK-POS-ENCONTRADA    TO WRK-POS-ANOS
003410        ADD  WRK-LEN-SKILL         TO WRK-POS-ANOS
003420        PERFORM 0031-PROCURAR-DIGITO-DEPOIS
003430     END-IF
003440
003450     MOVE WRK-ANOS-DIGITOS         TO LK-SKILL-ANOS-EXP
003460                                      (LK-QTD-SKILL-OUT + 1)
003470     .
003480*----------------------------------------------------------------*
003490*> cobol-lint CL002 0003-end
003500 0003-END.                         EXIT.
003510*----------------------------------------------------------------*
003520*----------------------------------------------------------------*
003530*    PADRAO 1 - VARRE DE TRAS PARA FRENTE, A PARTIR DO INICIO DA
003540*    HABILIDADE, PROCURANDO UM DIGITO SEGUIDO, MAIS ADIANTE, DA
003550*    PALAVRA "YEAR" ANTES DA PROPRIA HABILIDADE
003560*----------------------------------------------------------------*
003570 0030-PROCURAR-DIGITO-ANTES        SECTION.
003580*----------------------------------------------------------------*
003590     MOVE WRK-POS-ANOS             TO WRK-POS-INIC-JANELA
003600     SUBTRACT 20                   FROM WRK-POS-INIC-JANELA
003610     IF WRK-POS-INIC-JANELA LESS 1
003620        MOVE 1                     TO WRK-POS-INIC-JANELA
003630     END-IF
003640
003650     IF WRK-POS-ANOS GREATER WRK-POS-INIC-JANELA
003660        PERFORM 0030-CONFERIR-UMA-POS
003670           VARYING WRK-POS-SCAN FROM WRK-POS-ANOS BY -1
003680           UNTIL WRK-POS-SCAN < WRK-POS-INIC-JANELA
003690              OR WRK-ANOS-ACHADO
003700     END-IF
003710     .
003720*----------------------------------------------------------------*
003730*> cobol-lint CL002 0030-end
003740 0030-END.                         EXIT.
003750*----------------------------------------------------------------*
003760*----------------------------------------------------------------*
003770*    CONFERIR UMA POSICAO ANTES DA SKILL - CORPO DO LACO DE 0030
003780*----------------------------------------------------------------*
003790 0030-CONFERIR-UMA-POS             SECTION.
003800*----------------------------------------------------------------*
003810     IF WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) GREATER OR EQUAL
003820              '0' AND WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) LESS
003830              OR EQUAL '9'
003840        MOVE ZERO            TO WRK-TALLY-PALAVRA
003850        INSPECT WRK-TEXTO-MINUSC(WRK-POS-SCAN:
003860           WRK-POS-ANOS - WRK-POS-SCAN)
003870           TALLYING WRK-TALLY-PALAVRA FOR ALL 'year'
003880        IF WRK-TALLY-PALAVRA GREATER ZERO
003890           PERFORM 0030-EXPANDIR-DIGITOS
003900           MOVE 'S'          TO WRK-SW-ANOS-ACHADO
003910        END-IF
003920     END-IF
003930     .
003940*----------------------------------------------------------------*
003950*> cobol-lint CL002 0030-conferir-fim
003960 0030-CONFERIR-UMA-POS-FIM.   EXIT.
003970*----------------------------------------------------------------*
003980*----------------------------------------------------------------*
003990*    CR-0412 - O DIGITO EM WRK-POS-SCAN E O ULTIMO (MAIS A
004000*    DIREITA) DO NUMERO, POIS A VARREDURA DESTE PARAGRAFO VAI DE
004010*    TRAS PARA FRENTE. CONFERE SE A POSICAO ANTERIOR TAMBEM E
004020*    DIGITO (DEZENA) E MONTA A SUBSTRING COMPLETA ANTES DE MOVER
004030*    PARA O CAMPO DE SAIDA DE 2 POSICOES
004040*----------------------------------------------------------------*
004050 0030-EXPANDIR-DIGITOS             SECTION.
004060*----------------------------------------------------------------*
004070     MOVE WRK-POS-SCAN             TO WRK-POS-DIGITO-INI
004080     MOVE 1                        TO WRK-QTD-DIGITOS
004090
004100     IF WRK-POS-SCAN GREATER 1
004110        IF WRK-TEXTO-MINUSC(WRK-POS-SCAN - 1:1) GREATER OR EQUAL
004120                 '0' AND WRK-TEXTO-MINUSC(WRK-POS-SCAN - 1:1)
004130                 LESS OR EQUAL '9'
004140           SUBTRACT 1           FROM WRK-POS-DIGITO-INI
004150           MOVE 2               TO WRK-QTD-DIGITOS
004160        END-IF
004170     END-IF
004180
004190     MOVE WRK-TEXTO-MINUSC(WRK-POS-DIGITO-INI:WRK-QTD-DIGITOS)
004200                                TO WRK-ANOS-DIGITOS
004210     .
004220*----------------------------------------------------------------*
004230*> cobol-lint CL002 0030-expandir-fim
004240 0030-EXPANDIR-DIGITOS-FIM.   EXIT.
004250*----------------------------------------------------------------*
004260*----------------------------------------------------------------*
004270*    PADRAO 2/3 - VARRE PARA FRENTE, A PARTIR DO FIM DA HABILI-
004280*    DADE, PROCURANDO O PRIMEIRO DIGITO (COBRE "(N YEARS)" E
004290*    "- N YEARS")
004300*----------------------------------------------------------------*
004310 0031-PROCURAR-DIGITO-DEPOIS       SECTION.
004320*----------------------------------------------------------------*
004330     PERFORM 0031-CONFERIR-UMA-POS
004340        VARYING WRK-POS-SCAN FROM WRK-POS-ANOS BY 1
004350        UNTIL WRK-POS-SCAN > WRK-POS-ANOS + 20
004360           OR WRK-ANOS-ACHADO
004370     .
004380*----------------------------------------------------------------*
004390*> cobol-lint CL002 0031-end
004400 0031-END.                         EXIT.
004410*----------------------------------------------------------------*
004420*----------------------------------------------------------------*
004430*    CONFERIR UMA POSICAO DEPOIS DA SKILL - CORPO DO LACO DE 0031
004440*----------------------------------------------------------------*
004450 0031-CONFERIR-UMA-POS             SECTION.
004460*----------------------------------------------------------------*
004470     IF WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) GREATER OR EQUAL '0'
004480        AND WRK-TEXTO-MINUSC(WRK-POS-SCAN:1) LESS OR EQUAL '9'
004490        PERFORM 0031-EXPANDIR-DIGITOS
004500        MOVE 'S'               TO WRK-SW-ANOS-ACHADO
004510     END-IF
004520     .
004530*----------------------------------------------------------------*
004540*> cobol-lint CL002 0031-conferir-fim
004550 0031-CONFERIR-UMA-POS-FIM.   EXIT.
004560*----------------------------------------------------------------*
004570*----------------------------------------------------------------*
004580*    CR-0412 - O DIGITO EM WRK-POS-SCAN E O PRIMEIRO (MAIS A
004590*    ESQUERDA) DO NUMERO, POIS A VARREDURA DESTE PARAGRAFO VAI
004600*    PARA FRENTE. CONFERE SE A POSICAO SEGUINTE TAMBEM E DIGITO
004610*    (UNIDADE) E MONTA A SUBSTRING COMPLETA ANTES DE MOVER PARA
004620*    O CAMPO DE SAIDA DE 2 POSICOES
004630*----------------------------------------------------------------*
004640 0031-EXPANDIR-DIGITOS             SECTION.
004650*----------------------------------------------------------------*
004660     MOVE 1                        TO WRK-QTD-DIGITOS
004670
004680     IF WRK-POS-SCAN LESS 2000
004690        IF WRK-TEXTO-MINUSC(WRK-POS-SCAN + 1:1) GREATER OR EQUAL
004700                 '0' AND WRK-TEXTO-MINUSC(WRK-POS-SCAN + 1:1)
004710                 LESS OR EQUAL '9'
004720           MOVE 2               TO WRK-QTD-DIGITOS
004730        END-IF
004740     END-IF
004750
004760     MOVE WRK-TEXTO-MINUSC(WRK-POS-SCAN:WRK-QTD-DIGITOS)
004770                                TO WRK-ANOS-DIGITOS
004780     .
004790*----------------------------------------------------------------*
004800*> cobol-lint CL002 0031-expandir-fim
004810 0031-EXPANDIR-DIGITOS-FIM.   EXIT.
004820*----------------------------------------------------------------*
004830*----------------------------------------------------------------*
004840*    OBTER PROFICIENCIA PELA JANELA DE CONTEXTO (50 ANTES +
004850*    50 DEPOIS DA PRIMEIRA OCORRENCIA DA HABILIDADE) - CR-0326
004860*----------------------------------------------------------------*
004870 0004-OBTER-PROFICIENCIA           SECTION.
004880*----------------------------------------------------------------*
004890     MOVE SPACES                   TO WRK-JANELA-CONTEXTO
004900     MOVE WRK-POS-ENCONTRADA        TO WRK-POS-INIC-JANELA
004910     SUBTRACT 50                    FROM WRK-POS-INIC-JANELA
004920     IF WRK-POS-INIC-JANELA LESS 1
004930        MOVE 1                      TO WRK-POS-INIC-JANELA
004940     END-IF
004950
004960     MOVE WRK-TEXTO-MINUSC(WRK-POS-INIC-JANELA:132)
004970                                    TO WRK-JANELA-CONTEXTO
004980
004990     MOVE ZERO                     TO WRK-TALLY-PALAVRA
005000     INSPECT WRK-JANELA-CONTEXTO TALLYING WRK-TALLY-PALAVRA
005010        FOR ALL 'expert' ALL 'advanced' ALL 'senior' ALL 'lead'
005020
005030     IF WRK-TALLY-PALAVRA GREATER ZERO
005040        MOVE 'EXPERT'              TO LK-SKILL-PROFICIENC
005050                                       (LK-QTD-SKILL-OUT + 1)
005060     ELSE
005070        MOVE ZERO                  TO WRK-TALLY-PALAVRA
005080        INSPECT WRK-JANELA-CONTEXTO TALLYING WRK-TALLY-PALAVRA
005090           FOR ALL 'proficient' ALL 'experienced'
005100        IF WRK-TALLY-PALAVRA GREATER ZERO
005110           MOVE 'ADVANCED'         TO LK-SKILL-PROFICIENC
005120                                       (LK-QTD-SKILL-OUT + 1)
005130        ELSE
005140           MOVE ZERO               TO WRK-TALLY-PALAVRA
005150           INSPECT WRK-JANELA-CONTEXTO TALLYING WRK-TALLY-PALAVRA
005160              FOR ALL 'intermediate' ALL 'familiar'
005170           IF WRK-TALLY-PALAVRA GREATER ZERO
005180              MOVE 'INTERMEDIATE'  TO LK-SKILL-PROFICIENC
005190                                       (LK-QTD-SKILL-OUT + 1)
005200           ELSE
005210              MOVE ZERO            TO WRK-TALLY-PALAVRA
005220              INSPECT WRK-JANELA-CONTEXTO
005230                 TALLYING WRK-TALLY-PALAVRA
005240                 FOR ALL 'beginner' ALL 'basic'
005250              IF WRK-TALLY-PALAVRA GREATER ZERO
005260                 MOVE 'BEGINNER'   TO LK-SKILL-PROFICIENC
005270                                       (LK-QTD-SKILL-OUT + 1)
005280              ELSE
005290                 MOVE 'INTERMEDIATE'
005300                                   TO LK-SKILL-PROFICIENC
005310                                       (LK-QTD-SKILL-OUT + 1)
005320              END-IF
005330           END-IF
005340        END-IF
005350     END-IF
005360     .
005370*----------------------------------------------------------------*
005380*> cobol-lint CL002 0004-end
005390 0004-END.                         EXIT.
005400*----------------------------------------------------------------*
005410*----------------------------------------------------------------*
005420*    GRAVAR A LINHA DE SAIDA NA TABELA RECEBIDA DO CHAMADOR
005430*----------------------------------------------------------------*
005440 0005-GRAVAR-LINHA-SAIDA           SECTION.
005450*----------------------------------------------------------------*
005460     ADD 1                          TO LK-QTD-SKILL-OUT
005470     MOVE LK-CANDIDATO-ID           TO LK-SKILL-CANDIDATO-ID
005480                                        (LK-QTD-SKILL-OUT)
005490     MOVE WRK-SKILL-MINUSC(1:WRK-LEN-SKILL)
005500                                    TO LK-SKILL-NOME
005510                                        (LK-QTD-SKILL-OUT)
005520     .
005530*----------------------------------------------------------------*
005540*> cobol-lint CL002 0005-end
005550 0005-END.                         EXIT.
005560*----------------------------------------------------------------*
005570*----------------------------------------------------------------*
005580*    FINALIZAR SUBROTINA E RETORNAR AO PROGRAMA CHAMADOR
005590*----------------------------------------------------------------*
005600 9999-FINALIZAR                    SECTION.
005610*----------------------------------------------------------------*
005620     GOBACK
005630     .
005640*----------------------------------------------------------------*
005650*> cobol-lint CL002 9999-end
005660 9999-END.                         EXIT.
005670*----------------------------------------------------------------*
