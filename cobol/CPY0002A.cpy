000010******************************************************************
000020*    DESCRICAO..: BOOK DE INTERFACE - CANDIDATO (FATOS
000030*                 CONSOLIDADOS USADOS PELO MODULO DE PONTUACAO)
000040*    PROGRAMADOR: R.ALVES
000050*    DATA.......: 14/01/1989
000060*    TAMANHO....: 00060
000070*----------------------------------------------------------------*
000080*    CPY0002A-CANDIDATO-ID   = IDENTIFICADOR DO CANDIDATO
000090*    CPY0002A-LOCALIDADE     = LOCALIDADE (TEXTO LIVRE)
000100*    CPY0002A-TOTAL-EXP-ANOS = SOMA DE ANOS DE EXPERIENCIA
000110*                              (CALCULADA PELO MAT0001A A PARTIR
000120*                              DO ARQUIVO DE EXPERIENCIAS)
000130*    CPY0002A-MAIOR-ESCOLAR  = MAIOR GRAU DE ESCOLARIDADE
000140*                              (TEXTO MINUSCULO)
000150*----------------------------------------------------------------*
000160* 22/02/1995 RAL CR-0151  CAMPO LOCALIDADE AMPLIADO P/ 30 POS
000170* 09/08/1998 JCS CR-0304  REVISAO GERAL Y2K - SEM IMPACTO AQUI
000180*================================================================*
000190 01  CPY0002A-HEADER.
000200     05  CPY0002A-COD-BOOK          PIC X(08) VALUE 'CPY0002A'.
000210     05  CPY0002A-TAM-BOOK          PIC 9(05) VALUE 00060.
000220 01  CPY0002A-REGISTRO.
000230     05  CPY0002A-CANDIDATO-ID      PIC 9(09).
000240     05  CPY0002A-LOCALIDADE        PIC X(30).
000250     05  CPY0002A-TOTAL-EXP-ANOS    PIC 9(02).
000260     05  CPY0002A-MAIOR-ESCOLAR     PIC X(12).
000270     05  FILLER                     PIC X(07).
