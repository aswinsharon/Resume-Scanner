000010******************************************************************
000020*    DESCRICAO..: BOOK DE INTERFACE - EXPERIENCIA PROFISSIONAL
000030*                 (UMA LINHA POR EXPERIENCIA DO CANDIDATO)
000040*    PROGRAMADOR: R.ALVES
000050*    DATA.......: 14/01/1989
000060*    TAMANHO....: 00030
000070*----------------------------------------------------------------*
000080*    CPY0003A-CANDIDATO-ID   = IDENTIFICADOR DO CANDIDATO
000090*    CPY0003A-DATA-INICIO    = DATA INICIO  - CCYYMMDD
000100*    CPY0003A-DATA-FIM       = DATA FIM     - CCYYMMDD
000110*                              99999999 = EXPERIENCIA EM ANDAMENTO
000120*                              (USAR A DATA DE HOJE NO CALCULO)
000130*----------------------------------------------------------------*
000140* 30/05/1997 RAL CR-0277  INCLUSAO DO SENTINELA 99999999
000150* 09/08/1998 JCS CR-0304  REVISAO GERAL Y2K - SEM IMPACTO AQUI
000160*================================================================*
000170 01  CPY0003A-HEADER.
000180     05  CPY0003A-COD-BOOK          PIC X(08) VALUE 'CPY0003A'.
000190     05  CPY0003A-TAM-BOOK          PIC 9(05) VALUE 00030.
000200 01  CPY0003A-REGISTRO.
000210     05  CPY0003A-CANDIDATO-ID      PIC 9(09).
000220     05  CPY0003A-DATA-INICIO       PIC 9(08).
000230     05  CPY0003A-DATA-FIM          PIC 9(08).
000240     05  FILLER                     PIC X(05).
