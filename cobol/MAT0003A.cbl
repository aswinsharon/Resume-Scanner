000010******************************************************************
000020*                                                                *
000030*    PROGRAMA...: MAT0003A                                      *
000040*    DESCRICAO..: CALCULA O NUMERO DE ANOS-CALENDARIO COMPLETOS  *
000050*                 ENTRE DUAS DATAS CCYYMMDD (DATA INICIO/FIM DE  *
000060*                 UMA EXPERIENCIA PROFISSIONAL DO CANDIDATO) -   *
000070*                 SE A DATA-FIM FOR 99999999 (EXPERIENCIA EM     *
000080*                 ANDAMENTO), USA A DATA DE HOJE NO CALCULO      *
000090*    PROGRAMADOR: R.ALVES                                       *
000100*    INSTALACAO.: CPD - SECAO DE DESENVOLVIMENTO                 *
000110*    ESCRITO EM.: 02/02/1999                                     *
000120*    SEGURANCA..: USO RESTRITO - LOTE NOTURNO RH                 *
000130*                                                                *
000140*----------------------------------------------------------------*
000150*    HISTORICO DE ALTERACOES                                     *
000160*----------------------------------------------------------------*
000170* 02/02/1999 JCS CR-0330  VERSAO INICIAL
000180* 19/03/1999 JCS CR-0334  TRATAMENTO DO SENTINELA 99999999
000190* 22/07/1999 JCS CR-0327  REVISAO FINAL PARA PRODUCAO
000200* 11/05/2005 MVS CR-0401  REVISAO GERAL - SEM IMPACTO FUNCIONAL
000210*================================================================*
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.     MAT0003A.
000240 AUTHOR.         R.ALVES.
000250 INSTALLATION.   CPD - SECAO DE DESENVOLVIMENTO.
000260 DATE-WRITTEN.   02/02/1999.
000270 DATE-COMPILED.
000280 SECURITY.       USO RESTRITO - LOTE NOTURNO RH.
000290*================================================================*
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SOURCE-COMPUTER. IBM-370.
000330 OBJECT-COMPUTER. IBM-370.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360*================================================================*
000370 DATA DIVISION.
000380 WORKING-STORAGE SECTION.
000390*----------------------------------------------------------------*
000400*    DEFINICAO DE DATA E HORA DO SISTEMA (PARA O SENTINELA)
000410*----------------------------------------------------------------*
000420     COPY COD001A.
000430*----------------------------------------------------------------*
000440*    DECOMPOSICAO DA DATA DE INICIO (CCYYMMDD)
000450*----------------------------------------------------------------*
000460 01  WRK-DATA-INICIO.
000470     05  WRK-INICIO-ANO            PIC 9(04).
000480     05  WRK-INICIO-MES            PIC 9(02).
000490     05  WRK-INICIO-DIA            PIC 9(02).
000500 01  WRK-DATA-INICIO-RED REDEFINES WRK-DATA-INICIO.
000510     05  WRK-INICIO-ALFA           PIC X(08).
000520*----------------------------------------------------------------*
000530*    DECOMPOSICAO DA DATA FIM (CCYYMMDD OU SENTINELA 99999999)
000540*----------------------------------------------------------------*
000550 01  WRK-DATA-FIM.
000560     05  WRK-FIM-ANO               PIC 9(04).
000570     05  WRK-FIM-MES               PIC 9(02).
000580     05  WRK-FIM-DIA               PIC 9(02).
000590 01  WRK-DATA-FIM-RED REDEFINES WRK-DATA-FIM.
000600     05  WRK-FIM-ALFA              PIC X(08).
000610*----------------------------------------------------------------*
000620*    MES-DIA COMBINADOS PARA COMPARACAO DE ANIVERSARIO (COMP)
000630*----------------------------------------------------------------*
000640 01  WRK-MESDIA-INICIO             PIC 9(04) COMP VALUE ZERO.
000650 01  WRK-MESDIA-FIM                PIC 9(04) COMP VALUE ZERO.
000660 01  WRK-MESDIA-COMBO.
000670     05  WRK-MESDIA-COMBO-MES      PIC 9(02).
000680     05  WRK-MESDIA-COMBO-DIA      PIC 9(02).
000690 01  WRK-MESDIA-COMBO-RED REDEFINES WRK-MESDIA-COMBO.
000700     05  WRK-MESDIA-COMBO-NUM      PIC 9(04) COMP.
000710 01  WRK-ANOS-CALC                 PIC S9(03) COMP VALUE ZERO.
000720 LINKAGE SECTION.
000730 01  LK-DATA-INICIO                PIC 9(08).
000740 01  LK-DATA-FIM                   PIC 9(08).
000750 01  LK-ANOS-CALC                  PIC 9(02).
000760*================================================================*
000770 PROCEDURE DIVISION USING LK-DATA-INICIO
000780                          LK-DATA-FIM
000790                          LK-ANOS-CALC.
000800*================================================================*
000810*----------------------------------------------------------------*
000820*    PROCESSAMENTO PRINCIPAL
000830*----------------------------------------------------------------*
000840*> cobol-lint CL002 0000-processar
000850 0000-PROCESSAR                    SECTION.
000860*----------------------------------------------------------------*
000870     MOVE ZERO                     TO LK-ANOS-CALC
000880
000890     IF LK-DATA-INICIO EQUAL ZERO
000900        GOBACK
000910     END-IF
000920
000930     MOVE LK-DATA-INICIO           TO WRK-INICIO-ALFA
000940     PERFORM 0001-OBTER-DATA-FIM
000950     PERFORM 0002-CALC-ANOS-CALENDARIO
000960     GOBACK
000970     .
000980*----------------------------------------------------------------*
000990*> cobol-lint CL002 0000-end
001000 0000-END.                         EXIT.
001010*----------------------------------------------------------------*
001020*----------------------------------------------------------------*
001030*    OBTER A DATA-FIM EFETIVA - SE FOR O SENTINELA 99999999,
001040*    USA A DATA DE HOJE (EXPERIENCIA AINDA EM ANDAMENTO)
001050*----------------------------------------------------------------*
001060 0001-OBTER-DATA-FIM               SECTION.
001070*----------------------------------------------------------------*
001080     IF LK-DATA-FIM EQUAL 99999999
001090        CALL 'PROGDATA'            USING COD001A-REGISTRO
001100        MOVE COD001A-DATA-ANO      TO WRK-FIM-ANO
001110        MOVE COD001A-DATA-MES      TO WRK-FIM-MES
001120        MOVE COD001A-DATA-DIA      TO WRK-FIM-DIA
001130     ELSE
001140        MOVE LK-DATA-FIM           TO WRK-FIM-ALFA
001150     END-IF
001160     .
001170*----------------------------------------------------------------*
001180*> cobol-lint CL002 0001-end
001190 0001-END.                         EXIT.
001200*----------------------------------------------------------------*
001210*----------------------------------------------------------------*
001220*    CALCULAR ANOS-CALENDARIO COMPLETOS ENTRE INICIO E FIM -
001230*    DESCONTA 1 ANO SE O MES/DIA FINAL AINDA NAO ALCANCOU O
001240*    MES/DIA INICIAL (ANIVERSARIO AINDA NAO COMPLETADO NO ANO)
001250*----------------------------------------------------------------*
001260 0002-CALC-ANOS-CALENDARIO         SECTION.
001270*----------------------------------------------------------------*
001280     COMPUTE WRK-ANOS-CALC = WRK-FIM-ANO - WRK-INICIO-ANO
001290
001300     MOVE WRK-INICIO-MES           TO WRK-MESDIA-COMBO-MES
001310     MOVE WRK-INICIO-DIA           TO WRK-MESDIA-COMBO-DIA
001320
001330     IF WRK-FIM-MES LESS WRK-INICIO-MES
001340        COMPUTE WRK-ANOS-CALC = WRK-ANOS-CALC - 1
001350     ELSE
001360        IF WRK-FIM-MES EQUAL WRK-INICIO-MES
001370           AND WRK-FIM-DIA LESS WRK-INICIO-DIA
001380           COMPUTE WRK-ANOS-CALC = WRK-ANOS-CALC - 1
001390        END-IF
001400     END-IF
001410
001420     IF WRK-ANOS-CALC LESS ZERO
001430        MOVE ZERO                  TO WRK-ANOS-CALC
001440     END-IF
001450
001460     IF WRK-ANOS-CALC GREATER 99
001470        MOVE 99                    TO LK-ANOS-CALC
001480     ELSE
001490        MOVE WRK-ANOS-CALC         TO LK-ANOS-CALC
001500     END-IF
001510     .
001520*----------------------------------------------------------------*
001530*> cobol-lint CL002 0002-end
001540 0002-END.                         EXIT.
001550*----------------------------------------------------------------*
