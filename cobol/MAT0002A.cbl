000010******************************************************************
000020*                                                                *
000030*    PROGRAMA...: MAT0002A                                      *
000040*    DESCRICAO..: CALCULA A PONTUACAO DE CASAMENTO CANDIDATO X   *
000050*                 VAGA - SCORE DE HABILIDADES, DE EXPERIENCIA,   *
000060*                 DE ESCOLARIDADE E O SCORE TOTAL PONDERADO      *
000070*    PROGRAMADOR: R.ALVES                                       *
000080*    INSTALACAO.: CPD - SECAO DE DESENVOLVIMENTO                 *
000090*    ESCRITO EM.: 09/02/1999                                     *
000100*    SEGURANCA..: USO RESTRITO - LOTE NOTURNO RH                 *
000110*                                                                *
000120*----------------------------------------------------------------*
000130*    HISTORICO DE ALTERACOES                                     *
000140*----------------------------------------------------------------*
000150* 09/02/1999 JCS CR-0331  VERSAO INICIAL - SCORE DE HABILIDADES
000160* 16/02/1999 JCS CR-0332  INCLUSAO DO SCORE DE EXPERIENCIA
000170* 23/02/1999 JCS CR-0333  INCLUSAO DO SCORE DE ESCOLARIDADE
000180* 02/03/1999 JCS CR-0335  CALCULO DO SCORE TOTAL PONDERADO
000190* 22/07/1999 JCS CR-0327  REVISAO FINAL PARA PRODUCAO
000200* 30/09/2003 MVS CR-0388  ARREDONDAMENTO HALF-UP EXPLICITO NAS
000210*                         QUATRO PONTUACOES - COMPILADOR ANTIGO
000220*                         NAO ARREDONDAVA ROUNDED COMO ESPERADO
000230*                         EM TODAS AS PLATAFORMAS
000240* 11/05/2005 MVS CR-0401  REVISAO GERAL - SEM IMPACTO FUNCIONAL
000250*================================================================*
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.     MAT0002A.
000280 AUTHOR.         R.ALVES.
000290 INSTALLATION.   CPD - SECAO DE DESENVOLVIMENTO.
000300 DATE-WRITTEN.   09/02/1999.
000310 DATE-COMPILED.
000320 SECURITY.       USO RESTRITO - LOTE NOTURNO RH.
000330*================================================================*
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER. IBM-370.
000370 OBJECT-COMPUTER. IBM-370.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400*================================================================*
000410 DATA DIVISION.
000420 WORKING-STORAGE SECTION.
000430*----------------------------------------------------------------*
000440*    CONSTANTES DE PESO DO SCORE TOTAL (COMP-3 - CASAS DECIMAIS)
000450*----------------------------------------------------------------*
000460 01  WRK-PESO-SKILL                PIC 9(01)V9(02) COMP-3 VALUE 0.50.
000470 01  WRK-PESO-EXPER                PIC 9(01)V9(02) COMP-3 VALUE 0.30.
000480 01  WRK-PESO-ESCOLAR              PIC 9(01)V9(02) COMP-3 VALUE 0.20.
000490*----------------------------------------------------------------*
000500*    ACUMULADORES DO SCORE DE HABILIDADES (COMP-3)
000510*----------------------------------------------------------------*
000520 01  WRK-TOTAL-WEIGHT              PIC 9(05)V9(02) COMP-3 VALUE ZERO.
000530 01  WRK-TOTAL-REQUIRED            PIC 9(03) COMP VALUE ZERO.
000540 01  WRK-MATCHED-REQUIRED          PIC 9(03) COMP VALUE ZERO.
000550 01  WRK-TOTAL-WEIGHTED-SCORE      PIC 9(07)V9(02) COMP-3 VALUE ZERO.
000560 01  WRK-AVERAGE-SCORE             PIC 9(05)V9(02) COMP-3 VALUE ZERO.
000570 01  WRK-PENALTY-REQUIRED          PIC 9(01)V9(04) COMP-3 VALUE ZERO.
000580 01  WRK-SCORE-IND                 PIC 9(03)V9(02) COMP-3 VALUE ZERO.
000590 01  WRK-PESO-ATUAL                PIC 9(01)V9(02) COMP-3 VALUE ZERO.
000600*----------------------------------------------------------------*
000610*    VARIAVEIS DO SCORE DE EXPERIENCIA
000620*----------------------------------------------------------------*
000630 01  WRK-EXP-REQUERIDA             PIC 9(02) COMP VALUE ZERO.
000640 01  WRK-TEXTO-VAGA                PIC X(401) VALUE SPACES.
000650 01  WRK-TALLY-PALAVRA             PIC 9(05) COMP VALUE ZERO.
000660*----------------------------------------------------------------*
000670*    VARIAVEIS DO SCORE DE ESCOLARIDADE
000680*----------------------------------------------------------------*
000690 01  WRK-NIVEL-CANDIDATO           PIC 9(01) COMP VALUE ZERO.
000700 01  WRK-NIVEL-REQUERIDO           PIC 9(01) COMP VALUE ZERO.
000710 01  WRK-SW-TEM-REQUISITO          PIC X(01) VALUE 'N'.
000720     88  TEM-REQUISITO-ESCOLAR     VALUE 'Y'.
000730 01  WRK-SW-TEM-ESCOLAR-CAND       PIC X(01) VALUE 'N'.
000740     88  TEM-ESCOLAR-CANDIDATO     VALUE 'Y'.
000750*----------------------------------------------------------------*
000760*    AREAS DE TRABALHO PARA COMPARACAO DE NOMES DE HABILIDADE
000770*    (REDEFINIDAS EM BLOCO UNICO PARA CONFERENCIA RAPIDA)
000780*----------------------------------------------------------------*
000790 01  WRK-SKILL-NOME-CAND           PIC X(20) VALUE SPACES.
000800 01  WRK-SKILL-NOME-CAND-RED REDEFINES WRK-SKILL-NOME-CAND.
000810     05  WRK-SKILL-NOME-CAND-ALFA OCCURS 20 TIMES PIC X(01).
000820 01  WRK-SKILL-NOME-VAGA           PIC X(20) VALUE SPACES.
000830 01  WRK-SKILL-NOME-VAGA-RED REDEFINES WRK-SKILL-NOME-VAGA.
000840     05  WRK-SKILL-NOME-VAGA-ALFA OCCURS 20 TIMES PIC X(01).
000850*----------------------------------------------------------------*
000860*    CONTROLE DE LACOS (COMP)
000870*----------------------------------------------------------------*
000880 01  WRK-GRP-INDICES.
000890     05  WRK-IND-SKILL-VAGA        PIC 9(03) COMP VALUE ZERO.
000900     05  WRK-IND-SKILL-CAND        PIC 9(03) COMP VALUE ZERO.
000910*----------------------------------------------------------------*
000920*    REDEFINICAO DOS INDICES PARA CONFERENCIA EM DEBUG
000930*----------------------------------------------------------------*
000940 01  WRK-GRP-INDICES-RED REDEFINES WRK-GRP-INDICES.
000950     05  WRK-INDICES-ALFA          PIC X(06).
000960 01  WRK-ANOS-CAND-SKILL           PIC 9(02) COMP VALUE ZERO.
000970 01  WRK-ANOS-MAX-ACHADO           PIC 9(02) COMP VALUE ZERO.
000980 01  WRK-SW-CAND-TEM-SKILL         PIC X(01) VALUE 'N'.
000990     88  CANDIDATO-TEM-SKILL       VALUE 'Y'.
001000 01  WRK-SW-ANOS-CONHECIDO         PIC X(01) VALUE 'N'.
001010     88  ANOS-CONHECIDO            VALUE 'Y'.
001020*----------------------------------------------------------------*
001030*    TABELA DE HABILIDADES DO CANDIDATO (REPASSE DO LINKAGE)
001040*----------------------------------------------------------------*
001050 01  WRK-QTD-SKILL-CAND            PIC 9(05) COMP VALUE ZERO.
001060*----------------------------------------------------------------*
001070*    TABELA DE HABILIDADES REQUERIDAS PELA VAGA (REPASSE)
001080*----------------------------------------------------------------*
001090 01  WRK-QTD-SKILL-VAGA            PIC 9(03) COMP VALUE ZERO.
001100 LINKAGE SECTION.
001110*----------------------------------------------------------------*
001120*    FATOS DO CANDIDATO
001130*----------------------------------------------------------------*
001140 01  LK-TOTAL-EXP-ANOS             PIC 9(02).
001150 01  LK-MAIOR-ESCOLAR              PIC X(12).
001160 01  LK-QTD-SKILL-CAND             PIC 9(03) COMP.
001170 01  LK-TAB-SKILL-CAND.
001180     05  LK-SKILL-CAND-LINHA       OCCURS 200 TIMES.
001190         10  LK-SKILL-CAND-NOME    PIC X(20).
001200         10  LK-SKILL-CAND-ANOS    PIC 9(02).
001210*----------------------------------------------------------------*
001220*    FATOS DA VAGA
001230*----------------------------------------------------------------*
001240 01  LK-VAGA-DESCRICAO             PIC X(200).
001250 01  LK-VAGA-REQUISITOS            PIC X(200).
001260 01  LK-QTD-SKILL-VAGA             PIC 9(03) COMP.
001270 01  LK-TAB-SKILL-VAGA.
001280     05  LK-SKILL-VAGA-LINHA       OCCURS 200 TIMES.
001290         10  LK-SKILL-VAGA-NOME    PIC X(20).
001300         10  LK-SKILL-VAGA-FLAG    PIC X(01).
001310         10  LK-SKILL-VAGA-ANOS-MIN PIC 9(02).
001320         10  LK-SKILL-VAGA-PESO    PIC 9(01)V9(02) COMP-3.
001330*----------------------------------------------------------------*
001340*    PONTUACOES DE SAIDA
001350*----------------------------------------------------------------*
001360 01  LK-SCORE-SKILL                PIC 9(03)V9(02) COMP-3.
001370 01  LK-SCORE-EXPER                PIC 9(03)V9(02) COMP-3.
001380 01  LK-SCORE-ESCOLAR              PIC 9(03)V9(02) COMP-3.
001390 01  LK-SCORE-TOTAL                PIC 9(03)V9(02) COMP-3.
001400*================================================================*
001410 PROCEDURE DIVISION USING LK-TOTAL-EXP-ANOS
001420                          LK-MAIOR-ESCOLAR
001430                          LK-QTD-SKILL-CAND
001440                          LK-TAB-SKILL-CAND
001450                          LK-VAGA-DESCRICAO
001460                          LK-VAGA-REQUISITOS
001470                          LK-QTD-SKILL-VAGA
001480                          LK-TAB-SKILL-VAGA
001490                          LK-SCORE-SKILL
001500                          LK-SCORE-EXPER
001510                          LK-SCORE-ESCOLAR
001520                          LK-SCORE-TOTAL.
001530*================================================================*
001540*----------------------------------------------------------------*
001550*    PROCESSAMENTO PRINCIPAL - CALCULA AS QUATRO PONTUACOES
001560*----------------------------------------------------------------*
001570*> cobol-lint CL002 0001-calc-score-total
001580 0001-CALC-SCORE-TOTAL             SECTION.
001590*----------------------------------------------------------------*
001600     MOVE LK-QTD-SKILL-CAND        TO WRK-QTD-SKILL-CAND
001610     MOVE LK-QTD-SKILL-VAGA        TO WRK-QTD-SKILL-VAGA
001620
001630     PERFORM 0002-CALC-SCORE-HABILIDADE
001640     PERFORM 0004-CALC-SCORE-EXPERIENCIA
001650     PERFORM 0006-CALC-SCORE-ESCOLARIDADE
001660
001670     COMPUTE LK-SCORE-TOTAL ROUNDED =
001680             LK-SCORE-SKILL   * WRK-PESO-SKILL
001690           + LK-SCORE-EXPER   * WRK-PESO-EXPER
001700           + LK-SCORE-ESCOLAR * WRK-PESO-ESCOLAR
001710
001720     GOBACK
001730     .
001740*----------------------------------------------------------------*
001750*> cobol-lint CL002 0001-end
001760 0001-END.                         EXIT.
001770*----------------------------------------------------------------*
001780*----------------------------------------------------------------*
001790*    SCORE DE HABILIDADES - PERCORRE AS HABILIDADES DA VAGA E
001800*    ACUMULA PESO, OBRIGATORIEDADE E PONTUACAO PONDERADA
001810*----------------------------------------------------------------*
001820 0002-CALC-SCORE-HABILIDADE        SECTION.
001830*----------------------------------------------------------------*
001840     IF WRK-QTD-SKILL-VAGA EQUAL ZERO
001850        MOVE 100.00                TO LK-SCORE-SKILL
001860        GO TO 0002-END
001870     END-IF
001880
001890     IF WRK-QTD-SKILL-CAND EQUAL ZERO
001900        MOVE ZERO                  TO LK-SCORE-SKILL
001910        GO TO 0002-END
001920     END-IF
001930
001940     MOVE ZERO                     TO WRK-TOTAL-WEIGHT
001950     MOVE ZERO                     TO WRK-TOTAL-REQUIRED
001960     MOVE ZERO                     TO WRK-MATCHED-REQUIRED
001970     MOVE ZERO                     TO WRK-TOTAL-WEIGHTED-SCORE
001980
001990     PERFORM 0003-CALC-SCORE-HABIL-IND
002000        VARYING WRK-IND-SKILL-VAGA FROM 1 BY 1
002010        UNTIL WRK-IND-SKILL-VAGA GREATER WRK-QTD-SKILL-VAGA
002020
002030     IF WRK-TOTAL-REQUIRED GREATER ZERO
002040        COMPUTE WRK-PENALTY-REQUIRED =
002050                WRK-MATCHED-REQUIRED / WRK-TOTAL-REQUIRED
002060     ELSE
002070        MOVE 1.0000                TO WRK-PENALTY-REQUIRED
002080     END-IF
002090
002100     IF WRK-TOTAL-WEIGHT GREATER ZERO
002110        COMPUTE WRK-AVERAGE-SCORE =
002120                WRK-TOTAL-WEIGHTED-SCORE / WRK-TOTAL-WEIGHT
002130     ELSE
002140        MOVE ZERO                  TO WRK-AVERAGE-SCORE
002150     END-IF
002160
002170     COMPUTE LK-SCORE-SKILL ROUNDED =
002180             WRK-AVERAGE-SCORE * WRK-PENALTY-REQUIRED
002190
002200     IF LK-SCORE-SKILL GREATER 100.00
002210        MOVE 100.00                TO LK-SCORE-SKILL
002220     END-IF
002230     .
002240*----------------------------------------------------------------*
002250*> cobol-lint CL002 0002-end
002260 0002-END.                         EXIT.
002270*----------------------------------------------------------------*
002280*----------------------------------------------------------------*
002290*    ACUMULAR UMA HABILIDADE DA VAGA - LOCALIZAR NO CANDIDATO,
002300*    CALCULAR SCORE INDIVIDUAL E SOMAR NOS ACUMULADORES
002310*----------------------------------------------------------------*
002320 0003-CALC-SCORE-HABIL-IND         SECTION.
002330*----------------------------------------------------------------*
002340     MOVE LK-SKILL-VAGA-PESO(WRK-IND-SKILL-VAGA) TO WRK-PESO-ATUAL
002350     IF WRK-PESO-ATUAL EQUAL ZERO
002360        MOVE 1.00                  TO WRK-PESO-ATUAL
002370     END-IF
002380
002390     ADD WRK-PESO-ATUAL             TO WRK-TOTAL-WEIGHT
002400
002410     IF LK-SKILL-VAGA-FLAG(WRK-IND-SKILL-VAGA) EQUAL 'Y'
002420        ADD 1                      TO WRK-TOTAL-REQUIRED
002430     END-IF
002440
002450     MOVE LK-SKILL-VAGA-NOME(WRK-IND-SKILL-VAGA)
002460                                   TO WRK-SKILL-NOME-VAGA
002470     PERFORM 0030-LOCALIZAR-SKILL-CAND
002480
002490     IF CANDIDATO-TEM-SKILL
002500        PERFORM 0031-SCORE-IND-CALC
002510        COMPUTE WRK-TOTAL-WEIGHTED-SCORE =
002520                WRK-TOTAL-WEIGHTED-SCORE
002530              + (WRK-SCORE-IND * WRK-PESO-ATUAL)
002540
002550        IF LK-SKILL-VAGA-FLAG(WRK-IND-SKILL-VAGA) EQUAL 'Y'
002560           ADD 1                   TO WRK-MATCHED-REQUIRED
002570        END-IF
002580     END-IF
002590     .
002600*----------------------------------------------------------------*
002610*> cobol-lint CL002 0003-end
002620 0003-END.                         EXIT.
002630*----------------------------------------------------------------*
002640*----------------------------------------------------------------*
002650*    LOCALIZAR A HABILIDADE DA VAGA ENTRE AS HABILIDADES DO
002660*    CANDIDATO - SE ACHAR, DEVOLVE O MAIOR ANOS-EXP CONHECIDO
002670*----------------------------------------------------------------*
002680 0030-LOCALIZAR-SKILL-CAND         SECTION.
002690*----------------------------------------------------------------*
002700     MOVE 'N'                      TO WRK-SW-CAND-TEM-SKILL
002710     MOVE 'N'                      TO WRK-SW-ANOS-CONHECIDO
002720     MOVE ZERO                     TO WRK-ANOS-MAX-ACHADO
002730
002740     PERFORM 0030-CONFERIR-UMA-SKILL-C
002750        VARYING WRK-IND-SKILL-CAND FROM 1 BY 1
002760        UNTIL WRK-IND-SKILL-CAND GREATER WRK-QTD-SKILL-CAND
002770     .
002780*----------------------------------------------------------------*
002790*> cobol-lint CL002 0030-end
002800 0030-END.                         EXIT.
002810*----------------------------------------------------------------*
002820*----------------------------------------------------------------*
002830*    CONFERIR UMA HABILIDADE DO CANDIDATO - CORPO DO LACO DE 0030
002840*----------------------------------------------------------------*
002850 0030-CONFERIR-UMA-SKILL-C         SECTION.
002860*----------------------------------------------------------------*
002870     MOVE LK-SKILL-CAND-NOME(WRK-IND-SKILL-CAND)
002880                                TO WRK-SKILL-NOME-CAND
002890
002900     IF WRK-SKILL-NOME-CAND EQUAL WRK-SKILL-NOME-VAGA
002910        MOVE 'Y'                TO WRK-SW-CAND-TEM-SKILL
002920        MOVE LK-SKILL-CAND-ANOS(WRK-IND-SKILL-CAND)
002930                                TO WRK-ANOS-CAND-SKILL
002940        IF WRK-ANOS-CAND-SKILL NOT EQUAL 99
002950           IF WRK-ANOS-CAND-SKILL GREATER WRK-ANOS-MAX-ACHADO
002960              OR ANOS-CONHECIDO EQUAL 'N'
002970              MOVE WRK-ANOS-CAND-SKILL TO WRK-ANOS-MAX-ACHADO
002980              MOVE 'Y'          TO WRK-SW-ANOS-CONHECIDO
002990           END-IF
003000        END-IF
003010     END-IF
003020     .
003030*----------------------------------------------------------------*
003040*> cobol-lint CL002 0030-conferir-fim
003050 0030-CONFERIR-UMA-SKILL-C-FIM. EXIT.
003060*----------------------------------------------------------------*
003070*----------------------------------------------------------------*
003080*    SCORE INDIVIDUAL DE UMA HABILIDADE JA CONFIRMADA NO
003090*    CANDIDATO - 70 SE ANOS DESCONHECIDOS, BONUS SE ATENDE OU
003100*    EXCEDE O MINIMO, PENALIDADE PROPORCIONAL SE NAO ATENDE
003110*----------------------------------------------------------------*
003120 0031-SCORE-IND-CALC               SECTION.
003130*----------------------------------------------------------------*
003140     IF NOT ANOS-CONHECIDO
003150        MOVE 70.00                 TO WRK-SCORE-IND
003160        GO TO 0031-END
003170     END-IF
003180
003190     IF WRK-ANOS-MAX-ACHADO GREATER OR EQUAL
003200             LK-SKILL-VAGA-ANOS-MIN(WRK-IND-SKILL-VAGA)
003210        COMPUTE WRK-SCORE-IND =
003220                100.00 + ((WRK-ANOS-MAX-ACHADO -
003230                LK-SKILL-VAGA-ANOS-MIN(WRK-IND-SKILL-VAGA)) * 5.00)
003240        IF WRK-SCORE-IND GREATER 130.00
003250           MOVE 130.00             TO WRK-SCORE-IND
003260        END-IF
003270     ELSE
003280        IF LK-SKILL-VAGA-ANOS-MIN(WRK-IND-SKILL-VAGA) EQUAL ZERO
003290           MOVE 100.00             TO WRK-SCORE-IND
003300        ELSE
003310           COMPUTE WRK-SCORE-IND =
003320                   WRK-ANOS-MAX-ACHADO /
003330                   LK-SKILL-VAGA-ANOS-MIN(WRK-IND-SKILL-VAGA)
003340                   * 100.00
003350           IF WRK-SCORE-IND LESS 50.00
003360              MOVE 50.00           TO WRK-SCORE-IND
003370           END-IF
003380        END-IF
003390     END-IF
003400     .
003410*----------------------------------------------------------------*
003420*> cobol-lint CL002 0031-end
003430 0031-END.                         EXIT.
003440*----------------------------------------------------------------*
003450*----------------------------------------------------------------*
003460*    SCORE DE EXPERIENCIA - COMPARA TOTAL-EXPERIENCE-YRS DO
003470*    CANDIDATO COM A EXPERIENCIA ESTIMADA PELO TEXTO DA VAGA
003480*----------------------------------------------------------------*
003490 0004-CALC-SCORE-EXPERIENCIA       SECTION.
003500*----------------------------------------------------------------*
003510     PERFORM 0005-ESTIMAR-EXP-REQUERIDA
003520
003530     IF LK-TOTAL-EXP-ANOS GREATER OR EQUAL WRK-EXP-REQUERIDA
003540        MOVE 100.00                TO LK-SCORE-EXPER
003550     ELSE
003560        IF LK-TOTAL-EXP-ANOS EQUAL ZERO
003570           MOVE 20.00              TO LK-SCORE-EXPER
003580        ELSE
003590           COMPUTE LK-SCORE-EXPER ROUNDED =
003600                   LK-TOTAL-EXP-ANOS / WRK-EXP-REQUERIDA * 100.00
003610           IF LK-SCORE-EXPER LESS 20.00
003620              MOVE 20.00           TO LK-SCORE-EXPER
003630           END-IF
003640        END-IF
003650     END-IF
003660     .
003670*----------------------------------------------------------------*
003680*> cobol-lint CL002 0004-end
003690 0004-END.                         EXIT.
003700*----------------------------------------------------------------*
003710*----------------------------------------------------------------*
003720*    ESTIMAR A EXPERIENCIA REQUERIDA A PARTIR DO TEXTO DA VAGA
003730*    (DESCRICAO + REQUISITOS) - PROCURA PALAVRAS DE SENIORIDADE
003740*----------------------------------------------------------------*
003750 0005-ESTIMAR-EXP-REQUERIDA        SECTION.
003760*----------------------------------------------------------------*
003770     MOVE SPACES                   TO WRK-TEXTO-VAGA
003780     STRING LK-VAGA-DESCRICAO DELIMITED BY SIZE
003790            ' '                    DELIMITED BY SIZE
003800            LK-VAGA-REQUISITOS     DELIMITED BY SIZE
003810            INTO WRK-TEXTO-VAGA
003820     END-STRING
003830     INSPECT WRK-TEXTO-VAGA CONVERTING
003840        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
003850        'abcdefghijklmnopqrstuvwxyz'
003860
003870     MOVE 2                        TO WRK-EXP-REQUERIDA
003880
003890     MOVE ZERO                     TO WRK-TALLY-PALAVRA
003900     INSPECT WRK-TEXTO-VAGA TALLYING WRK-TALLY-PALAVRA
003910        FOR ALL 'senior' ALL 'lead'
003920     IF WRK-TALLY-PALAVRA GREATER ZERO
003930        MOVE 5                     TO WRK-EXP-REQUERIDA
003940        GO TO 0005-END
003950     END-IF
003960
003970     MOVE ZERO                     TO WRK-TALLY-PALAVRA
003980     INSPECT WRK-TEXTO-VAGA TALLYING WRK-TALLY-PALAVRA
003990        FOR ALL 'mid-level' ALL 'intermediate'
004000     IF WRK-TALLY-PALAVRA GREATER ZERO
004010        MOVE 3                     TO WRK-EXP-REQUERIDA
004020        GO TO 0005-END
004030     END-IF
004040
004050     MOVE ZERO                     TO WRK-TALLY-PALAVRA
004060     INSPECT WRK-TEXTO-VAGA TALLYING WRK-TALLY-PALAVRA
004070        FOR ALL 'junior' ALL 'entry'
004080     IF WRK-TALLY-PALAVRA GREATER ZERO
004090        MOVE 1                     TO WRK-EXP-REQUERIDA
004100     END-IF
004110     .
004120*----------------------------------------------------------------*
004130*> cobol-lint CL002 0005-end
004140 0005-END.                         EXIT.
004150*----------------------------------------------------------------*
004160*----------------------------------------------------------------*
004170*    SCORE DE ESCOLARIDADE - COMPARA A MAIOR ESCOLARIDADE DO
004180*    CANDIDATO COM A EXIGIDA PELO TEXTO DE REQUISITOS DA VAGA
004190*----------------------------------------------------------------*
004200 0006-CALC-SCORE-ESCOLARIDADE      SECTION.
004210*----------------------------------------------------------------*
004220     PERFORM 0007-NIVEL-REQUERIDO-VAGA
004230
004240     IF NOT TEM-REQUISITO-ESCOLAR
004250        MOVE 100.00                TO LK-SCORE-ESCOLAR
004260        GO TO 0006-END
004270     END-IF
004280
004290     PERFORM 0008-NIVEL-ESCOLARIDADE
004300
004310     IF NOT TEM-ESCOLAR-CANDIDATO
004320        MOVE 50.00                 TO LK-SCORE-ESCOLAR
004330        GO TO 0006-END
004340     END-IF
004350
004360     IF WRK-NIVEL-CANDIDATO GREATER OR EQUAL WRK-NIVEL-REQUERIDO
004370        MOVE 100.00                TO LK-SCORE-ESCOLAR
004380     ELSE
004390        COMPUTE LK-SCORE-ESCOLAR ROUNDED =
004400                WRK-NIVEL-CANDIDATO / WRK-NIVEL-REQUERIDO * 100.00
004410        IF LK-SCORE-ESCOLAR LESS 30.00
004420           MOVE 30.00              TO LK-SCORE-ESCOLAR
004430        END-IF
004440     END-IF
004450     .
004460*----------------------------------------------------------------*
004470*> cobol-lint CL002 0006-end
004480 0006-END.                         EXIT.
004490*----------------------------------------------------------------*
004500*----------------------------------------------------------------*
004510*    DETERMINAR O NIVEL DE ESCOLARIDADE EXIGIDO PELOS REQUISITOS
004520*    DA VAGA (0=NENHUM, 2=BACHARELADO, 3=MESTRADO, 4=DOUTORADO)
004530*----------------------------------------------------------------*
004540 0007-NIVEL-REQUERIDO-VAGA         SECTION.
004550*----------------------------------------------------------------*
004560     MOVE 'N'                      TO WRK-SW-TEM-REQUISITO
004570     MOVE ZERO                     TO WRK-NIVEL-REQUERIDO
004580
004590     MOVE ZERO                     TO WRK-TALLY-PALAVRA
004600     INSPECT LK-VAGA-REQUISITOS TALLYING WRK-TALLY-PALAVRA
004610        FOR ALL 'phd' ALL 'doctorate'
004620     IF WRK-TALLY-PALAVRA GREATER ZERO
004630        MOVE 4                     TO WRK-NIVEL-REQUERIDO
004640        MOVE 'Y'                   TO WRK-SW-TEM-REQUISITO
004650        GO TO 0007-END
004660     END-IF
004670
004680     MOVE ZERO                     TO WRK-TALLY-PALAVRA
004690     INSPECT LK-VAGA-REQUISITOS TALLYING WRK-TALLY-PALAVRA
004700        FOR ALL 'master' ALL 'mba'
004710     IF WRK-TALLY-PALAVRA GREATER ZERO
004720        MOVE 3                     TO WRK-NIVEL-REQUERIDO
004730        MOVE 'Y'                   TO WRK-SW-TEM-REQUISITO
004740        GO TO 0007-END
004750     END-IF
004760
004770     MOVE ZERO                     TO WRK-TALLY-PALAVRA
004780     INSPECT LK-VAGA-REQUISITOS TALLYING WRK-TALLY-PALAVRA
004790        FOR ALL 'bachelor' ALL 'degree'
004800     IF WRK-TALLY-PALAVRA GREATER ZERO
004810        MOVE 2                     TO WRK-NIVEL-REQUERIDO
004820        MOVE 'Y'                   TO WRK-SW-TEM-REQUISITO
004830     END-IF
004840     .
004850*----------------------------------------------------------------*
004860*> cobol-lint CL002 0007-end
004870 0007-END.                         EXIT.
004880*----------------------------------------------------------------*
004890*----------------------------------------------------------------*
004900*    DETERMINAR O NIVEL DE ESCOLARIDADE DO CANDIDATO A PARTIR DE
004910*    LK-MAIOR-ESCOLAR (JA CALCULADO PELO MAT0001A/EDUCATION-IN)
004920*----------------------------------------------------------------*
004930 0008-NIVEL-ESCOLARIDADE           SECTION.
004940*----------------------------------------------------------------*
004950     MOVE 'N'                      TO WRK-SW-TEM-ESCOLAR-CAND
004960     MOVE ZERO                     TO WRK-NIVEL-CANDIDATO
004970
004980     IF LK-MAIOR-ESCOLAR EQUAL SPACES
004990        GO TO 0008-END
005000     END-IF
005010
005020     MOVE 'Y'                      TO WRK-SW-TEM-ESCOLAR-CAND
005030
005040     MOVE ZERO                     TO WRK-TALLY-PALAVRA
005050     INSPECT LK-MAIOR-ESCOLAR TALLYING WRK-TALLY-PALAVRA
005060        FOR ALL 'phd' ALL 'doctorate'
005070     IF WRK-TALLY-PALAVRA GREATER ZERO
005080        MOVE 4                     TO WRK-NIVEL-CANDIDATO
005090        GO TO 0008-END
005100     END-IF
005110
005120     MOVE ZERO                     TO WRK-TALLY-PALAVRA
005130     INSPECT LK-MAIOR-ESCOLAR TALLYING WRK-TALLY-PALAVRA
005140        FOR ALL 'master' ALL 'mba'
005150     IF WRK-TALLY-PALAVRA GREATER ZERO
005160        MOVE 3                     TO WRK-NIVEL-CANDIDATO
005170        GO TO 0008-END
005180     END-IF
005190
005200     MOVE ZERO                     TO WRK-TALLY-PALAVRA
005210     INSPECT LK-MAIOR-ESCOLAR TALLYING WRK-TALLY-PALAVRA
005220        FOR ALL 'bachelor'
005230     IF WRK-TALLY-PALAVRA GREATER ZERO
005240        MOVE 2                     TO WRK-NIVEL-CANDIDATO
005250        GO TO 0008-END
005260     END-IF
005270
005280     MOVE ZERO                     TO WRK-TALLY-PALAVRA
005290     INSPECT LK-MAIOR-ESCOLAR TALLYING WRK-TALLY-PALAVRA
005300        FOR ALL 'associate' ALL 'diploma'
005310     IF WRK-TALLY-PALAVRA GREATER ZERO
005320        MOVE 1                     TO WRK-NIVEL-CANDIDATO
005330     END-IF
005340     .
005350*----------------------------------------------------------------*
005360*> cobol-lint CL002 0008-end
005370 0008-END.                         EXIT.
005380*----------------------------------------------------------------*
